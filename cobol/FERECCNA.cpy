000100********************************************************************
000200*                                                                  *
000300*    FERECCNA  --  CNAE RULE TABLE INPUT RECORD                    *
000400*    LAYOUT  ARCHIVO   REGRAS CNAE                                  *
000500*    KC02788.FISCAL.CNAE.REGRAS                                    *
000600*                                                                  *
000700*    ONE RULE PER RECORD.  RULES ARE BLANK-PATTERN-SKIPPED AT      *
000800*    LOAD TIME BY FECNAEVL.  TABLE IS SORTED INTO MEMORY BY        *
000900*    SPECIFICITY (EXACT OVER PREFIX OVER GLOBAL) -- SEE FECNAEVL.  *
001000*                                                                  *
001100*    1988-02-18  RSH  TKT FE-0122  ORIGINAL LAYOUT                  *
001200********************************************************************
001300    05  CNA-RULE-CNAE               PIC X(08).
001400    05  CNA-MATCH-TYPE              PIC X(08).
001500    05  CNA-PATTERN                 PIC X(60).
001600    05  CNA-RULE-LABEL              PIC X(40).
001700    05  CNA-SEVERITY                PIC X(07).
001800    05  FILLER                      PIC X(12).
