000100********************************************************************
000200*                                                                  *
000300*    FETHRESH  --  FISCAL RULE ENGINE CONSTANTS                    *
000400*    READ-ONLY THRESHOLDS SHARED BY FENFSEBT AND FENFEBAT.         *
000500*    CHANGING ANY OF THESE REQUIRES A RECOMPILE OF BOTH PROGRAMS   *
000600*    -- THEY ARE NOT READ FROM A PARAMETER FILE ON PURPOSE, SINCE  *
000700*    THE BUSINESS OWNER TREATS THEM AS FIXED POLICY, NOT A RUN     *
000800*    OPTION.                                                       *
000900*                                                                  *
001000*    1989-02-11  RSH  TKT FE-0118  ORIGINAL CONSTANTS               *
001100*    1990-03-04  RSH  TKT FE-0131  ADDED NF-E ITEM CONSTANTS        *
001200********************************************************************
001300    01  FT-CONSTANTS.
001400        05  FT-NET-ABS-THRESHOLD    PIC S9(11)V99
001500                                    VALUE +0.10.
001600        05  FT-NET-PCT-THRESHOLD    PIC S9(03)V9(4)
001700                                    VALUE +0.0010.
001800        05  FT-NET-INFO-THRESHOLD   PIC S9(11)V99
001900                                    VALUE +0.05.
002000        05  FT-VPROD-TOLERANCE      PIC S9(11)V99
002100                                    VALUE +0.05.
002200        05  FT-CORE-FIELD-COUNT     PIC S9(02) COMP-3
002300                                    VALUE +7.
002400        05  FT-ITEM-FIELD-COUNT     PIC S9(02) COMP-3
002500                                    VALUE +7.
002600        05  FT-CONFIDENCE-FLOOR     PIC S9(01)V99
002700                                    VALUE +0.95.
002800        05  FT-SPECIFICITY-EXACT    PIC S9(01) COMP-3 VALUE +3.
002900        05  FT-SPECIFICITY-PREFIX   PIC S9(01) COMP-3 VALUE +2.
003000        05  FT-SPECIFICITY-GLOBAL   PIC S9(01) COMP-3 VALUE +1.
003100        05  FT-DEFAULT-RULE-LABEL   PIC X(40)
003200                                    VALUE 'Regra CNAE'.
003300        05  FT-DEFAULT-SEVERITY     PIC X(07) VALUE 'info'.
003400        05  FT-DEFAULT-MATCH-TYPE   PIC X(08) VALUE 'CONTAINS'.
