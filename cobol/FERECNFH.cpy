000100********************************************************************
000200*                                                                  *
000300*    FERECNFH  --  NF-E INVOICE HEADER INPUT RECORD                *
000400*    LAYOUT  ARCHIVO   NOTAS FISCAIS ELETRONICAS (NF-E) - CABECALHO*
000500*    KC02788.FISCAL.NFE.ENTRADA                                    *
000600*                                                                  *
000700*    ONE HEADER RECORD PRECEDES NFH-ITEM-COUNT FERECITM RECORDS    *
000800*    IN THE SAME INPUT STREAM -- SEE FENFEBAT 2100-READ-INVOICE-   *
000850*    HEADER AND 2150-READ-ONE-ITEM.                                *
000900*                                                                  *
001000*    1990-03-04  RSH  TKT FE-0131  ORIGINAL LAYOUT                  *
001100*    1996-07-09  RSH  TKT FE-0168  ADDED TOT-VOUTRO / TOT-VCOFINS  *
001200********************************************************************
001300    05  NFH-ACCESS-KEY              PIC X(44).
001400    05  NFH-INVOICE-NUMBER          PIC 9(09).
001500    05  NFH-INVOICE-NUMBER-PRES     PIC X(01).
001600    05  NFH-SERIES                  PIC 9(03).
001700    05  NFH-SERIES-PRES             PIC X(01).
001800    05  NFH-ISSUE-DATE              PIC X(19).
001900    05  NFH-OPERATION-NATURE        PIC X(60).
002000    05  NFH-INVOICE-TYPE            PIC 9(01).
002100        88  NFH-TYPE-INBOUND            VALUE 0.
002200        88  NFH-TYPE-OUTBOUND           VALUE 1.
002300    05  NFH-EMIT-DOC                PIC X(14).
002400    05  NFH-DEST-DOC                PIC X(14).
002500    05  NFH-EMIT-NAME               PIC X(60).
002600    05  NFH-DEST-NAME               PIC X(60).
002700    05  NFH-EMIT-UF                 PIC X(02).
002800    05  NFH-DEST-UF                 PIC X(02).
002900    05  NFH-TOT-VNF                 PIC S9(11)V99.
003000    05  NFH-TOT-VNF-PRES            PIC X(01).
003100    05  NFH-TOT-VPROD               PIC S9(11)V99.
003200    05  NFH-TOT-VPROD-PRES          PIC X(01).
003300    05  NFH-TOT-VDESC               PIC S9(11)V99.
003400    05  NFH-TOT-VDESC-PRES          PIC X(01).
003500    05  NFH-TOT-VFRETE              PIC S9(11)V99.
003600    05  NFH-TOT-VFRETE-PRES         PIC X(01).
003700    05  NFH-TOT-VOUTRO              PIC S9(11)V99.
003800    05  NFH-TOT-VOUTRO-PRES         PIC X(01).
003900    05  NFH-TOT-VICMS               PIC S9(11)V99.
004000    05  NFH-TOT-VICMS-PRES          PIC X(01).
004100    05  NFH-TOT-VST                 PIC S9(11)V99.
004200    05  NFH-TOT-VST-PRES            PIC X(01).
004300    05  NFH-TOT-VIPI                PIC S9(11)V99.
004400    05  NFH-TOT-VIPI-PRES           PIC X(01).
004500    05  NFH-TOT-VPIS                PIC S9(11)V99.
004600    05  NFH-TOT-VPIS-PRES           PIC X(01).
004700    05  NFH-TOT-VCOFINS             PIC S9(11)V99.
004800    05  NFH-TOT-VCOFINS-PRES        PIC X(01).
004900    05  NFH-ITEM-COUNT              PIC 9(04).
005000    05  FILLER                      PIC X(032).
