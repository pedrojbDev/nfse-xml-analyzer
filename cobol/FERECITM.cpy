000100********************************************************************
000200*                                                                  *
000300*    FERECITM  --  NF-E LINE ITEM INPUT RECORD                     *
000400*    LAYOUT  ARCHIVO   NOTAS FISCAIS ELETRONICAS (NF-E) - ITEM     *
000500*    KC02788.FISCAL.NFE.ENTRADA                                    *
000600*                                                                  *
000700*    NFH-ITEM-COUNT OF THESE FOLLOW EACH FERECNFH HEADER RECORD.   *
000800*                                                                  *
001000*    1990-03-04  RSH  TKT FE-0131  ORIGINAL LAYOUT                  *
001100*    1996-07-09  RSH  TKT FE-0168  ADDED PIS/COFINS GROUP FIELDS   *
001200********************************************************************
001300    05  ITM-ITEM-SEQ                PIC 9(04).
001400    05  ITM-PRODUCT-CODE            PIC X(20).
001500    05  ITM-PRODUCT-DESC            PIC X(80).
001600    05  ITM-NCM                     PIC X(08).
001700    05  ITM-CFOP                    PIC X(04).
001800    05  ITM-UNIT                    PIC X(06).
001900    05  ITM-QTY                     PIC S9(09)V9(4).
002000    05  ITM-QTY-PRES                PIC X(01).
002100    05  ITM-UNIT-PRICE              PIC S9(09)V9(4).
002200    05  ITM-UNIT-PRICE-PRES         PIC X(01).
002300    05  ITM-ITEM-TOTAL              PIC S9(11)V99.
002400    05  ITM-ITEM-TOTAL-PRES         PIC X(01).
002500    05  ITM-ICMS-GROUP              PIC X(10).
002600    05  ITM-ICMS-CST                PIC X(03).
002700    05  ITM-ICMS-CSOSN              PIC X(03).
002800    05  ITM-ICMS-BASE               PIC S9(11)V99.
002900    05  ITM-ICMS-BASE-PRES          PIC X(01).
003000    05  ITM-ICMS-VALUE              PIC S9(11)V99.
003100    05  ITM-ICMS-VALUE-PRES         PIC X(01).
003200    05  ITM-PIS-GROUP               PIC X(10).
003300    05  ITM-PIS-CST                 PIC X(03).
003400    05  ITM-PIS-VALUE               PIC S9(11)V99.
003500    05  ITM-PIS-VALUE-PRES          PIC X(01).
003600    05  ITM-COFINS-GROUP            PIC X(10).
003700    05  ITM-COFINS-CST              PIC X(03).
003800    05  ITM-COFINS-VALUE            PIC S9(11)V99.
003900    05  ITM-COFINS-VALUE-PRES       PIC X(01).
004000    05  FILLER                      PIC X(020).
