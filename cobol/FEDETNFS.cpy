000100********************************************************************
000200*                                                                  *
000300*    FEDETNFS  --  NFS-E DETAIL REPORT LINE (OUTPUT)                *
000400*    R5 LAYOUT -- 29 SEMICOLON-DELIMITED COLUMNS, ONE PER NOTE.    *
000500*    BUILT BY FENFSEBT 3300-WRITE-DETAIL-LINE VIA STRING INTO      *
000600*    DT-DETAIL-LINE, THEN WRITTEN FROM DT-DETAIL-LINE.             *
000700*                                                                  *
000800*    1989-02-11  RSH  TKT FE-0118  ORIGINAL LAYOUT                  *
000850*    2011-06-14  RLP  TKT FE-0216  DT-CNAE-REASON WIDENED FROM      *
000860*                     X(45) TO X(50) TO MATCH FECNAEVL'S WIDER      *
000870*                     LK-MATCH-REASON                               *
000900********************************************************************
001000    05  DT-NOTE-NUMBER              PIC X(15).
001100    05  DT-ISSUE-DATE               PIC X(19).
001200    05  DT-SUPPLIER-ID-FMT          PIC X(18).
001300    05  DT-COMPETENCE               PIC X(07).
001400    05  DT-CNAE                     PIC X(07).
001500    05  DT-CNAE-STATUS              PIC X(07).
001600    05  DT-CNAE-REASON              PIC X(50).
001700    05  DT-MATCHED-LABEL            PIC X(40).
001800    05  DT-SEVERITY                 PIC X(07).
001900    05  DT-GROSS-VALUE              PIC X(15).
002000    05  DT-DESCRIPTION              PIC X(120).
002100    05  DT-ISS-WITHHELD-FLAG        PIC X(01).
002200    05  DT-TAX-BASE                 PIC X(15).
002300    05  DT-TAX-RATE                 PIC X(09).
002400    05  DT-ISS-VALUE                PIC X(15).
002500    05  DT-ISS-WITHHELD-VALUE       PIC X(15).
002600    05  DT-DEDUCTIONS-VALUE         PIC X(15).
002700    05  DT-PIS-VALUE                PIC X(15).
002800    05  DT-COFINS-VALUE             PIC X(15).
002900    05  DT-INSS-VALUE               PIC X(15).
003000    05  DT-IR-VALUE                 PIC X(15).
003100    05  DT-CSLL-VALUE               PIC X(15).
003200    05  DT-OTHER-RETENTIONS         PIC X(15).
003300    05  DT-DISC-UNCOND              PIC X(15).
003400    05  DT-DISC-COND                PIC X(15).
003500    05  DT-DECLARED-NET             PIC X(15).
003600    05  DT-COMPUTED-NET             PIC X(15).
003700    05  DT-DECISION                 PIC X(06).
003800    05  DT-REASON-CODES             PIC X(200).
003900    05  FILLER                      PIC X(005).
