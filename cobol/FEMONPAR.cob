000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID.    FEMONPAR.
000003 AUTHOR.        R S HOLLOWAY.
000004 INSTALLATION.  FISCAL SYSTEMS GROUP.
000005 DATE-WRITTEN.  11/08/1987.
000006 DATE-COMPILED.
000007 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000008****************************************************************
000009*                                                              *
000010*A    ABSTRACT..                                               *
000011*  REUSABLE SUBROUTINE THAT NORMALIZES A FREE-TEXT MONETARY    *
000012*  AMOUNT (BRAZILIAN OR MIXED NOTATION, WITH OR WITHOUT A R$   *
000013*  CURRENCY MARKER) INTO A TWO-DECIMAL NUMERIC VALUE.  CALLED  *
000014*  BY FENFSEBT AND FENFEBAT BEFORE ANY AMOUNT FIELD FED BY A   *
000015*  LEGACY TEXT-MODE SUPPLIER FEED IS TRUSTED -- SAME DEFENSIVE *
000016*  HABIT THIS SHOP APPLIES TO ANY TEXT-MODE FIELD BEFORE USE.  *
000017*                                                              *
000018*J    JCL..                                                    *
000019*     NONE.  THIS IS A CALLED SUBROUTINE, NOT A JOB STEP.      *
000020*                                                              *
000021*P    ENTRY PARAMETERS..                                       *
000022*     LK-RAW-TEXT          TEXT TO NORMALIZE, UP TO 40 BYTES   *
000023*     LK-RESULT-VALUE      NORMALIZED VALUE, S9(11)V99         *
000024*     LK-RESULT-PRESENT    'Y' IF A VALID AMOUNT WAS FOUND,    *
000025*                          'N' IF THE TEXT DID NOT REDUCE TO   *
000026*                          A NUMBER GREATER THAN ZERO          *
000027*                                                               *
000028*E    ERRORS DETECTED BY THIS ELEMENT..                        *
000029*     NONE -- AN UNPARSEABLE OR NON-POSITIVE AMOUNT IS NOT AN  *
000030*     ERROR, IT IS REPORTED BACK AS ABSENT (SEE LK-RESULT-     *
000031*     PRESENT).                                                *
000032*                                                              *
000033*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
000034*     NONE                                                     *
000035*                                                              *
000036*U    USER CONSTANTS AND TABLES REFERENCED..                   *
000037*     NONE                                                     *
000038*                                                              *
000039****************************************************************
000040*        L O G   D E   A L T E R A C O E S                    *
000041****************************************************************
000042* DATA        PROG  TKT       DESCRICAO                       *
000043* 1987-11-08  RSH   FE-0118   VERSAO ORIGINAL                 *
000044* 1989-03-16  RSH   FE-0131   CORRIGE SEPARADOR DECIMAL QUANDO *
000045*                             AMBOS . E , APARECEM NO TEXTO    *
000046* 1991-07-25  JTW   FE-0144   ACEITA MARCADOR DE MOEDA R$ NO   *
000047*                             INICIO OU NO FIM DO TEXTO BRUTO  *
000048* 1994-02-09  RSH   FE-0158   LIMITE MAXIMO ELEVADO PARA       *
000049*                             ACOMPANHAR REAJUSTE DE TETO      *
000050* 1998-11-30  MCO   FE-0179   REVISAO ANO 2000 -- CAMPO NAO    *
000051*                             CONTEM SECULO, SEM IMPACTO,      *
000052*                             ITEM ENCERRADO SEM ALTERACAO     *
000053* 2003-09-03  MCO   FE-0201   TRUNCA FRACAO COM MAIS DE 2      *
000054*                             DIGITOS EM VEZ DE ABENDAR        *
000055* 2011-06-14  RLP   FE-0217   ABSTRACT CORRIGIDO -- CITAVA      *
000056*                             CKDCEXIN, ROTINA DE DATA QUE ESTE *
000057*                             PROGRAMA NUNCA CHAMOU; SEM        *
000058*                             IMPACTO NO CODIGO                 *
000059* 2011-07-01  RLP   FE-0219   WS-IDX PASSOU A NIVEL 77 --       *
000060*                             CONTADOR AVULSO, NUNCA PERTENCEU  *
000061*                             DE FATO AO GRUPO WS-SCAN-AREA     *
000062****************************************************************
000063 ENVIRONMENT DIVISION.
000064 CONFIGURATION SECTION.
000065 SPECIAL-NAMES.
000066     C01 IS TOP-OF-FORM
000067     UPSI-0 ON STATUS IS FE-DEBUG-ON
000068            OFF STATUS IS FE-DEBUG-OFF.
000069****************************************************************
000070 DATA DIVISION.
000071 WORKING-STORAGE SECTION.
000072****************************************************************
000073*    STANDALONE COUNTER (TKT FE-0219)                           *
000074****************************************************************
000075 77  WS-IDX                     PIC S9(04) COMP VALUE 0.
000076 01  FILLER                      PIC X(32)
000077     VALUE 'FEMONPAR WORKING STORAGE BEGINS'.
000078****************************************************************
000079*    READ ONLY CONSTANTS                                       *
000080****************************************************************
000081 01  READ-ONLY-WORK-AREA.
000082     05  MAX-TEXT-LEN            PIC S9(04) COMP VALUE +40.
000083     05  MAX-FRACTION-LEN        PIC S9(04) COMP VALUE +2.
000084 EJECT
000085****************************************************************
000086*    SCANNING WORK AREA                                        *
000087****************************************************************
000088 01  WS-SCAN-AREA.
000089     05  WS-OUT-IDX              PIC S9(04) COMP VALUE 0.
000090     05  WS-NORM-LEN             PIC S9(04) COMP VALUE 0.
000091     05  WS-ONE-CHAR             PIC X(01).
000092     05  WS-COMMA-COUNT          PIC S9(04) COMP VALUE 0.
000093     05  WS-PERIOD-COUNT         PIC S9(04) COMP VALUE 0.
000094     05  WS-LAST-COMMA-POS       PIC S9(04) COMP VALUE 0.
000095     05  WS-LAST-PERIOD-POS      PIC S9(04) COMP VALUE 0.
000096     05  WS-DECIMAL-SEP          PIC X(01) VALUE SPACE.
000097     05  WS-DECIMAL-SEP-POS      PIC S9(04) COMP VALUE 0.
000098     05  WS-DOT-INSERTED         PIC X(01) VALUE 'N'.
000099         88  DOT-WAS-INSERTED        VALUE 'Y'.
000100*
000101 01  WS-RAW-COPY                 PIC X(40) VALUE SPACES.
000102 01  WS-RAW-TABLE REDEFINES WS-RAW-COPY.
000103     05  WS-RAW-CHAR             PIC X(01) OCCURS 40 TIMES.
000104*
000105 01  WS-CLEAN-TEXT               PIC X(40) VALUE SPACES.
000106 01  WS-CLEAN-TABLE REDEFINES WS-CLEAN-TEXT.
000107     05  WS-CLEAN-CHAR           PIC X(01) OCCURS 40 TIMES.
000108*
000109 01  WS-NORMALIZED-TEXT          PIC X(40) VALUE SPACES.
000110 01  WS-NORM-TABLE REDEFINES WS-NORMALIZED-TEXT.
000111     05  WS-NORM-CHAR            PIC X(01) OCCURS 40 TIMES.
000112 EJECT
000113****************************************************************
000114*    NUMERIC CONVERSION WORK AREA                               *
000115****************************************************************
000116 01  WS-CONVERT-AREA.
000117     05  WS-INT-PART             PIC X(20) JUSTIFIED RIGHT
000118                                  VALUE SPACES.
000119     05  WS-FRAC-PART            PIC X(04) VALUE SPACES.
000120     05  WS-INT-NUMERIC          PIC 9(11) VALUE 0.
000121     05  WS-FRAC-NUMERIC         PIC 9(02) VALUE 0.
000122 01  FILLER                      PIC X(32)
000123     VALUE 'FEMONPAR WORKING STORAGE ENDS  '.
000124 EJECT
000125 LINKAGE SECTION.
000126 01  LK-RAW-TEXT                 PIC X(40).
000127 01  LK-RESULT-VALUE             PIC S9(11)V99.
000128 01  LK-RESULT-PRESENT           PIC X(01).
000129     88  LK-RESULT-IS-PRESENT        VALUE 'Y'.
000130 EJECT
000131****************************************************************
000132 PROCEDURE DIVISION USING LK-RAW-TEXT
000133                           LK-RESULT-VALUE
000134                           LK-RESULT-PRESENT.
000135****************************************************************
000136*                        MAINLINE LOGIC                        *
000137****************************************************************
000138 0000-PARSE-MONEY.
000139     PERFORM 1000-INITIALIZE
000140         THRU 1099-INITIALIZE-EXIT.
000141     PERFORM 1100-STRIP-NOISE
000142         THRU 1199-STRIP-NOISE-EXIT.
000143     PERFORM 1200-COUNT-SEPARATORS
000144         THRU 1299-COUNT-SEPARATORS-EXIT.
000145     PERFORM 1300-CHOOSE-DECIMAL-SEP
000146         THRU 1399-CHOOSE-DECIMAL-SEP-EXIT.
000147     PERFORM 1400-BUILD-NORMALIZED
000148         THRU 1499-BUILD-NORMALIZED-EXIT.
000149     PERFORM 1500-CONVERT-TO-NUMERIC
000150         THRU 1599-CONVERT-TO-NUMERIC-EXIT.
000151     PERFORM 1600-SET-RESULT
000152         THRU 1699-SET-RESULT-EXIT.
000153     GOBACK.
000154 EJECT
000155****************************************************************
000156*                       1000-INITIALIZE                        *
000157****************************************************************
000158 1000-INITIALIZE.
000159     MOVE LK-RAW-TEXT TO WS-RAW-COPY.
000160     MOVE SPACES TO WS-CLEAN-TEXT WS-NORMALIZED-TEXT.
000161     MOVE ZERO TO WS-OUT-IDX WS-NORM-LEN WS-COMMA-COUNT
000162                  WS-PERIOD-COUNT WS-LAST-COMMA-POS
000163                  WS-LAST-PERIOD-POS WS-DECIMAL-SEP-POS
000164                  WS-INT-NUMERIC WS-FRAC-NUMERIC.
000165     MOVE SPACE TO WS-DECIMAL-SEP.
000166     MOVE 'N' TO WS-DOT-INSERTED.
000167     MOVE SPACES TO WS-INT-PART WS-FRAC-PART.
000168     MOVE ZERO TO LK-RESULT-VALUE.
000169     MOVE 'N' TO LK-RESULT-PRESENT.
000170 1099-INITIALIZE-EXIT.
000171     EXIT.
000172 EJECT
000173****************************************************************
000174*       1100-STRIP-NOISE -- KEEP ONLY DIGITS , AND .            *
000175****************************************************************
000176 1100-STRIP-NOISE.
000177     PERFORM 1110-STRIP-ONE-CHAR
000178         VARYING WS-IDX FROM 1 BY 1
000179         UNTIL WS-IDX > MAX-TEXT-LEN.
000180 1199-STRIP-NOISE-EXIT.
000181     EXIT.
000182*
000183 1110-STRIP-ONE-CHAR.
000184     MOVE WS-RAW-CHAR (WS-IDX) TO WS-ONE-CHAR.
000185     EVALUATE TRUE
000186         WHEN WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9'
000187             ADD 1 TO WS-OUT-IDX
000188             MOVE WS-ONE-CHAR TO WS-CLEAN-CHAR (WS-OUT-IDX)
000189         WHEN WS-ONE-CHAR = ','
000190             ADD 1 TO WS-OUT-IDX
000191             MOVE WS-ONE-CHAR TO WS-CLEAN-CHAR (WS-OUT-IDX)
000192         WHEN WS-ONE-CHAR = '.'
000193             ADD 1 TO WS-OUT-IDX
000194             MOVE WS-ONE-CHAR TO WS-CLEAN-CHAR (WS-OUT-IDX)
000195         WHEN OTHER
000196*              DROPS R$, SPACES, NON-BREAKING SPACES AND ANY
000197*              OTHER NOISE CHARACTER THE FEED MAY CARRY
000198             CONTINUE
000199     END-EVALUATE.
000200 EJECT
000201****************************************************************
000202*       1200-COUNT-SEPARATORS                                  *
000203****************************************************************
000204 1200-COUNT-SEPARATORS.
000205     IF WS-OUT-IDX > 0
000206         PERFORM 1210-COUNT-ONE-CHAR
000207             VARYING WS-IDX FROM 1 BY 1
000208             UNTIL WS-IDX > WS-OUT-IDX
000209     END-IF.
000210 1299-COUNT-SEPARATORS-EXIT.
000211     EXIT.
000212*
000213 1210-COUNT-ONE-CHAR.
000214     MOVE WS-CLEAN-CHAR (WS-IDX) TO WS-ONE-CHAR.
000215     IF WS-ONE-CHAR = ','
000216         ADD 1 TO WS-COMMA-COUNT
000217         MOVE WS-IDX TO WS-LAST-COMMA-POS
000218     END-IF.
000219     IF WS-ONE-CHAR = '.'
000220         ADD 1 TO WS-PERIOD-COUNT
000221         MOVE WS-IDX TO WS-LAST-PERIOD-POS
000222     END-IF.
000223 EJECT
000224****************************************************************
000225*       1300-CHOOSE-DECIMAL-SEP                                 *
000226****************************************************************
000227 1300-CHOOSE-DECIMAL-SEP.
000228     EVALUATE TRUE
000229         WHEN WS-COMMA-COUNT > 1 AND WS-PERIOD-COUNT = 0
000230             MOVE ',' TO WS-DECIMAL-SEP
000231             MOVE WS-LAST-COMMA-POS TO WS-DECIMAL-SEP-POS
000232         WHEN WS-PERIOD-COUNT > 1 AND WS-COMMA-COUNT = 0
000233             MOVE '.' TO WS-DECIMAL-SEP
000234             MOVE WS-LAST-PERIOD-POS TO WS-DECIMAL-SEP-POS
000235         WHEN WS-COMMA-COUNT >= 1 AND WS-PERIOD-COUNT >= 1
000236             IF WS-LAST-COMMA-POS > WS-LAST-PERIOD-POS
000237                 MOVE ',' TO WS-DECIMAL-SEP
000238                 MOVE WS-LAST-COMMA-POS TO WS-DECIMAL-SEP-POS
000239             ELSE
000240                 MOVE '.' TO WS-DECIMAL-SEP
000241                 MOVE WS-LAST-PERIOD-POS TO WS-DECIMAL-SEP-POS
000242             END-IF
000243         WHEN WS-COMMA-COUNT = 1
000244             MOVE ',' TO WS-DECIMAL-SEP
000245             MOVE WS-LAST-COMMA-POS TO WS-DECIMAL-SEP-POS
000246         WHEN OTHER
000247*              SINGLE PERIOD, OR NO SEPARATOR AT ALL -- READ
000248*              AS A PLAIN DECIMAL (OR PLAIN INTEGER) AMOUNT
000249             MOVE '.' TO WS-DECIMAL-SEP
000250             MOVE WS-LAST-PERIOD-POS TO WS-DECIMAL-SEP-POS
000251     END-EVALUATE.
000252 1399-CHOOSE-DECIMAL-SEP-EXIT.
000253     EXIT.
000254 EJECT
000255****************************************************************
000256*       1400-BUILD-NORMALIZED                                  *
000257****************************************************************
000258 1400-BUILD-NORMALIZED.
000259     IF WS-OUT-IDX > 0
000260         PERFORM 1410-BUILD-ONE-CHAR
000261             VARYING WS-IDX FROM 1 BY 1
000262             UNTIL WS-IDX > WS-OUT-IDX
000263     END-IF.
000264 1499-BUILD-NORMALIZED-EXIT.
000265     EXIT.
000266*
000267 1410-BUILD-ONE-CHAR.
000268     MOVE WS-CLEAN-CHAR (WS-IDX) TO WS-ONE-CHAR.
000269     EVALUATE TRUE
000270         WHEN WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9'
000271             ADD 1 TO WS-NORM-LEN
000272             MOVE WS-ONE-CHAR TO WS-NORM-CHAR (WS-NORM-LEN)
000273         WHEN WS-ONE-CHAR = WS-DECIMAL-SEP
000274                  AND WS-IDX = WS-DECIMAL-SEP-POS
000275             ADD 1 TO WS-NORM-LEN
000276             MOVE '.' TO WS-NORM-CHAR (WS-NORM-LEN)
000277             SET DOT-WAS-INSERTED TO TRUE
000278         WHEN OTHER
000279*              AN EARLIER THOUSANDS-SEPARATOR OCCURRENCE --
000280*              DROPPED, NOT COPIED
000281             CONTINUE
000282     END-EVALUATE.
000283 EJECT
000284****************************************************************
000285*       1500-CONVERT-TO-NUMERIC                                 *
000286****************************************************************
000287 1500-CONVERT-TO-NUMERIC.
000288     IF DOT-WAS-INSERTED
000289         UNSTRING WS-NORMALIZED-TEXT (1:WS-NORM-LEN)
000290             DELIMITED BY '.'
000291             INTO WS-INT-PART WS-FRAC-PART
000292     ELSE
000293         MOVE WS-NORMALIZED-TEXT (1:WS-NORM-LEN) TO WS-INT-PART
000294         MOVE SPACES TO WS-FRAC-PART
000295     END-IF.
000296     IF WS-INT-PART = SPACES
000297         MOVE ZERO TO WS-INT-PART
000298     END-IF.
000299     INSPECT WS-INT-PART REPLACING LEADING SPACE BY '0'.
000300     INSPECT WS-FRAC-PART (1:MAX-FRACTION-LEN)
000301         REPLACING TRAILING SPACE BY '0'.
000302     IF WS-INT-PART IS NUMERIC
000303         MOVE WS-INT-PART TO WS-INT-NUMERIC
000304     ELSE
000305         MOVE ZERO TO WS-INT-NUMERIC
000306     END-IF.
000307     IF WS-FRAC-PART (1:MAX-FRACTION-LEN) IS NUMERIC
000308         MOVE WS-FRAC-PART (1:MAX-FRACTION-LEN)
000309             TO WS-FRAC-NUMERIC
000310     ELSE
000311         MOVE ZERO TO WS-FRAC-NUMERIC
000312     END-IF.
000313 1599-CONVERT-TO-NUMERIC-EXIT.
000314     EXIT.
000315 EJECT
000316****************************************************************
000317*       1600-SET-RESULT                                        *
000318****************************************************************
000319 1600-SET-RESULT.
000320     COMPUTE LK-RESULT-VALUE ROUNDED =
000321         WS-INT-NUMERIC + (WS-FRAC-NUMERIC / 100).
000322     IF LK-RESULT-VALUE > 0
000323         MOVE 'Y' TO LK-RESULT-PRESENT
000324     ELSE
000325         MOVE ZERO TO LK-RESULT-VALUE
000326         MOVE 'N' TO LK-RESULT-PRESENT
000327     END-IF.
000328     IF FE-DEBUG-ON
000329         DISPLAY 'FEMONPAR RAW=' LK-RAW-TEXT
000330                 ' VALUE=' LK-RESULT-VALUE
000331                 ' PRESENT=' LK-RESULT-PRESENT
000332     END-IF.
000333 1699-SET-RESULT-EXIT.
000334     EXIT.
