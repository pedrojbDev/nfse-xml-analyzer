000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID.    FECNAEVL.
000003 AUTHOR.        R S HOLLOWAY.
000004 INSTALLATION.  FISCAL SYSTEMS GROUP.
000005 DATE-WRITTEN.  02/18/1988.
000006 DATE-COMPILED.
000007 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000008****************************************************************
000009*                                                              *
000010*A    ABSTRACT..                                               *
000011*  REUSABLE SUBROUTINE THAT OWNS THE CNAE (ECONOMIC ACTIVITY   *
000012*  CODE) RULE TABLE AND VALIDATES A NOTE'S CNAE AND SERVICE    *
000013*  DESCRIPTION AGAINST IT.  CALLED ONCE WITH FUNCTION CODE     *
000014*  'LOAD' BY THE NFS-E BATCH DRIVER BEFORE THE MAIN PROCESS    *
000015*  LOOP, THEN ONCE PER NOTE WITH FUNCTION CODE 'EVAL'.         *
000016*                                                              *
000017*J    JCL..                                                    *
000018*     NONE.  THIS IS A CALLED SUBROUTINE, NOT A JOB STEP.      *
000019*     OPENS ITS OWN RULE FILE ON LOGICAL NAME FECNARUL WHEN    *
000020*     CALLED WITH FUNCTION CODE 'LOAD'.                        *
000021*                                                              *
000022*P    ENTRY PARAMETERS..                                       *
000023*     LK-FUNCTION-CODE     'LOAD' OR 'EVAL'                    *
000024*     LK-CNAE-CODE         CNAE TO VALIDATE (EVAL ONLY)        *
000025*     LK-DESCRIPTION       SERVICE DESCRIPTION (EVAL ONLY)     *
000026*     LK-MATCH-STATUS      RETURNED OK / ALERT / UNKNOWN       *
000027*     LK-MATCH-REASON      RETURNED REASON TEXT                *
000028*     LK-MATCHED-LABEL     RETURNED RULE LABEL WHEN STATUS OK  *
000029*     LK-MATCHED-SEVERITY  RETURNED SEVERITY                   *
000030*                                                               *
000031*E    ERRORS DETECTED BY THIS ELEMENT..                        *
000032*     NONE -- A MISSING OR EMPTY RULE FILE PRODUCES STATUS     *
000033*     UNKNOWN, IT DOES NOT ABEND THE RUN.                      *
000034*                                                              *
000035*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
000036*     NONE                                                     *
000037*                                                              *
000038*U    USER CONSTANTS AND TABLES REFERENCED..                   *
000039*     FETHRESH -- SPECIFICITY WEIGHTS, RULE DEFAULTS           *
000040*                                                              *
000041****************************************************************
000042*        L O G   D E   A L T E R A C O E S                    *
000043****************************************************************
000044* DATA        PROG  TKT       DESCRICAO                       *
000045* 1988-02-18  RSH   FE-0121   VERSAO ORIGINAL                 *
000046* 1990-09-05  RSH   FE-0133   TROCA SORT POR BUBBLE ESTAVEL    *
000047*                             PARA PRESERVAR ORDEM DO ARQUIVO  *
000048*                             ENTRE REGRAS DE MESMA PRIORIDADE *
000049* 1995-01-20  JTW   FE-0150   AMPLIA TABELA DE REGRAS PARA     *
000050*                             ACOMPANHAR NOVOS CODIGOS CNAE    *
000051* 1999-01-11  MCO   FE-0171   REVISAO ANO 2000 -- NENHUM CAMPO *
000052*                             DE DATA NESTE PROGRAMA, ITEM     *
000053*                             ENCERRADO SEM ALTERACAO DE CODIGO*
000054* 2004-10-21  MCO   FE-0185   CORRIGE REGRA GLOBAL '*' SENDO   *
000055*                             CLASSIFICADA COMO PREFIXO        *
000056* 2011-06-14  RLP   FE-0215   MOTIVO DO RAMO 'ALERT' NAO       *
000057*                             CONFERIA PALAVRA POR PALAVRA COM *
000058*                             O TEXTO PADRAO DO CADASTRO --    *
000059*                             CORRIGIDO PARA 'NENHUMA REGRA    *
000060*                             APLICAVEL BATEU COM A DESCRICAO' *
000061* 2011-06-14  RLP   FE-0216   LK-MATCH-REASON AMPLIADO DE      *
000062*                             X(45) PARA X(50) -- TEXTO NOVO   *
000063*                             NAO CABIA NO CAMPO ANTIGO        *
000064* 2011-07-01  RLP   FE-0219   WS-TRIM-IDX PASSOU A NIVEL 77    *
000065*                             (CONTADOR AVULSO, NUNCA FEZ      *
000066*                             PARTE DE UM GRUPO)                *
000067****************************************************************
000068 ENVIRONMENT DIVISION.
000069 CONFIGURATION SECTION.
000070 SPECIAL-NAMES.
000071     C01 IS TOP-OF-FORM
000072     UPSI-0 ON STATUS IS FE-DEBUG-ON
000073            OFF STATUS IS FE-DEBUG-OFF.
000074 INPUT-OUTPUT SECTION.
000075 FILE-CONTROL.
000076     SELECT CNAE-RULE-FILE ASSIGN TO FECNARUL
000077         FILE STATUS IS WS-RULE-FILE-STATUS.
000078****************************************************************
000079 DATA DIVISION.
000080 FILE SECTION.
000081 FD  CNAE-RULE-FILE
000082     RECORDING MODE IS F
000083     BLOCK CONTAINS 0 RECORDS.
000084 01  CNAE-RULE-FILE-REC.
000085     COPY FERECCNA.
000086 EJECT
000087 WORKING-STORAGE SECTION.
000088****************************************************************
000089*    STANDALONE COUNTER (TKT FE-0219)                           *
000090****************************************************************
000091 77  WS-TRIM-IDX                 PIC S9(04) COMP VALUE 0.
000092 01  FILLER                      PIC X(32)
000093     VALUE 'FECNAEVL WORKING STORAGE BEGINS'.
000094****************************************************************
000095*    READ ONLY CONSTANTS                                       *
000096****************************************************************
000097 01  READ-ONLY-WORK-AREA.
000098     COPY FETHRESH.
000099     05  MAX-RULE-CAPACITY       COMP PIC S9(08)
000100                                  VALUE +00000500.
000101     05  FILLER REDEFINES MAX-RULE-CAPACITY.
000102         10  FILLER              PIC X(2).
000103         10  MAX-RULE-CAP-DISP   COMP PIC 9(4).
000104     05  MAX-DESC-LEN            PIC S9(04) COMP VALUE +120.
000105     05  MAX-PATTERN-LEN         PIC S9(04) COMP VALUE +60.
000106     05  MAX-SCOPE-LEN           PIC S9(04) COMP VALUE +8.
000107 EJECT
000108****************************************************************
000109*    RULE TABLE -- LOADED ONCE, SORTED BY SPECIFICITY DESC      *
000110****************************************************************
000111 01  WS-RULE-TABLE-AREA.
000112     05  WS-RULE-ENTRY OCCURS 500 TIMES
000113                       INDEXED BY WS-RULE-NDX.
000114         10  WS-RULE-SCOPE           PIC X(08).
000115         10  WS-RULE-MATCH-TYPE      PIC X(08).
000116         10  WS-RULE-PATTERN         PIC X(60).
000117         10  WS-RULE-LABEL           PIC X(40).
000118         10  WS-RULE-SEVERITY        PIC X(07).
000119         10  WS-RULE-SPECIFICITY     PIC S9(01) COMP-3.
000120         10  WS-RULE-PREFIX-LEN      PIC S9(02) COMP.
000121 01  WS-TEMP-RULE.
000122     05  WS-TEMP-SCOPE               PIC X(08).
000123     05  WS-TEMP-MATCH-TYPE          PIC X(08).
000124     05  WS-TEMP-PATTERN             PIC X(60).
000125     05  WS-TEMP-LABEL               PIC X(40).
000126     05  WS-TEMP-SEVERITY            PIC X(07).
000127     05  WS-TEMP-SPECIFICITY         PIC S9(01) COMP-3.
000128     05  WS-TEMP-PREFIX-LEN          PIC S9(02) COMP.
000129 01  WS-RULE-COUNT                   PIC S9(04) COMP VALUE 0.
000130 EJECT
000131****************************************************************
000132*    SWITCHES                                                   *
000133****************************************************************
000134 01  WS-SWITCH-AREA.
000135     05  WS-RULE-FILE-STATUS     PIC X(02) VALUE '00'.
000136         88  RULE-FILE-OK            VALUE '00'.
000137         88  RULE-FILE-EOF            VALUE '10'.
000138     05  WS-TABLE-LOADED-SW      PIC X(01) VALUE 'N'.
000139         88  TABLE-IS-LOADED         VALUE 'Y'.
000140     05  WS-SORT-SW              PIC X(01) VALUE 'N'.
000141         88  MORE-SWAPS-POSSIBLE     VALUE 'Y'.
000142         88  NO-MORE-SWAPS           VALUE 'N'.
000143     05  WS-MATCH-SW             PIC X(01) VALUE 'N'.
000144         88  RULE-WAS-MATCHED        VALUE 'Y'.
000145     05  WS-NONGLOBAL-SW         PIC X(01) VALUE 'N'.
000146         88  NONGLOBAL-RULE-APPLIED  VALUE 'Y'.
000147     05  WS-APPLIES-SW           PIC X(01) VALUE 'N'.
000148         88  THIS-RULE-APPLIES       VALUE 'Y'.
000149     05  WS-PATTERN-SW           PIC X(01) VALUE 'N'.
000150         88  PATTERN-MATCHED          VALUE 'Y'.
000151 EJECT
000152****************************************************************
000153*    WORK FIELDS                                                *
000154****************************************************************
000155 01  WS-WORK-AREA.
000156     05  WS-SUB                  PIC S9(04) COMP VALUE 0.
000157     05  WS-SCAN-POS             PIC S9(04) COMP VALUE 0.
000158     05  WS-MAX-START            PIC S9(04) COMP VALUE 0.
000159     05  WS-MATCHED-SUB          PIC S9(04) COMP VALUE 0.
000160     05  WS-STAR-POS             PIC S9(04) COMP VALUE 0.
000161     05  WS-DESC-LEN             PIC S9(04) COMP VALUE 0.
000162     05  WS-PATTERN-LEN          PIC S9(04) COMP VALUE 0.
000163*
000164 01  WS-SCOPE-HOLD               PIC X(08) VALUE SPACES.
000165 01  WS-SCOPE-CHARS REDEFINES WS-SCOPE-HOLD.
000166     05  WS-SCOPE-CHAR           PIC X(01) OCCURS 8 TIMES.
000167*
000168 01  WS-UPPER-DESCRIPTION        PIC X(120) VALUE SPACES.
000169 01  WS-UPPER-PATTERN            PIC X(60) VALUE SPACES.
000170*
000171 01  WS-TRIM-SOURCE              PIC X(120) VALUE SPACES.
000172 01  WS-TRIM-CHARS REDEFINES WS-TRIM-SOURCE.
000173     05  WS-TRIM-CHAR            PIC X(01) OCCURS 120 TIMES.
000174 01  WS-TRIM-LEN                 PIC S9(04) COMP VALUE 0.
000175 01  WS-FOUND-NONSPACE-SW        PIC X(01) VALUE 'N'.
000176     88  FOUND-NONSPACE              VALUE 'Y'.
000177 01  FILLER                      PIC X(32)
000178     VALUE 'FECNAEVL WORKING STORAGE ENDS  '.
000179 EJECT
000180 LINKAGE SECTION.
000181 01  LK-FUNCTION-CODE            PIC X(04).
000182     88  LK-FUNC-LOAD                VALUE 'LOAD'.
000183     88  LK-FUNC-EVAL                VALUE 'EVAL'.
000184 01  LK-CNAE-CODE                PIC X(07).
000185 01  LK-DESCRIPTION              PIC X(120).
000186 01  LK-MATCH-STATUS             PIC X(07).
000187 01  LK-MATCH-REASON             PIC X(50).
000188 01  LK-MATCHED-LABEL            PIC X(40).
000189 01  LK-MATCHED-SEVERITY         PIC X(07).
000190 EJECT
000191****************************************************************
000192 PROCEDURE DIVISION USING LK-FUNCTION-CODE
000193                           LK-CNAE-CODE
000194                           LK-DESCRIPTION
000195                           LK-MATCH-STATUS
000196                           LK-MATCH-REASON
000197                           LK-MATCHED-LABEL
000198                           LK-MATCHED-SEVERITY.
000199****************************************************************
000200*                        MAINLINE LOGIC                        *
000201****************************************************************
000202 0000-CONTROL-PROCESS.
000203     EVALUATE TRUE
000204         WHEN LK-FUNC-LOAD
000205             PERFORM 1000-LOAD-RULE-TABLE
000206                 THRU 1099-LOAD-RULE-TABLE-EXIT
000207         WHEN LK-FUNC-EVAL
000208             PERFORM 2000-EVALUATE-CNAE
000209                 THRU 2099-EVALUATE-CNAE-EXIT
000210         WHEN OTHER
000211             CONTINUE
000212     END-EVALUATE.
000213     GOBACK.
000214 EJECT
000215****************************************************************
000216*       1000-LOAD-RULE-TABLE                                   *
000217****************************************************************
000218 1000-LOAD-RULE-TABLE.
000219     MOVE 'N' TO WS-TABLE-LOADED-SW.
000220     MOVE 0 TO WS-RULE-COUNT.
000221     OPEN INPUT CNAE-RULE-FILE.
000222     IF RULE-FILE-OK
000223         PERFORM 1100-READ-RULE-RECORDS
000224             THRU 1199-READ-RULE-RECORDS-EXIT
000225             UNTIL RULE-FILE-EOF
000226                OR WS-RULE-COUNT >= MAX-RULE-CAP-DISP
000227         CLOSE CNAE-RULE-FILE
000228     END-IF.
000229     PERFORM 1800-SORT-RULE-TABLE
000230         THRU 1899-SORT-RULE-TABLE-EXIT.
000231     SET TABLE-IS-LOADED TO TRUE.
000232     IF FE-DEBUG-ON
000233         DISPLAY 'FECNAEVL RULES LOADED=' WS-RULE-COUNT
000234     END-IF.
000235 1099-LOAD-RULE-TABLE-EXIT.
000236     EXIT.
000237 EJECT
000238****************************************************************
000239*       1100-READ-RULE-RECORDS                                  *
000240****************************************************************
000241 1100-READ-RULE-RECORDS.
000242     READ CNAE-RULE-FILE
000243         AT END
000244             SET RULE-FILE-EOF TO TRUE
000245         NOT AT END
000246             PERFORM 1200-ADD-RULE-TO-TABLE
000247                 THRU 1299-ADD-RULE-TO-TABLE-EXIT
000248     END-READ.
000249 1199-READ-RULE-RECORDS-EXIT.
000250     EXIT.
000251 EJECT
000252****************************************************************
000253*       1200-ADD-RULE-TO-TABLE -- SKIP BLANK CNAE OR PATTERN    *
000254****************************************************************
000255 1200-ADD-RULE-TO-TABLE.
000256     IF CNA-PATTERN NOT = SPACES
000257             AND CNA-RULE-CNAE NOT = SPACES
000258         ADD 1 TO WS-RULE-COUNT
000259         PERFORM 1300-CLASSIFY-SCOPE
000260             THRU 1399-CLASSIFY-SCOPE-EXIT
000261         MOVE CNA-RULE-CNAE
000262             TO WS-RULE-SCOPE (WS-RULE-COUNT)
000263         MOVE CNA-PATTERN
000264             TO WS-RULE-PATTERN (WS-RULE-COUNT)
000265         IF CNA-MATCH-TYPE = SPACES
000266             MOVE FT-DEFAULT-MATCH-TYPE
000267                 TO WS-RULE-MATCH-TYPE (WS-RULE-COUNT)
000268         ELSE
000269             MOVE CNA-MATCH-TYPE
000270                 TO WS-RULE-MATCH-TYPE (WS-RULE-COUNT)
000271         END-IF
000272         IF CNA-RULE-LABEL = SPACES
000273             MOVE FT-DEFAULT-RULE-LABEL
000274                 TO WS-RULE-LABEL (WS-RULE-COUNT)
000275         ELSE
000276             MOVE CNA-RULE-LABEL
000277                 TO WS-RULE-LABEL (WS-RULE-COUNT)
000278         END-IF
000279         IF CNA-SEVERITY = SPACES
000280             MOVE FT-DEFAULT-SEVERITY
000281                 TO WS-RULE-SEVERITY (WS-RULE-COUNT)
000282         ELSE
000283             MOVE CNA-SEVERITY
000284                 TO WS-RULE-SEVERITY (WS-RULE-COUNT)
000285         END-IF
000286     END-IF.
000287 1299-ADD-RULE-TO-TABLE-EXIT.
000288     EXIT.
000289 EJECT
000290****************************************************************
000291*       1300-CLASSIFY-SCOPE -- EXACT / PREFIX / GLOBAL          *
000292****************************************************************
000293 1300-CLASSIFY-SCOPE.
000294     MOVE CNA-RULE-CNAE TO WS-SCOPE-HOLD.
000295     MOVE 0 TO WS-STAR-POS.
000296     PERFORM 1310-FIND-STAR
000297         VARYING WS-SUB FROM 1 BY 1
000298         UNTIL WS-SUB > MAX-SCOPE-LEN OR WS-STAR-POS NOT = 0.
000299     EVALUATE TRUE
000300         WHEN WS-STAR-POS = 1
000301             MOVE FT-SPECIFICITY-GLOBAL
000302                 TO WS-RULE-SPECIFICITY (WS-RULE-COUNT)
000303             MOVE 0 TO WS-RULE-PREFIX-LEN (WS-RULE-COUNT)
000304         WHEN WS-STAR-POS > 1
000305             MOVE FT-SPECIFICITY-PREFIX
000306                 TO WS-RULE-SPECIFICITY (WS-RULE-COUNT)
000307             COMPUTE WS-RULE-PREFIX-LEN (WS-RULE-COUNT)
000308                 = WS-STAR-POS - 1
000309         WHEN OTHER
000310             MOVE FT-SPECIFICITY-EXACT
000311                 TO WS-RULE-SPECIFICITY (WS-RULE-COUNT)
000312             MOVE 0 TO WS-RULE-PREFIX-LEN (WS-RULE-COUNT)
000313     END-EVALUATE.
000314 1399-CLASSIFY-SCOPE-EXIT.
000315     EXIT.
000316*
000317 1310-FIND-STAR.
000318     IF WS-SCOPE-CHAR (WS-SUB) = '*'
000319         MOVE WS-SUB TO WS-STAR-POS
000320     END-IF.
000321 EJECT
000322****************************************************************
000323*       1700-COMPUTE-TRIM-LEN -- TRAILING-SPACE TRIM OF         *
000324*       WS-TRIM-SOURCE, RESULT IN WS-TRIM-LEN                  *
000325****************************************************************
000326 1700-COMPUTE-TRIM-LEN.
000327     MOVE MAX-DESC-LEN TO WS-TRIM-IDX.
000328     MOVE 'N' TO WS-FOUND-NONSPACE-SW.
000329     PERFORM 1710-CHECK-ONE-POSITION
000330         UNTIL WS-TRIM-IDX = 0 OR FOUND-NONSPACE.
000331     MOVE WS-TRIM-IDX TO WS-TRIM-LEN.
000332 1799-COMPUTE-TRIM-LEN-EXIT.
000333     EXIT.
000334*
000335 1710-CHECK-ONE-POSITION.
000336     IF WS-TRIM-CHAR (WS-TRIM-IDX) NOT = SPACE
000337         SET FOUND-NONSPACE TO TRUE
000338     ELSE
000339         SUBTRACT 1 FROM WS-TRIM-IDX
000340     END-IF.
000341 EJECT
000342****************************************************************
000343*       1800-SORT-RULE-TABLE -- STABLE BUBBLE SORT, HIGH        *
000344*       SPECIFICITY FIRST                                      *
000345****************************************************************
000346 1800-SORT-RULE-TABLE.
000347     IF WS-RULE-COUNT > 1
000348         SET MORE-SWAPS-POSSIBLE TO TRUE
000349         PERFORM 1810-BUBBLE-ONE-PASS
000350             UNTIL NO-MORE-SWAPS
000351     END-IF.
000352 1899-SORT-RULE-TABLE-EXIT.
000353     EXIT.
000354*
000355 1810-BUBBLE-ONE-PASS.
000356     SET NO-MORE-SWAPS TO TRUE.
000357     PERFORM 1820-COMPARE-ADJACENT
000358         VARYING WS-SUB FROM 1 BY 1
000359         UNTIL WS-SUB > WS-RULE-COUNT - 1.
000360*
000361 1820-COMPARE-ADJACENT.
000362     IF WS-RULE-SPECIFICITY (WS-SUB)
000363             < WS-RULE-SPECIFICITY (WS-SUB + 1)
000364         PERFORM 1830-SWAP-ENTRIES
000365         SET MORE-SWAPS-POSSIBLE TO TRUE
000366     END-IF.
000367*
000368 1830-SWAP-ENTRIES.
000369     MOVE WS-RULE-ENTRY (WS-SUB)     TO WS-TEMP-RULE.
000370     MOVE WS-RULE-ENTRY (WS-SUB + 1) TO WS-RULE-ENTRY (WS-SUB).
000371     MOVE WS-TEMP-RULE TO WS-RULE-ENTRY (WS-SUB + 1).
000372 EJECT
000373****************************************************************
000374*       2000-EVALUATE-CNAE                                      *
000375****************************************************************
000376 2000-EVALUATE-CNAE.
000377     MOVE SPACES TO LK-MATCH-STATUS LK-MATCH-REASON
000378                    LK-MATCHED-LABEL LK-MATCHED-SEVERITY.
000379     MOVE 'N' TO WS-MATCH-SW WS-NONGLOBAL-SW.
000380     IF NOT TABLE-IS-LOADED
000381         PERFORM 1000-LOAD-RULE-TABLE
000382             THRU 1099-LOAD-RULE-TABLE-EXIT
000383     END-IF.
000384     IF LK-CNAE-CODE = SPACES OR LK-DESCRIPTION = SPACES
000385         MOVE 'unknown' TO LK-MATCH-STATUS
000386         MOVE 'CNAE ou descrição ausente' TO LK-MATCH-REASON
000387         GO TO 2099-EVALUATE-CNAE-EXIT
000388     END-IF.
000389     IF WS-RULE-COUNT = 0
000390         MOVE 'unknown' TO LK-MATCH-STATUS
000391         MOVE 'Sem arquivo de regras configurado'
000392             TO LK-MATCH-REASON
000393         GO TO 2099-EVALUATE-CNAE-EXIT
000394     END-IF.
000395     PERFORM 2050-PREPARE-DESCRIPTION
000396         THRU 2059-PREPARE-DESCRIPTION-EXIT.
000397     PERFORM 2100-SCAN-RULE-TABLE
000398         VARYING WS-SUB FROM 1 BY 1
000399         UNTIL WS-SUB > WS-RULE-COUNT OR RULE-WAS-MATCHED.
000400     EVALUATE TRUE
000401         WHEN RULE-WAS-MATCHED
000402             MOVE 'ok' TO LK-MATCH-STATUS
000403             MOVE WS-RULE-LABEL (WS-MATCHED-SUB)
000404                 TO LK-MATCHED-LABEL
000405             MOVE WS-RULE-SEVERITY (WS-MATCHED-SUB)
000406                 TO LK-MATCHED-SEVERITY
000407             MOVE 'Descrição compatível com regra'
000408                 TO LK-MATCH-REASON
000409         WHEN NONGLOBAL-RULE-APPLIED
000410             MOVE 'alert' TO LK-MATCH-STATUS
000411             MOVE 'warning' TO LK-MATCHED-SEVERITY
000412             MOVE 'Nenhuma regra aplicável bateu com a descrição'
000413                 TO LK-MATCH-REASON
000414         WHEN OTHER
000415             MOVE 'unknown' TO LK-MATCH-STATUS
000416             MOVE 'Sem regra cadastrada para este CNAE'
000417                 TO LK-MATCH-REASON
000418     END-EVALUATE.
000419 2099-EVALUATE-CNAE-EXIT.
000420     EXIT.
000421 EJECT
000422****************************************************************
000423*       2050-PREPARE-DESCRIPTION -- UPPER-CASE AND TRIM LK-     *
000424*       DESCRIPTION ONCE FOR THE WHOLE SCAN                    *
000425****************************************************************
000426 2050-PREPARE-DESCRIPTION.
000427     MOVE LK-DESCRIPTION TO WS-UPPER-DESCRIPTION.
000428     INSPECT WS-UPPER-DESCRIPTION CONVERTING
000429         'abcdefghijklmnopqrstuvwxyz'
000430         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000431     MOVE WS-UPPER-DESCRIPTION TO WS-TRIM-SOURCE.
000432     PERFORM 1700-COMPUTE-TRIM-LEN
000433         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
000434     MOVE WS-TRIM-LEN TO WS-DESC-LEN.
000435 2059-PREPARE-DESCRIPTION-EXIT.
000436     EXIT.
000437 EJECT
000438****************************************************************
000439*       2100-SCAN-RULE-TABLE -- ONE RULE, IN SPECIFICITY ORDER  *
000440****************************************************************
000441 2100-SCAN-RULE-TABLE.
000442     MOVE 'N' TO WS-APPLIES-SW.
000443     PERFORM 2110-CHECK-APPLICABILITY.
000444     IF THIS-RULE-APPLIES
000445         IF WS-RULE-SPECIFICITY (WS-SUB)
000446                 NOT = FT-SPECIFICITY-GLOBAL
000447             SET NONGLOBAL-RULE-APPLIED TO TRUE
000448         END-IF
000449         PERFORM 2200-CHECK-PATTERN-MATCH
000450             THRU 2299-CHECK-PATTERN-MATCH-EXIT
000451         IF PATTERN-MATCHED
000452             SET RULE-WAS-MATCHED TO TRUE
000453             MOVE WS-SUB TO WS-MATCHED-SUB
000454         END-IF
000455     END-IF.
000456 EJECT
000457****************************************************************
000458*       2110-CHECK-APPLICABILITY                                *
000459****************************************************************
000460 2110-CHECK-APPLICABILITY.
000461     EVALUATE WS-RULE-SPECIFICITY (WS-SUB)
000462         WHEN FT-SPECIFICITY-GLOBAL
000463             SET THIS-RULE-APPLIES TO TRUE
000464         WHEN FT-SPECIFICITY-EXACT
000465             IF WS-RULE-SCOPE (WS-SUB) (1:7) = LK-CNAE-CODE
000466                 SET THIS-RULE-APPLIES TO TRUE
000467             ELSE
000468                 MOVE 'N' TO WS-APPLIES-SW
000469             END-IF
000470         WHEN FT-SPECIFICITY-PREFIX
000471             IF LK-CNAE-CODE (1:WS-RULE-PREFIX-LEN (WS-SUB))
000472                = WS-RULE-SCOPE (WS-SUB)
000473                      (1:WS-RULE-PREFIX-LEN (WS-SUB))
000474                 SET THIS-RULE-APPLIES TO TRUE
000475             ELSE
000476                 MOVE 'N' TO WS-APPLIES-SW
000477             END-IF
000478         WHEN OTHER
000479             MOVE 'N' TO WS-APPLIES-SW
000480     END-EVALUATE.
000481 EJECT
000482****************************************************************
000483*       2200-CHECK-PATTERN-MATCH -- CONTAINS TEST, CASE-        *
000484*       INSENSITIVE                                             *
000485****************************************************************
000486 2200-CHECK-PATTERN-MATCH.
000487     MOVE 'N' TO WS-PATTERN-SW.
000488     MOVE WS-RULE-PATTERN (WS-SUB) TO WS-UPPER-PATTERN.
000489     INSPECT WS-UPPER-PATTERN CONVERTING
000490         'abcdefghijklmnopqrstuvwxyz'
000491         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000492     MOVE WS-UPPER-PATTERN TO WS-TRIM-SOURCE.
000493     MOVE SPACES TO WS-TRIM-SOURCE (61:60).
000494     PERFORM 1700-COMPUTE-TRIM-LEN
000495         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
000496     MOVE WS-TRIM-LEN TO WS-PATTERN-LEN.
000497     IF WS-PATTERN-LEN > 0 AND WS-PATTERN-LEN <= WS-DESC-LEN
000498         COMPUTE WS-MAX-START
000499             = WS-DESC-LEN - WS-PATTERN-LEN + 1
000500         PERFORM 2210-TRY-ONE-POSITION
000501             VARYING WS-SCAN-POS FROM 1 BY 1
000502             UNTIL WS-SCAN-POS > WS-MAX-START
000503                OR PATTERN-MATCHED
000504     END-IF.
000505 2299-CHECK-PATTERN-MATCH-EXIT.
000506     EXIT.
000507*
000508 2210-TRY-ONE-POSITION.
000509     IF WS-UPPER-DESCRIPTION (WS-SCAN-POS:WS-PATTERN-LEN)
000510             = WS-UPPER-PATTERN (1:WS-PATTERN-LEN)
000511         SET PATTERN-MATCHED TO TRUE
000512     END-IF.
