000100********************************************************************
000200*                                                                  *
000300*    FERECNFS  --  NFS-E NOTE INPUT RECORD                         *
000400*    LAYOUT  ARCHIVO   NOTAS FISCAIS DE SERVICO (NFS-E)             *
000500*    KC02788.FISCAL.NFSE.ENTRADA                                   *
000600*                                                                  *
000700*    FLATTENED LOGICAL RECORD -- ONE PER SERVICE NOTE.  PRODUCED   *
000800*    UPSTREAM BY THE XML-EXTRACT ADAPTER (NOT PART OF THIS COPY).  *
000900*    BLANK/ZERO PRESENCE FLAG MEANS THE FIELD IS ABSENT ON THE     *
001000*    SOURCE DOCUMENT.                                              *
001100*                                                                  *
001200*    1989-02-11  RSH  TKT FE-0118  ORIGINAL LAYOUT                  *
001300*    1994-06-30  RSH  TKT FE-0161  ADDED OTHER-RETENTIONS/DISCOUNT  *
001400*                     FIELDS (INFORMATIONAL ONLY, NOT SUBTRACTED   *
001500*                     IN POLICY B NET)                             *
001600********************************************************************
001700    05  NFS-NOTE-NUMBER             PIC X(15).
001800    05  NFS-ISSUE-DATE              PIC X(19).
001900    05  NFS-COMPETENCE              PIC X(07).
002000    05  NFS-SUPPLIER-CNPJ           PIC X(14).
002100    05  NFS-SERVICE-VALUE           PIC S9(11)V99.
002200    05  NFS-SERVICE-VALUE-PRES      PIC X(01).
002300        88  NFS-SERVICE-VALUE-OK        VALUE 'Y'.
002400    05  NFS-DESCRIPTION             PIC X(120).
002500    05  NFS-CNAE-CODE               PIC X(07).
002600    05  NFS-ISS-WITHHELD-FLAG       PIC 9(01).
002700        88  NFS-ISS-WAS-WITHHELD        VALUE 1.
002800        88  NFS-ISS-NOT-WITHHELD        VALUE 2.
002900        88  NFS-ISS-WITHHELD-UNKNOWN    VALUE 0.
003000    05  NFS-TAX-BASE                PIC S9(11)V99.
003100    05  NFS-TAX-BASE-PRES           PIC X(01).
003200    05  NFS-TAX-RATE                PIC S9(03)V9(4).
003300    05  NFS-TAX-RATE-PRES           PIC X(01).
003400    05  NFS-ISS-VALUE               PIC S9(11)V99.
003500    05  NFS-ISS-VALUE-PRES          PIC X(01).
003600    05  NFS-ISS-WITHHELD-VALUE      PIC S9(11)V99.
003700    05  NFS-ISS-WITHHELD-VAL-PRES   PIC X(01).
003800    05  NFS-DEDUCTIONS-VALUE        PIC S9(11)V99.
003900    05  NFS-DEDUCTIONS-VAL-PRES     PIC X(01).
004000    05  NFS-PIS-VALUE               PIC S9(11)V99.
004100    05  NFS-PIS-VALUE-PRES          PIC X(01).
004200    05  NFS-COFINS-VALUE            PIC S9(11)V99.
004300    05  NFS-COFINS-VALUE-PRES       PIC X(01).
004400    05  NFS-INSS-VALUE              PIC S9(11)V99.
004500    05  NFS-INSS-VALUE-PRES         PIC X(01).
004600    05  NFS-IR-VALUE                PIC S9(11)V99.
004700    05  NFS-IR-VALUE-PRES           PIC X(01).
004800    05  NFS-CSLL-VALUE              PIC S9(11)V99.
004900    05  NFS-CSLL-VALUE-PRES         PIC X(01).
005000    05  NFS-OTHER-RETENTIONS        PIC S9(11)V99.
005100    05  NFS-OTHER-RETENTIONS-PRES   PIC X(01).
005200    05  NFS-DISC-UNCOND             PIC S9(11)V99.
005300    05  NFS-DISC-UNCOND-PRES        PIC X(01).
005400    05  NFS-DISC-COND               PIC S9(11)V99.
005500    05  NFS-DISC-COND-PRES          PIC X(01).
005600    05  NFS-DECLARED-NET-VALUE      PIC S9(11)V99.
005700    05  NFS-DECLARED-NET-VAL-PRES   PIC X(01).
005800    05  FILLER                      PIC X(041).
