000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID.    FENFSEBT.
000003 AUTHOR.        R S HOLLOWAY.
000004 INSTALLATION.  FISCAL SYSTEMS GROUP.
000005 DATE-WRITTEN.  06/09/1989.
000006 DATE-COMPILED.
000007 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000008****************************************************************
000009*                                                              *
000010*A    ABSTRACT..                                               *
000011*  BATCH DRIVER FOR THE NFS-E (SERVICO) NOTE STREAM.  READS    *
000012*  ONE FLATTENED NOTE RECORD PER SERVICE INVOICE, BUILDS THE   *
000013*  CORE FIELD SET, VALIDATES THE CNAE AGAINST THE RULE TABLE   *
000014*  VIA FECNAEVL, COMPUTES THE POLICY B NET VALUE, RUNS THE     *
000015*  AUTO/REVIEW/BLOCK DECISION LOGIC AND WRITES ONE DETAIL LINE *
000016*  PER NOTE PLUS A FINAL BATCH SUMMARY.  ONE RUN OF THIS       *
000017*  PROGRAM HANDLES ONE NOTE FILE -- THE JCL LOOPS THIS STEP    *
000018*  ONCE PER FILE IN THE BATCH WHEN MORE THAN ONE FILE ARRIVES. *
000019*                                                              *
000020*J    JCL..                                                    *
000021*  //FENFSEBT EXEC PGM=FENFSEBT                                *
000022*  //FENOTEIN DD  DSN=PROD.FISCAL.NFSE.ENTRADA,DISP=SHR        *
000023*  //FECNARUL DD  DSN=PROD.FISCAL.CNAE.REGRAS,DISP=SHR         *
000024*  //FENOTOUT DD  DSN=PROD.FISCAL.NFSE.DETALHE,DISP=(NEW,CATLG)*
000025*  //FENOTSUM DD  DSN=PROD.FISCAL.NFSE.RESUMO,DISP=(NEW,CATLG) *
000026*  //SYSOUT   DD  SYSOUT=*                                     *
000027*                                                              *
000028*P    ENTRY PARAMETERS..                                       *
000029*  NONE.  NO UPSI SWITCHES ARE TESTED AT ENTRY -- UPSI-0 IS A  *
000030*  DEBUG TRACE TOGGLE ONLY, SET ON BY OPERATIONS WHEN A RUN    *
000031*  NEEDS TO BE RE-TRACED.                                      *
000032*                                                              *
000033*E    ERRORS DETECTED BY THIS ELEMENT..                        *
000034*  A NON-ZERO FILE STATUS ON OPEN OR A PERMANENT I/O ERROR ON  *
000035*  READ/WRITE DRIVES THE RUN TO EOJ9900-ABEND WITH RETURN CODE *
000036*  16.  A MISSING RULE FILE IS NOT AN ERROR -- FECNAEVL TREATS *
000037*  AN EMPTY TABLE AS "UNKNOWN" FOR EVERY NOTE.                 *
000038*                                                              *
000039*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
000040*  FECNAEVL -- CNAE RULE TABLE LOAD AND EVALUATION.             *
000041*  FEMONPAR -- DEFENSIVE RE-VALIDATION OF THE GROSS SERVICE     *
000042*              VALUE, IN CASE THE UPSTREAM EXTRACT WAS BUILT   *
000043*              FROM THE OLDER TEXT-MODE SUPPLIER FEED.         *
000044*                                                              *
000045*U    USER CONSTANTS AND TABLES REFERENCED..                   *
000046*  FETHRESH -- NET DIVERGENCE AND CONFIDENCE THRESHOLDS.        *
000047*                                                              *
000048****************************************************************
000049*       L O G   D E   A L T E R A C O E S                      *
000050*                                                              *
000051*    1989-06-09  RSH  TKT FE-0119  ORIGINAL PROGRAM             *
000052*    1990-10-18  RSH  TKT FE-0128  CORRECTED POLICY B NET TO    *
000053*                     FLOOR NEGATIVE RESULT TO ABSENT           *
000054*    1993-04-02  RSH  TKT FE-0140  ADDED CNPJ FORMATTING ON     *
000055*                     THE DETAIL LINE SUPPLIER COLUMN           *
000056*    1998-11-09  JTW  TKT FE-0166  YEAR-2000 DATE WINDOW REVIEW *
000057*                     -- COMPETENCE AND ISSUE-DATE ARE STORED   *
000058*                     AS TEXT ONLY, NO CENTURY MATH IS DONE BY  *
000059*                     THIS PROGRAM, NO CHANGE REQUIRED          *
000060*    2001-08-14  MCO  TKT FE-0188  NET DIVERGENCE INFORMATIONAL *
000061*                     COUNTER SEPARATED FROM THE DECISION-GRADE *
000062*                     CHECK IN FECNAEVL/FENFSEBT                *
000063*    2006-11-20  MCO  TKT FE-0201  REASON CODE LIST NOW SORTED  *
000064*                     AND DE-DUPLICATED BEFORE IT IS WRITTEN    *
000065*    2009-02-03  MCO  TKT FE-0214  DESCRIPTION SUMMARY RULE     *
000066*                     CORRECTED TO TEST THE UPPER-CASED TEXT    *
000067*    2011-06-14  RLP  TKT FE-0216  WS-CNAE-REASON AND           *
000068*                     WS-CNAE-MATCH-REASON WIDENED FROM X(45)   *
000069*                     TO X(50) TO MATCH THE WIDER FECNAEVL      *
000070*                     LK-MATCH-REASON                           *
000071*    2011-07-01  RLP  TKT FE-0218  DROPPED SOURCE-COMPUTER/      *
000072*                     OBJECT-COMPUTER, SAME AS EVERY PROGRAM;    *
000073*                     TKT FE-0219 MOVED WS-FIRSTNB-IDX TO A      *
000074*                     77-LEVEL, IT IS A STANDALONE COUNTER       *
000075*    2011-08-09  RLP  TKT FE-0220  2350-FORMAT-SUPPLIER-ID NOW   *
000076*                     CHECKS WS-SUPPLIER-DIGITS IS NUMERIC      *
000077*                     BEFORE PUNCTUATING -- AN 11-DIGIT CPF     *
000078*                     FOR AN AUTONOMO WAS GETTING BLANKS        *
000079*                     STRUNG INTO THE CNPJ MASK                 *
000080****************************************************************
000081 ENVIRONMENT DIVISION.
000082 CONFIGURATION SECTION.
000083 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
000084                    UPSI-0 ON STATUS IS FE-DEBUG-ON
000085                           OFF STATUS IS FE-DEBUG-OFF.
000086 INPUT-OUTPUT SECTION.
000087 FILE-CONTROL.
000088     SELECT NOTE-FILE         ASSIGN TO FENOTEIN
000089         FILE STATUS IS WS-NOTE-FILE-STATUS.
000090     SELECT NFSE-DETAIL-FILE  ASSIGN TO FENOTOUT
000091         ORGANIZATION IS LINE SEQUENTIAL
000092         FILE STATUS IS WS-DETAIL-FILE-STATUS.
000093     SELECT NFSE-SUMMARY-FILE ASSIGN TO FENOTSUM
000094         ORGANIZATION IS LINE SEQUENTIAL
000095         FILE STATUS IS WS-SUMMARY-FILE-STATUS.
000096 DATA DIVISION.
000097 FILE SECTION.
000098 FD  NOTE-FILE
000099     RECORDING MODE IS F
000100     LABEL RECORDS ARE STANDARD
000101     BLOCK CONTAINS 0 RECORDS.
000102 01  NOTE-FILE-REC.
000103     COPY FERECNFS.
000104 FD  NFSE-DETAIL-FILE
000105     LABEL RECORDS ARE STANDARD.
000106 01  NFSE-DETAIL-REC                 PIC X(600).
000107 FD  NFSE-SUMMARY-FILE
000108     LABEL RECORDS ARE STANDARD.
000109 01  NFSE-SUMMARY-REC                PIC X(80).
000110 WORKING-STORAGE SECTION.
000111****************************************************************
000112*       STANDALONE COUNTER (TKT FE-0219)                        *
000113****************************************************************
000114 77  WS-FIRSTNB-IDX                 PIC S9(04) COMP.
000115****************************************************************
000116*       WORK AREAS -- FILE STATUS AND RUN SWITCHES              *
000117****************************************************************
000118 01  WS-FILE-STATUSES.
000119     05  WS-NOTE-FILE-STATUS      PIC X(02).
000120         88  NOTE-FILE-OK             VALUE '00'.
000121         88  NOTE-FILE-EOF             VALUE '10'.
000122     05  WS-DETAIL-FILE-STATUS    PIC X(02).
000123         88  DETAIL-FILE-OK            VALUE '00'.
000124     05  WS-SUMMARY-FILE-STATUS   PIC X(02).
000125         88  SUMMARY-FILE-OK           VALUE '00'.
000126 01  WS-SWITCHES.
000127     05  WS-EOF-SWITCH             PIC X(01) VALUE 'N'.
000128         88  NO-MORE-NOTES             VALUE 'Y'.
000129     05  WS-RULES-LOADED-SW        PIC X(01) VALUE 'N'.
000130         88  RULES-ARE-LOADED          VALUE 'Y'.
000131     05  WS-GROSS-PRESENT-SW       PIC X(01).
000132         88  WS-GROSS-IS-PRESENT       VALUE 'Y'.
000133     05  WS-NET-PRESENT-SW         PIC X(01).
000134         88  WS-NET-IS-PRESENT         VALUE 'Y'.
000135     05  WS-DECL-NET-PRESENT-SW    PIC X(01).
000136         88  WS-DECL-NET-IS-PRESENT    VALUE 'Y'.
000137     05  WS-DIVERGENT-SW           PIC X(01).
000138         88  WS-NET-IS-DIVERGENT       VALUE 'Y'.
000139     05  WS-SUPPLIER-SEEN-SW       PIC X(01) VALUE 'N'.
000140         88  WS-SUPPLIER-ALREADY-SEEN  VALUE 'Y'.
000141****************************************************************
000142*       WORK AREAS -- CORE FIELD SET BUILT PER NOTE (U1)        *
000143****************************************************************
000144 01  WS-CORE-FIELDS.
000145     05  WS-NOTE-NUMBER            PIC X(15).
000146     05  WS-ISSUE-DATE             PIC X(19).
000147     05  WS-SUPPLIER-ID            PIC X(14).
000148     05  WS-SUPPLIER-ID-FMT        PIC X(18).
000149     05  WS-COMPETENCE             PIC X(07).
000150     05  WS-GROSS-VALUE            PIC S9(11)V99.
000151     05  WS-DESCRIPTION-SUMMARY    PIC X(120).
000152     05  WS-CNAE-CODE              PIC X(07).
000153 01  WS-MISSING-CORE-COUNT         PIC S9(02) COMP.
000154 01  WS-CONFIDENCE                 PIC S9(01)V99.
000155 01  WS-MISSING-CRITICAL-SW        PIC X(01).
000156     88  WS-HAS-MISSING-CRITICAL       VALUE 'Y'.
000157****************************************************************
000158*       WORK AREAS -- CNAE VALIDATION RESULT (U2 LINKAGE ECHO)  *
000159****************************************************************
000160 01  WS-CNAE-RESULT.
000161     05  WS-CNAE-STATUS            PIC X(07).
000162     05  WS-CNAE-REASON            PIC X(50).
000163     05  WS-CNAE-LABEL             PIC X(40).
000164     05  WS-CNAE-SEVERITY          PIC X(07).
000165****************************************************************
000166*       WORK AREAS -- MONEY RE-DERIVATION VIA FEMONPAR (U8)    *
000167****************************************************************
000168 01  WS-MONEY-TEXT-AREA.
000169     05  WS-MONEY-EDIT-FIELD       PIC Z(9)9.99.
000170     05  WS-MONEY-TEXT             PIC X(40).
000171 01  WS-REVAL-RESULT               PIC S9(11)V99.
000172 01  WS-REVAL-PRESENT-SW           PIC X(01).
000173     88  WS-REVAL-IS-PRESENT           VALUE 'Y'.
000174****************************************************************
000175*       WORK AREAS -- POLICY B NET AND DIVERGENCE (U1/U3)       *
000176****************************************************************
000177 01  WS-NET-WORK.
000178     05  WS-NET-ACCUM              PIC S9(11)V99.
000179     05  WS-COMPUTED-NET           PIC S9(11)V99.
000180     05  WS-NET-DIFF               PIC S9(11)V99.
000181     05  WS-NET-DIFF-ABS           PIC S9(11)V99.
000182     05  WS-NET-DENOM              PIC S9(11)V99.
000183     05  WS-NET-PCT-DIFF           PIC S9(05)V9(4).
000184     05  WS-DECL-ABS               PIC S9(11)V99.
000185     05  WS-COMP-ABS               PIC S9(11)V99.
000186****************************************************************
000187*       WORK AREAS -- U3 DECISION AND REASON CODE LIST          *
000188****************************************************************
000189 01  WS-DECISION                   PIC X(06).
000190 01  WS-REASON-TABLE-AREA.
000191     05  WS-REASON-COUNT           PIC S9(02) COMP VALUE ZERO.
000192     05  WS-REASON-ENTRY OCCURS 4 TIMES
000193                         INDEXED BY WS-REASON-NDX.
000194         10  WS-REASON-CODE        PIC X(32).
000195 01  WS-REASON-I                   PIC S9(02) COMP.
000196 01  WS-REASON-J                   PIC S9(02) COMP.
000197 01  WS-REASON-TEMP                PIC X(32).
000198 01  WS-REASON-JOINED              PIC X(200).
000199 01  WS-REASON-PTR                 PIC S9(04) COMP.
000200****************************************************************
000201*       WORK AREAS -- PER-FILE ACCUMULATORS (U7)                *
000202****************************************************************
000203 01  WS-FILE-TOTALS.
000204     05  WS-FILE-NOTE-COUNT        PIC 9(06) COMP.
000205     05  WS-FILE-AUTO-COUNT        PIC 9(06) COMP.
000206     05  WS-FILE-REVIEW-COUNT      PIC 9(06) COMP.
000207     05  WS-FILE-BLOCK-COUNT       PIC 9(06) COMP.
000208     05  WS-FILE-GROSS-SUM         PIC S9(13)V99.
000209     05  WS-FILE-NET-COUNT         PIC 9(06) COMP.
000210     05  WS-FILE-NET-SUM           PIC S9(13)V99.
000211     05  WS-FILE-DECL-NET-COUNT    PIC 9(06) COMP.
000212     05  WS-FILE-DIVERGENT-COUNT   PIC 9(06) COMP.
000213     05  WS-FILE-MISSING-GROSS     PIC 9(06) COMP.
000214     05  WS-FILE-MISSING-COMPTNC   PIC 9(06) COMP.
000215     05  WS-FILE-MISSING-CNAE      PIC 9(06) COMP.
000216     05  WS-FILE-MISSING-CRIT      PIC 9(06) COMP.
000217     05  WS-FILE-ISS-SUM           PIC S9(13)V99.
000218     05  WS-FILE-ISS-WH-SUM        PIC S9(13)V99.
000219     05  WS-FILE-PIS-SUM           PIC S9(13)V99.
000220     05  WS-FILE-COFINS-SUM        PIC S9(13)V99.
000221     05  WS-FILE-INSS-SUM          PIC S9(13)V99.
000222     05  WS-FILE-IR-SUM            PIC S9(13)V99.
000223     05  WS-FILE-CSLL-SUM          PIC S9(13)V99.
000224     05  WS-FILE-CNAE-OK-COUNT     PIC 9(06) COMP.
000225     05  WS-FILE-CNAE-ALERT-COUNT  PIC 9(06) COMP.
000226     05  WS-FILE-CNAE-UNKN-COUNT   PIC 9(06) COMP.
000227     05  WS-FILE-ERROR-SW          PIC X(01) VALUE 'N'.
000228         88  WS-FILE-HAD-ERROR         VALUE 'Y'.
000229****************************************************************
000230*       WORK AREAS -- BATCH-LEVEL ACCUMULATORS ACROSS FILES     *
000231*       (THIS RUN HANDLES A SINGLE FILE -- THESE MIRROR THE    *
000232*       FILE TOTALS SINCE FILES-OK IS AT MOST 1 PER RUN).       *
000233****************************************************************
000234 01  WS-BATCH-TOTALS.
000235     05  WS-BATCH-FILES-OK         PIC 9(06) COMP VALUE ZERO.
000236     05  WS-BATCH-FILES-ERROR      PIC 9(06) COMP VALUE ZERO.
000237****************************************************************
000238*       WORK AREAS -- REDEFINES (HOUSE PATTERN, SEE FEMONPAR/   *
000239*       FECNAEVL FOR THE SAME IDIOM USED ON OTHER PROGRAMS).    *
000240****************************************************************
000241 01  WS-REASON-CAPACITY            PIC 9(8) COMP VALUE 4.
000242 01  FILLER REDEFINES WS-REASON-CAPACITY.
000243     05  FILLER                    PIC X(2).
000244     05  WS-REASON-CAP-DISP        PIC 9(4).
000245 01  WS-TRIM-SOURCE                 PIC X(200).
000246 01  WS-TRIM-CHARS REDEFINES WS-TRIM-SOURCE.
000247     05  WS-TRIM-CHAR OCCURS 200 TIMES
000248                      PIC X(01).
000249 01  WS-TRIM-LEN                    PIC S9(04) COMP.
000250 01  WS-TRIM-SCAN-SW                PIC X(01).
000251     88  WS-TRIM-FOUND-NONBLANK         VALUE 'Y'.
000252 01  WS-DESC-HOLD                   PIC X(120).
000253 01  WS-DESC-CHARS REDEFINES WS-DESC-HOLD.
000254     05  WS-DESC-CHAR OCCURS 120 TIMES
000255                      PIC X(01).
000256 01  WS-SUPPLIER-DIGITS             PIC X(14).
000257 01  WS-SUPPLIER-CHARS REDEFINES WS-SUPPLIER-DIGITS.
000258     05  WS-SUPPLIER-CHAR OCCURS 14 TIMES
000259                      PIC X(01).
000260****************************************************************
000261*       WORK AREAS -- NUMERIC EDIT / LEFT-TRIM FOR REPORT COLS  *
000262****************************************************************
000263 01  WS-EDIT-AREA.
000264     05  WS-EDIT-MONEY              PIC -(9)9.99.
000265     05  WS-EDIT-RATE               PIC -(3)9.9999.
000266 01  WS-EDIT-MONEY-ALPHA            PIC X(15).
000267 01  WS-EDIT-WIDTH                  PIC S9(04) COMP.
000268 01  WS-SCANNED-SW                  PIC X(01).
000269     88  WS-FOUND-NONBLANK              VALUE 'Y'.
000270****************************************************************
000271*       WORK AREAS -- DETAIL LINE ASSEMBLY (U9/R5)              *
000272****************************************************************
000273 01  WS-DETAIL-FIELDS.
000274     COPY FEDETNFS.
000275 01  DT-DETAIL-LINE                 PIC X(600) VALUE SPACES.
000276 01  WS-COLUMN-LENGTHS.
000277     05  WS-COL-LEN OCCURS 29 TIMES
000278                    PIC S9(04) COMP.
000279 01  WS-STRING-PTR                  PIC S9(04) COMP.
000280****************************************************************
000281*       WORK AREAS -- REPORT HEADING AND SUMMARY LINES          *
000282****************************************************************
000283 01  WS-HEADING-LINE                PIC X(600) VALUE SPACES.
000284 01  WS-SUMMARY-LINE                PIC X(80).
000285 01  WS-SUMMARY-NUM-EDIT            PIC -(11)9.99.
000286 01  WS-SUMMARY-CNT-EDIT            PIC ZZZ,ZZ9.
000287****************************************************************
000288*       WORK AREAS -- CALL PARAMETERS FOR FECNAEVL AND FEMONPAR *
000289****************************************************************
000290 01  WS-CNAE-CALL-AREA.
000291     05  WS-CNAE-FUNCTION-CODE      PIC X(04).
000292     05  WS-CNAE-CODE-ARG           PIC X(07).
000293     05  WS-CNAE-DESC-ARG           PIC X(120).
000294     05  WS-CNAE-MATCH-STATUS       PIC X(07).
000295     05  WS-CNAE-MATCH-REASON       PIC X(50).
000296     05  WS-CNAE-MATCHED-LABEL      PIC X(40).
000297     05  WS-CNAE-MATCHED-SEVERITY   PIC X(07).
000298****************************************************************
000299*       RULE ENGINE CONSTANTS (SHARED COPYBOOK)                 *
000300****************************************************************
000301 01  WS-THRESHOLDS.
000302     COPY FETHRESH.
000303****************************************************************
000304*       WORK AREAS -- GENERIC TRIM-LEN SCAN INDEX               *
000305****************************************************************
000306 01  WS-TRIM-IDX                    PIC S9(04) COMP.
000307 01  WS-HONOR-FOUND-SW              PIC X(01) VALUE 'N'.
000308     88  WS-HONOR-WAS-FOUND             VALUE 'Y'.
000309****************************************************************
000310*       WORK AREAS -- DECISION PRECEDENCE SWITCHES (U3)         *
000311****************************************************************
000312 01  WS-BLOCK-REASON-SW             PIC X(01) VALUE 'N'.
000313     88  WS-HAS-BLOCK-REASON            VALUE 'Y'.
000314 01  WS-REVIEW-REASON-SW            PIC X(01) VALUE 'N'.
000315     88  WS-HAS-REVIEW-REASON           VALUE 'Y'.
000316****************************************************************
000317*       WORK AREAS -- REASON-CODE BUBBLE SORT (SAME IDIOM AS    *
000318*       FECNAEVL 1800-SORT-RULE-TABLE)                          *
000319****************************************************************
000320 01  WS-SORT-SWAPS-SW               PIC X(01).
000321     88  WS-MORE-SWAPS-POSSIBLE         VALUE 'Y'.
000322     88  WS-NO-MORE-SWAPS               VALUE 'N'.
000323 01  WS-SORT-SUB                    PIC S9(02) COMP.
000324 PROCEDURE DIVISION.
000325****************************************************************
000326*                        MAINLINE LOGIC                         *
000327****************************************************************
000328 0000-CONTROL-PROCESS.
000329     PERFORM 1000-INITIALIZATION
000330         THRU 1099-INITIALIZATION-EXIT.
000331     PERFORM 1100-OPEN-FILES
000332         THRU 1199-OPEN-FILES-EXIT.
000333     PERFORM 1200-LOAD-CNAE-RULES
000334         THRU 1299-LOAD-CNAE-RULES-EXIT.
000335     PERFORM 1300-WRITE-HEADING-LINES
000336         THRU 1399-WRITE-HEADING-LINES-EXIT.
000337     PERFORM 2000-MAIN-PROCESS
000338         THRU 2099-MAIN-PROCESS-EXIT
000339         UNTIL NO-MORE-NOTES.
000340     PERFORM 4000-WRITE-SUMMARY
000341         THRU 4099-WRITE-SUMMARY-EXIT.
000342     PERFORM EOJ9000-CLOSE-FILES
000343         THRU EOJ9099-CLOSE-FILES-EXIT.
000344     GOBACK.
000345 EJECT
000346****************************************************************
000347*       1000-INITIALIZATION -- ZERO THE BATCH ACCUMULATORS      *
000348****************************************************************
000349 1000-INITIALIZATION.
000350     MOVE ZERO TO WS-FILE-NOTE-COUNT WS-FILE-AUTO-COUNT
000351         WS-FILE-REVIEW-COUNT WS-FILE-BLOCK-COUNT
000352         WS-FILE-GROSS-SUM WS-FILE-NET-COUNT WS-FILE-NET-SUM
000353         WS-FILE-DECL-NET-COUNT WS-FILE-DIVERGENT-COUNT
000354         WS-FILE-MISSING-GROSS WS-FILE-MISSING-COMPTNC
000355         WS-FILE-MISSING-CRIT WS-FILE-ISS-SUM WS-FILE-ISS-WH-SUM
000356         WS-FILE-PIS-SUM WS-FILE-COFINS-SUM WS-FILE-INSS-SUM
000357         WS-FILE-IR-SUM WS-FILE-CSLL-SUM WS-FILE-CNAE-OK-COUNT
000358         WS-FILE-CNAE-ALERT-COUNT WS-FILE-CNAE-UNKN-COUNT
000359         WS-BATCH-FILES-OK WS-BATCH-FILES-ERROR.
000360     MOVE 'N' TO WS-FILE-ERROR-SW WS-EOF-SWITCH
000361         WS-RULES-LOADED-SW WS-SUPPLIER-SEEN-SW.
000362 1099-INITIALIZATION-EXIT.
000363     EXIT.
000364 EJECT
000365****************************************************************
000366*       1100-OPEN-FILES                                         *
000367****************************************************************
000368 1100-OPEN-FILES.
000369     OPEN INPUT NOTE-FILE.
000370     IF NOT NOTE-FILE-OK
000371         DISPLAY 'FENFSEBT - CANNOT OPEN NOTE-FILE, STATUS '
000372             WS-NOTE-FILE-STATUS
000373         GO TO EOJ9900-ABEND
000374     END-IF.
000375     OPEN OUTPUT NFSE-DETAIL-FILE.
000376     IF NOT DETAIL-FILE-OK
000377         DISPLAY 'FENFSEBT - CANNOT OPEN DETAIL FILE, STATUS '
000378             WS-DETAIL-FILE-STATUS
000379         GO TO EOJ9900-ABEND
000380     END-IF.
000381     OPEN OUTPUT NFSE-SUMMARY-FILE.
000382     IF NOT SUMMARY-FILE-OK
000383         DISPLAY 'FENFSEBT - CANNOT OPEN SUMMARY FILE, STATUS '
000384             WS-SUMMARY-FILE-STATUS
000385         GO TO EOJ9900-ABEND
000386     END-IF.
000387 1199-OPEN-FILES-EXIT.
000388     EXIT.
000389 EJECT
000390****************************************************************
000391*       1200-LOAD-CNAE-RULES -- ONE-TIME LOAD VIA FECNAEVL      *
000392****************************************************************
000393 1200-LOAD-CNAE-RULES.
000394     MOVE 'LOAD' TO WS-CNAE-FUNCTION-CODE.
000395     MOVE SPACES TO WS-CNAE-CODE-ARG WS-CNAE-DESC-ARG.
000396     CALL 'FECNAEVL' USING WS-CNAE-FUNCTION-CODE
000397                            WS-CNAE-CODE-ARG
000398                            WS-CNAE-DESC-ARG
000399                            WS-CNAE-MATCH-STATUS
000400                            WS-CNAE-MATCH-REASON
000401                            WS-CNAE-MATCHED-LABEL
000402                            WS-CNAE-MATCHED-SEVERITY.
000403     SET RULES-ARE-LOADED TO TRUE.
000404 1299-LOAD-CNAE-RULES-EXIT.
000405     EXIT.
000406 EJECT
000407****************************************************************
000408*       1300-WRITE-HEADING-LINES -- R5 COLUMN HEADER             *
000409****************************************************************
000410 1300-WRITE-HEADING-LINES.
000411     MOVE SPACES TO WS-HEADING-LINE.
000412     MOVE 1 TO WS-STRING-PTR.
000413     STRING 'NOTE-NUMBER;ISSUE-DATE;SUPPLIER-ID;COMPETENCE;'
000414            'CNAE;CNAE-STATUS;CNAE-REASON;MATCHED-LABEL;'
000415            'SEVERITY;GROSS-VALUE;DESCRIPTION;'
000416            'ISS-WITHHELD-FLAG;TAX-BASE;TAX-RATE;ISS-VALUE;'
000417            'ISS-WITHHELD-VALUE;DEDUCTIONS;PIS;COFINS;INSS;'
000418            'IR;CSLL;OTHER-RETENTIONS;DISC-UNCOND;DISC-COND;'
000419            'DECLARED-NET;COMPUTED-NET;DECISION;REASON-CODES'
000420         DELIMITED BY SIZE
000421         INTO WS-HEADING-LINE
000422         WITH POINTER WS-STRING-PTR.
000423     WRITE NFSE-DETAIL-REC FROM WS-HEADING-LINE.
000424 1399-WRITE-HEADING-LINES-EXIT.
000425     EXIT.
000426 EJECT
000427****************************************************************
000428*       2000-MAIN-PROCESS -- ONE PASS PER NOTE IN THE FILE       *
000429****************************************************************
000430 2000-MAIN-PROCESS.
000431     PERFORM 2100-READ-NEXT-NOTE
000432         THRU 2199-READ-NEXT-NOTE-EXIT.
000433     IF NOT NO-MORE-NOTES
000434         PERFORM 2200-PROCESS-NOTE
000435             THRU 2299-PROCESS-NOTE-EXIT
000436     END-IF.
000437 2099-MAIN-PROCESS-EXIT.
000438     EXIT.
000439 EJECT
000440****************************************************************
000441*       2100-READ-NEXT-NOTE                                     *
000442****************************************************************
000443 2100-READ-NEXT-NOTE.
000444     READ NOTE-FILE.
000445     IF NOTE-FILE-EOF
000446         SET NO-MORE-NOTES TO TRUE
000447     ELSE
000448         IF NOT NOTE-FILE-OK
000449             DISPLAY 'FENFSEBT - NOTE-FILE READ ERROR, STATUS '
000450                 WS-NOTE-FILE-STATUS
000451             GO TO EOJ9900-ABEND
000452         END-IF
000453     END-IF.
000454 2199-READ-NEXT-NOTE-EXIT.
000455     EXIT.
000456 EJECT
000457****************************************************************
000458*       2200-PROCESS-NOTE -- ORCHESTRATES U1/U2/U3 FOR ONE NOTE *
000459****************************************************************
000460 2200-PROCESS-NOTE.
000461     ADD 1 TO WS-FILE-NOTE-COUNT.
000462     PERFORM 2300-BUILD-CORE-FIELDS
000463         THRU 2399-BUILD-CORE-FIELDS-EXIT.
000464     PERFORM 2400-BUILD-DESCRIPTION-SUMMARY
000465         THRU 2499-BUILD-DESCRIPTION-SUMMARY-EXIT.
000466     PERFORM 2500-REVALIDATE-GROSS-VALUE
000467         THRU 2599-REVALIDATE-GROSS-VALUE-EXIT.
000468     PERFORM 2600-COMPUTE-CONFIDENCE
000469         THRU 2699-COMPUTE-CONFIDENCE-EXIT.
000470     PERFORM 2700-VALIDATE-CNAE
000471         THRU 2799-VALIDATE-CNAE-EXIT.
000472     PERFORM 2800-COMPUTE-NET-AND-DIVERGENCE
000473         THRU 2899-COMPUTE-NET-AND-DIVERGENCE-EXIT.
000474     PERFORM 2900-DECIDE-NOTE
000475         THRU 2999-DECIDE-NOTE-EXIT.
000476     PERFORM 3000-ACCUM-FILE-TOTALS
000477         THRU 3099-ACCUM-FILE-TOTALS-EXIT.
000478     PERFORM 3300-WRITE-DETAIL-LINE
000479         THRU 3399-WRITE-DETAIL-LINE-EXIT.
000480 2299-PROCESS-NOTE-EXIT.
000481     EXIT.
000482 EJECT
000483****************************************************************
000484*       2300-BUILD-CORE-FIELDS -- U1 STEP 1, 7-FIELD CORE SET   *
000485****************************************************************
000486 2300-BUILD-CORE-FIELDS.
000487     MOVE NFS-NOTE-NUMBER    TO WS-NOTE-NUMBER.
000488     MOVE NFS-ISSUE-DATE     TO WS-ISSUE-DATE.
000489     MOVE NFS-COMPETENCE     TO WS-COMPETENCE.
000490     MOVE NFS-SUPPLIER-CNPJ  TO WS-SUPPLIER-ID.
000491     MOVE NFS-CNAE-CODE      TO WS-CNAE-CODE.
000492     MOVE ZERO TO WS-GROSS-VALUE.
000493     MOVE 'N' TO WS-GROSS-PRESENT-SW.
000494     IF NFS-SERVICE-VALUE-OK AND NFS-SERVICE-VALUE > ZERO
000495         MOVE NFS-SERVICE-VALUE TO WS-GROSS-VALUE
000496         SET WS-GROSS-IS-PRESENT TO TRUE
000497     END-IF.
000498     PERFORM 2350-FORMAT-SUPPLIER-ID.
000499 2399-BUILD-CORE-FIELDS-EXIT.
000500     EXIT.
000501****************************************************************
000502*       2350-FORMAT-SUPPLIER-ID -- 14-DIGIT CNPJ PUNCTUATION    *
000503****************************************************************
000504 2350-FORMAT-SUPPLIER-ID.
000505     MOVE SPACES TO WS-SUPPLIER-ID-FMT.
000506     IF WS-SUPPLIER-ID NOT = SPACES
000507         MOVE WS-SUPPLIER-ID TO WS-SUPPLIER-DIGITS
000508         IF WS-SUPPLIER-DIGITS IS NUMERIC
000509             STRING WS-SUPPLIER-CHAR (1) WS-SUPPLIER-CHAR (2)
000510                    '.'
000511                    WS-SUPPLIER-CHAR (3) WS-SUPPLIER-CHAR (4)
000512                    WS-SUPPLIER-CHAR (5)
000513                    '.'
000514                    WS-SUPPLIER-CHAR (6) WS-SUPPLIER-CHAR (7)
000515                    WS-SUPPLIER-CHAR (8)
000516                    '/'
000517                    WS-SUPPLIER-CHAR (9) WS-SUPPLIER-CHAR (10)
000518                    WS-SUPPLIER-CHAR (11) WS-SUPPLIER-CHAR (12)
000519                    '-'
000520                    WS-SUPPLIER-CHAR (13) WS-SUPPLIER-CHAR (14)
000521                    DELIMITED BY SIZE
000522                    INTO WS-SUPPLIER-ID-FMT
000523         ELSE
000524             MOVE WS-SUPPLIER-ID TO WS-SUPPLIER-ID-FMT
000525         END-IF
000526     END-IF.
000527 EJECT
000528****************************************************************
000529*       2400-BUILD-DESCRIPTION-SUMMARY -- U1 DESCRIPTION RULE   *
000530****************************************************************
000531 2400-BUILD-DESCRIPTION-SUMMARY.
000532     MOVE SPACES TO WS-DESC-HOLD.
000533     IF NFS-DESCRIPTION = SPACES
000534         MOVE 'servico' TO WS-DESCRIPTION-SUMMARY
000535     ELSE
000536         MOVE NFS-DESCRIPTION TO WS-DESC-HOLD
000537         INSPECT WS-DESC-HOLD
000538             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
000539                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000540         MOVE 'N' TO WS-HONOR-FOUND-SW
000541         PERFORM 2410-SCAN-FOR-HONOR
000542             VARYING WS-FIRSTNB-IDX FROM 1 BY 1
000543             UNTIL WS-FIRSTNB-IDX > 116 OR WS-HONOR-WAS-FOUND
000544         IF WS-HONOR-WAS-FOUND
000545             MOVE 'honorarios medicos' TO WS-DESCRIPTION-SUMMARY
000546         ELSE
000547             MOVE NFS-DESCRIPTION TO WS-DESCRIPTION-SUMMARY
000548         END-IF
000549     END-IF.
000550 2499-BUILD-DESCRIPTION-SUMMARY-EXIT.
000551     EXIT.
000552****************************************************************
000553*       2410-SCAN-FOR-HONOR -- LOOKS FOR 'HONOR' IN THE         *
000554*       UPPER-CASED DESCRIPTION (NO INTRINSIC FUNCTIONS USED)   *
000555****************************************************************
000556 2410-SCAN-FOR-HONOR.
000557     IF WS-DESC-HOLD (WS-FIRSTNB-IDX:5) = 'HONOR'
000558         SET WS-HONOR-WAS-FOUND TO TRUE
000559     END-IF.
000560 EJECT
000561****************************************************************
000562*       1700-COMPUTE-TRIM-LEN -- GENERIC TRAILING-SPACE TRIM    *
000563*       ON WS-TRIM-SOURCE (SAME IDIOM AS FECNAEVL 1700-)        *
000564****************************************************************
000565 1700-COMPUTE-TRIM-LEN.
000566     MOVE 200 TO WS-TRIM-IDX.
000567     MOVE 'N' TO WS-TRIM-SCAN-SW.
000568     PERFORM 1710-CHECK-ONE-POSITION
000569         UNTIL WS-TRIM-IDX = 0 OR WS-TRIM-FOUND-NONBLANK.
000570     MOVE WS-TRIM-IDX TO WS-TRIM-LEN.
000571 1799-COMPUTE-TRIM-LEN-EXIT.
000572     EXIT.
000573 1710-CHECK-ONE-POSITION.
000574     IF WS-TRIM-CHAR (WS-TRIM-IDX) NOT = SPACE
000575         SET WS-TRIM-FOUND-NONBLANK TO TRUE
000576     ELSE
000577         SUBTRACT 1 FROM WS-TRIM-IDX
000578     END-IF.
000579 EJECT
000580****************************************************************
000581*       1750-LEFT-TRIM-EDIT -- FORWARD SCAN FOR FIRST NON-BLANK *
000582*       IN A ZERO-SUPPRESSED NUMERIC-EDITED FIELD, SO A MONEY   *
000583*       OR RATE COLUMN CAN BE LEFT-JUSTIFIED ON THE REPORT LINE *
000584****************************************************************
000585 1750-LEFT-TRIM-EDIT.
000586     MOVE 1 TO WS-FIRSTNB-IDX.
000587     MOVE 'N' TO WS-SCANNED-SW.
000588     PERFORM 1755-CHECK-ONE-EDIT-POS
000589         UNTIL WS-FIRSTNB-IDX > WS-EDIT-WIDTH
000590             OR WS-FOUND-NONBLANK.
000591     IF NOT WS-FOUND-NONBLANK
000592         MOVE WS-EDIT-WIDTH TO WS-FIRSTNB-IDX
000593     END-IF.
000594 1759-LEFT-TRIM-EDIT-EXIT.
000595     EXIT.
000596 1755-CHECK-ONE-EDIT-POS.
000597     IF WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:1) NOT = SPACE
000598         SET WS-FOUND-NONBLANK TO TRUE
000599     ELSE
000600         ADD 1 TO WS-FIRSTNB-IDX
000601     END-IF.
000602 EJECT
000603****************************************************************
000604*       2500-REVALIDATE-GROSS-VALUE -- DEFENSIVE RE-DERIVATION  *
000605*       OF THE GROSS SERVICE VALUE VIA FEMONPAR, IN CASE THE    *
000606*       UPSTREAM RECORD CAME FROM THE OLDER TEXT-MODE SUPPLIER  *
000607*       FEED (SEE FEMONPAR HEADER).                             *
000608****************************************************************
000609 2500-REVALIDATE-GROSS-VALUE.
000610     IF WS-GROSS-IS-PRESENT
000611         MOVE WS-GROSS-VALUE TO WS-MONEY-EDIT-FIELD
000612         MOVE SPACES TO WS-MONEY-TEXT
000613         MOVE WS-MONEY-EDIT-FIELD TO WS-MONEY-TEXT
000614         MOVE ZERO TO WS-REVAL-RESULT
000615         MOVE 'N' TO WS-REVAL-PRESENT-SW
000616         CALL 'FEMONPAR' USING WS-MONEY-TEXT
000617                               WS-REVAL-RESULT
000618                               WS-REVAL-PRESENT-SW
000619         IF WS-REVAL-IS-PRESENT
000620             MOVE WS-REVAL-RESULT TO WS-GROSS-VALUE
000621         END-IF
000622     END-IF.
000623 2599-REVALIDATE-GROSS-VALUE-EXIT.
000624     EXIT.
000625 EJECT
000626****************************************************************
000627*       2600-COMPUTE-CONFIDENCE -- U1 STEP 2, 7-FIELD CORE SET  *
000628****************************************************************
000629 2600-COMPUTE-CONFIDENCE.
000630     MOVE ZERO TO WS-MISSING-CORE-COUNT.
000631     MOVE 'N' TO WS-MISSING-CRITICAL-SW.
000632     IF WS-NOTE-NUMBER = SPACES
000633         ADD 1 TO WS-MISSING-CORE-COUNT
000634         SET WS-HAS-MISSING-CRITICAL TO TRUE
000635     END-IF.
000636     IF WS-ISSUE-DATE = SPACES
000637         ADD 1 TO WS-MISSING-CORE-COUNT
000638         SET WS-HAS-MISSING-CRITICAL TO TRUE
000639     END-IF.
000640     IF WS-SUPPLIER-ID = SPACES
000641         ADD 1 TO WS-MISSING-CORE-COUNT
000642         SET WS-HAS-MISSING-CRITICAL TO TRUE
000643     END-IF.
000644     IF NOT WS-GROSS-IS-PRESENT
000645         ADD 1 TO WS-MISSING-CORE-COUNT
000646         SET WS-HAS-MISSING-CRITICAL TO TRUE
000647     END-IF.
000648     IF WS-COMPETENCE = SPACES
000649         ADD 1 TO WS-MISSING-CORE-COUNT
000650         SET WS-HAS-MISSING-CRITICAL TO TRUE
000651     END-IF.
000652     IF WS-DESCRIPTION-SUMMARY = SPACES
000653         ADD 1 TO WS-MISSING-CORE-COUNT
000654     END-IF.
000655     IF WS-CNAE-CODE = SPACES
000656         ADD 1 TO WS-MISSING-CORE-COUNT
000657     END-IF.
000658     COMPUTE WS-CONFIDENCE ROUNDED =
000659         1 - (WS-MISSING-CORE-COUNT / FT-CORE-FIELD-COUNT).
000660 2699-COMPUTE-CONFIDENCE-EXIT.
000661     EXIT.
000662 EJECT
000663****************************************************************
000664*       2700-VALIDATE-CNAE -- U2 CALL, RAW DESCRIPTION FALLS    *
000665*       BACK TO THE DESCRIPTION SUMMARY WHEN THE RAW IS BLANK   *
000666****************************************************************
000667 2700-VALIDATE-CNAE.
000668     MOVE 'EVAL' TO WS-CNAE-FUNCTION-CODE.
000669     MOVE WS-CNAE-CODE TO WS-CNAE-CODE-ARG.
000670     IF NFS-DESCRIPTION NOT = SPACES
000671         MOVE NFS-DESCRIPTION TO WS-CNAE-DESC-ARG
000672     ELSE
000673         MOVE WS-DESCRIPTION-SUMMARY TO WS-CNAE-DESC-ARG
000674     END-IF.
000675     MOVE SPACES TO WS-CNAE-MATCH-STATUS WS-CNAE-MATCH-REASON
000676         WS-CNAE-MATCHED-LABEL WS-CNAE-MATCHED-SEVERITY.
000677     CALL 'FECNAEVL' USING WS-CNAE-FUNCTION-CODE
000678                           WS-CNAE-CODE-ARG
000679                           WS-CNAE-DESC-ARG
000680                           WS-CNAE-MATCH-STATUS
000681                           WS-CNAE-MATCH-REASON
000682                           WS-CNAE-MATCHED-LABEL
000683                           WS-CNAE-MATCHED-SEVERITY.
000684     MOVE WS-CNAE-MATCH-STATUS      TO WS-CNAE-STATUS.
000685     MOVE WS-CNAE-MATCH-REASON      TO WS-CNAE-REASON.
000686     MOVE WS-CNAE-MATCHED-LABEL     TO WS-CNAE-LABEL.
000687     MOVE WS-CNAE-MATCHED-SEVERITY  TO WS-CNAE-SEVERITY.
000688 2799-VALIDATE-CNAE-EXIT.
000689     EXIT.
000690 EJECT
000691****************************************************************
000692*       2800-COMPUTE-NET-AND-DIVERGENCE -- POLICY B NET, PLUS   *
000693*       THE 0.05 INFORMATIONAL DIVERGENCE FLAG (PER-FILE ONLY;  *
000694*       U3 RE-CHECKS WITH ITS OWN DECISION-GRADE THRESHOLDS)    *
000695****************************************************************
000696 2800-COMPUTE-NET-AND-DIVERGENCE.
000697     MOVE ZERO TO WS-NET-ACCUM.
000698     IF NFS-ISS-WITHHELD-VAL-PRES = 'Y'
000699         ADD NFS-ISS-WITHHELD-VALUE TO WS-NET-ACCUM
000700     END-IF.
000701     IF NFS-PIS-VALUE-PRES = 'Y'
000702         ADD NFS-PIS-VALUE TO WS-NET-ACCUM
000703     END-IF.
000704     IF NFS-COFINS-VALUE-PRES = 'Y'
000705         ADD NFS-COFINS-VALUE TO WS-NET-ACCUM
000706     END-IF.
000707     IF NFS-INSS-VALUE-PRES = 'Y'
000708         ADD NFS-INSS-VALUE TO WS-NET-ACCUM
000709     END-IF.
000710     IF NFS-IR-VALUE-PRES = 'Y'
000711         ADD NFS-IR-VALUE TO WS-NET-ACCUM
000712     END-IF.
000713     IF NFS-CSLL-VALUE-PRES = 'Y'
000714         ADD NFS-CSLL-VALUE TO WS-NET-ACCUM
000715     END-IF.
000716     MOVE 'N' TO WS-NET-PRESENT-SW.
000717     MOVE ZERO TO WS-COMPUTED-NET.
000718     IF WS-GROSS-IS-PRESENT
000719         COMPUTE WS-COMPUTED-NET = WS-GROSS-VALUE - WS-NET-ACCUM
000720         IF WS-COMPUTED-NET >= ZERO
000721             SET WS-NET-IS-PRESENT TO TRUE
000722         ELSE
000723             MOVE ZERO TO WS-COMPUTED-NET
000724         END-IF
000725     END-IF.
000726     MOVE 'N' TO WS-DECL-NET-PRESENT-SW.
000727     MOVE 'N' TO WS-DIVERGENT-SW.
000728     IF NFS-DECLARED-NET-VAL-PRES = 'Y'
000729         SET WS-DECL-NET-IS-PRESENT TO TRUE
000730         IF WS-NET-IS-PRESENT
000731             COMPUTE WS-NET-DIFF =
000732                 NFS-DECLARED-NET-VALUE - WS-COMPUTED-NET
000733             IF WS-NET-DIFF < ZERO
000734                 MULTIPLY WS-NET-DIFF BY -1 GIVING WS-NET-DIFF-ABS
000735             ELSE
000736                 MOVE WS-NET-DIFF TO WS-NET-DIFF-ABS
000737             END-IF
000738             IF WS-NET-DIFF-ABS > FT-NET-INFO-THRESHOLD
000739                 SET WS-NET-IS-DIVERGENT TO TRUE
000740             END-IF
000741         END-IF
000742     END-IF.
000743 2899-COMPUTE-NET-AND-DIVERGENCE-EXIT.
000744     EXIT.
000745 EJECT
000746****************************************************************
000747*       2900-DECIDE-NOTE -- U3 DECISION ENGINE                  *
000748****************************************************************
000749 2900-DECIDE-NOTE.
000750     MOVE ZERO TO WS-REASON-COUNT.
000751     MOVE 'N' TO WS-BLOCK-REASON-SW.
000752     MOVE 'N' TO WS-REVIEW-REASON-SW.
000753     IF WS-HAS-MISSING-CRITICAL
000754         MOVE 'MISSING_REQUIRED_FIELDS' TO WS-REASON-TEMP
000755         PERFORM 2910-ADD-REASON
000756         SET WS-HAS-BLOCK-REASON TO TRUE
000757     END-IF.
000758     IF NOT WS-GROSS-IS-PRESENT
000759         MOVE 'NEGATIVE_OR_ZERO_VALUES' TO WS-REASON-TEMP
000760         PERFORM 2910-ADD-REASON
000761         SET WS-HAS-BLOCK-REASON TO TRUE
000762     END-IF.
000763     IF WS-CNAE-STATUS = 'unknown'
000764         MOVE 'CNAE_UNKNOWN' TO WS-REASON-TEMP
000765         PERFORM 2910-ADD-REASON
000766         SET WS-HAS-REVIEW-REASON TO TRUE
000767     END-IF.
000768     IF WS-CNAE-STATUS = 'alert'
000769         MOVE 'CNAE_MISMATCH' TO WS-REASON-TEMP
000770         PERFORM 2910-ADD-REASON
000771         SET WS-HAS-REVIEW-REASON TO TRUE
000772     END-IF.
000773     PERFORM 2850-CHECK-NET-DIVERGENCE-REASON
000774         THRU 2859-CHECK-NET-DIVERGENCE-REASON-EXIT.
000775     EVALUATE TRUE
000776         WHEN WS-HAS-BLOCK-REASON
000777             MOVE 'BLOCK' TO WS-DECISION
000778         WHEN WS-HAS-REVIEW-REASON
000779             MOVE 'REVIEW' TO WS-DECISION
000780         WHEN OTHER
000781             MOVE 'AUTO' TO WS-DECISION
000782     END-EVALUATE.
000783     PERFORM 2920-SORT-AND-JOIN-REASONS
000784         THRU 2929-SORT-AND-JOIN-REASONS-EXIT.
000785 2999-DECIDE-NOTE-EXIT.
000786     EXIT.
000787****************************************************************
000788*       2850-CHECK-NET-DIVERGENCE-REASON -- BOTH THE ABSOLUTE   *
000789*       AND RELATIVE THRESHOLDS MUST BE EXCEEDED (NEVER DIVIDE  *
000790*       BY ZERO -- DENOMINATOR IS FLOORED TO A TINY VALUE)      *
000791****************************************************************
000792 2850-CHECK-NET-DIVERGENCE-REASON.
000793     IF WS-DECL-NET-IS-PRESENT AND WS-NET-IS-PRESENT
000794         IF WS-NET-DIFF-ABS > FT-NET-ABS-THRESHOLD
000795             MOVE NFS-DECLARED-NET-VALUE TO WS-DECL-ABS
000796             IF WS-DECL-ABS < ZERO
000797                 MULTIPLY WS-DECL-ABS BY -1 GIVING WS-DECL-ABS
000798             END-IF
000799             MOVE WS-COMPUTED-NET TO WS-COMP-ABS
000800             IF WS-COMP-ABS < ZERO
000801                 MULTIPLY WS-COMP-ABS BY -1 GIVING WS-COMP-ABS
000802             END-IF
000803             IF WS-DECL-ABS > WS-COMP-ABS
000804                 MOVE WS-DECL-ABS TO WS-NET-DENOM
000805             ELSE
000806                 MOVE WS-COMP-ABS TO WS-NET-DENOM
000807             END-IF
000808             IF WS-NET-DENOM = ZERO
000809                 MOVE .01 TO WS-NET-DENOM
000810             END-IF
000811             COMPUTE WS-NET-PCT-DIFF ROUNDED =
000812                 WS-NET-DIFF-ABS / WS-NET-DENOM
000813             IF WS-NET-PCT-DIFF > FT-NET-PCT-THRESHOLD
000814                 MOVE 'NET_DIVERGENCE_ABOVE_THRESHOLD'
000815                     TO WS-REASON-TEMP
000816                 PERFORM 2910-ADD-REASON
000817                 SET WS-HAS-REVIEW-REASON TO TRUE
000818             END-IF
000819         END-IF
000820     END-IF.
000821 2859-CHECK-NET-DIVERGENCE-REASON-EXIT.
000822     EXIT.
000823****************************************************************
000824*       2910-ADD-REASON -- APPEND TO THE 4-ENTRY REASON TABLE   *
000825****************************************************************
000826 2910-ADD-REASON.
000827     IF WS-REASON-COUNT < 4
000828         ADD 1 TO WS-REASON-COUNT
000829         MOVE WS-REASON-TEMP TO WS-REASON-ENTRY (WS-REASON-COUNT)
000830     END-IF.
000831 EJECT
000832****************************************************************
000833*       2920-SORT-AND-JOIN-REASONS -- ALPHABETICAL ASCENDING,   *
000834*       DE-DUPLICATED, COMMA-JOINED (SAME BUBBLE-SORT IDIOM AS  *
000835*       FECNAEVL 1800-SORT-RULE-TABLE)                          *
000836****************************************************************
000837 2920-SORT-AND-JOIN-REASONS.
000838     IF WS-REASON-COUNT > 1
000839         SET WS-MORE-SWAPS-POSSIBLE TO TRUE
000840         PERFORM 2921-BUBBLE-ONE-REASON-PASS
000841             UNTIL WS-NO-MORE-SWAPS
000842     END-IF.
000843     IF WS-REASON-COUNT > 1
000844         MOVE 1 TO WS-REASON-I
000845         PERFORM 2923-DEDUP-ONE-PASS
000846             UNTIL WS-REASON-I >= WS-REASON-COUNT
000847     END-IF.
000848     MOVE SPACES TO WS-REASON-JOINED.
000849     MOVE 1 TO WS-REASON-PTR.
000850     IF WS-REASON-COUNT > 0
000851         PERFORM 2931-APPEND-REASON
000852             VARYING WS-REASON-J FROM 1 BY 1
000853             UNTIL WS-REASON-J > WS-REASON-COUNT
000854     END-IF.
000855 2929-SORT-AND-JOIN-REASONS-EXIT.
000856     EXIT.
000857 2921-BUBBLE-ONE-REASON-PASS.
000858     SET WS-NO-MORE-SWAPS TO TRUE.
000859     PERFORM 2922-COMPARE-ADJACENT-REASONS
000860         VARYING WS-SORT-SUB FROM 1 BY 1
000861         UNTIL WS-SORT-SUB > WS-REASON-COUNT - 1.
000862 2922-COMPARE-ADJACENT-REASONS.
000863     IF WS-REASON-ENTRY (WS-SORT-SUB) >
000864             WS-REASON-ENTRY (WS-SORT-SUB + 1)
000865         MOVE WS-REASON-ENTRY (WS-SORT-SUB)     TO WS-REASON-TEMP
000866         MOVE WS-REASON-ENTRY (WS-SORT-SUB + 1) TO
000867             WS-REASON-ENTRY (WS-SORT-SUB)
000868         MOVE WS-REASON-TEMP TO WS-REASON-ENTRY (WS-SORT-SUB + 1)
000869         SET WS-MORE-SWAPS-POSSIBLE TO TRUE
000870     END-IF.
000871 2923-DEDUP-ONE-PASS.
000872     IF WS-REASON-ENTRY (WS-REASON-I) =
000873             WS-REASON-ENTRY (WS-REASON-I + 1)
000874         PERFORM 2926-SHIFT-DOWN-ONE
000875             VARYING WS-REASON-J FROM WS-REASON-I BY 1
000876             UNTIL WS-REASON-J >= WS-REASON-COUNT
000877         SUBTRACT 1 FROM WS-REASON-COUNT
000878     ELSE
000879         ADD 1 TO WS-REASON-I
000880     END-IF.
000881 2926-SHIFT-DOWN-ONE.
000882     MOVE WS-REASON-ENTRY (WS-REASON-J + 1) TO
000883         WS-REASON-ENTRY (WS-REASON-J).
000884 2931-APPEND-REASON.
000885     MOVE WS-REASON-ENTRY (WS-REASON-J) TO WS-TRIM-SOURCE.
000886     PERFORM 1700-COMPUTE-TRIM-LEN
000887         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
000888     IF WS-TRIM-LEN > ZERO
000889         STRING WS-REASON-ENTRY (WS-REASON-J) (1:WS-TRIM-LEN)
000890             DELIMITED BY SIZE
000891             INTO WS-REASON-JOINED
000892             WITH POINTER WS-REASON-PTR
000893         IF WS-REASON-J < WS-REASON-COUNT
000894             STRING ',' DELIMITED BY SIZE
000895                 INTO WS-REASON-JOINED
000896                 WITH POINTER WS-REASON-PTR
000897         END-IF
000898     END-IF.
000899 EJECT
000900****************************************************************
000901*       3000-ACCUM-FILE-TOTALS -- U1/U7 PER-FILE ACCUMULATORS    *
000902****************************************************************
000903 3000-ACCUM-FILE-TOTALS.
000904     EVALUATE WS-DECISION
000905         WHEN 'AUTO'
000906             ADD 1 TO WS-FILE-AUTO-COUNT
000907         WHEN 'REVIEW'
000908             ADD 1 TO WS-FILE-REVIEW-COUNT
000909         WHEN 'BLOCK'
000910             ADD 1 TO WS-FILE-BLOCK-COUNT
000911     END-EVALUATE.
000912     IF WS-GROSS-IS-PRESENT
000913         ADD WS-GROSS-VALUE TO WS-FILE-GROSS-SUM
000914     ELSE
000915         ADD 1 TO WS-FILE-MISSING-GROSS
000916     END-IF.
000917     IF WS-COMPETENCE = SPACES
000918         ADD 1 TO WS-FILE-MISSING-COMPTNC
000919     END-IF.
000920     IF WS-CNAE-CODE = SPACES
000921         ADD 1 TO WS-FILE-MISSING-CNAE
000922     END-IF.
000923     IF WS-HAS-MISSING-CRITICAL
000924         ADD 1 TO WS-FILE-MISSING-CRIT
000925     END-IF.
000926     IF WS-NET-IS-PRESENT
000927         ADD 1 TO WS-FILE-NET-COUNT
000928         ADD WS-COMPUTED-NET TO WS-FILE-NET-SUM
000929     END-IF.
000930     IF WS-DECL-NET-IS-PRESENT
000931         ADD 1 TO WS-FILE-DECL-NET-COUNT
000932     END-IF.
000933     IF WS-NET-IS-DIVERGENT
000934         ADD 1 TO WS-FILE-DIVERGENT-COUNT
000935     END-IF.
000936     IF NFS-ISS-VALUE-PRES = 'Y'
000937         ADD NFS-ISS-VALUE TO WS-FILE-ISS-SUM
000938     END-IF.
000939     IF NFS-ISS-WITHHELD-VAL-PRES = 'Y'
000940         ADD NFS-ISS-WITHHELD-VALUE TO WS-FILE-ISS-WH-SUM
000941     END-IF.
000942     IF NFS-PIS-VALUE-PRES = 'Y'
000943         ADD NFS-PIS-VALUE TO WS-FILE-PIS-SUM
000944     END-IF.
000945     IF NFS-COFINS-VALUE-PRES = 'Y'
000946         ADD NFS-COFINS-VALUE TO WS-FILE-COFINS-SUM
000947     END-IF.
000948     IF NFS-INSS-VALUE-PRES = 'Y'
000949         ADD NFS-INSS-VALUE TO WS-FILE-INSS-SUM
000950     END-IF.
000951     IF NFS-IR-VALUE-PRES = 'Y'
000952         ADD NFS-IR-VALUE TO WS-FILE-IR-SUM
000953     END-IF.
000954     IF NFS-CSLL-VALUE-PRES = 'Y'
000955         ADD NFS-CSLL-VALUE TO WS-FILE-CSLL-SUM
000956     END-IF.
000957     EVALUATE WS-CNAE-STATUS
000958         WHEN 'ok'
000959             ADD 1 TO WS-FILE-CNAE-OK-COUNT
000960         WHEN 'alert'
000961             ADD 1 TO WS-FILE-CNAE-ALERT-COUNT
000962         WHEN 'unknown'
000963             ADD 1 TO WS-FILE-CNAE-UNKN-COUNT
000964     END-EVALUATE.
000965 3099-ACCUM-FILE-TOTALS-EXIT.
000966     EXIT.
000967 EJECT
000968****************************************************************
000969*       4000-WRITE-SUMMARY -- R7 BATCH SUMMARY REPORT (U7)      *
000970*       CONTROL-TOTAL PAGE OF THE RUN.                          *
000971****************************************************************
000972 4000-WRITE-SUMMARY.
000973     MOVE WS-FILE-NOTE-COUNT TO WS-SUMMARY-CNT-EDIT.
000974     STRING 'NOTES PROCESSED . . . . . . . . . . :'
000975         WS-SUMMARY-CNT-EDIT
000976         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
000977     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
000978     MOVE WS-FILE-AUTO-COUNT TO WS-SUMMARY-CNT-EDIT.
000979     STRING 'DECISION AUTO . . . . . . . . . . . :'
000980         WS-SUMMARY-CNT-EDIT
000981         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
000982     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
000983     MOVE WS-FILE-REVIEW-COUNT TO WS-SUMMARY-CNT-EDIT.
000984     STRING 'DECISION REVIEW . . . . . . . . . . :'
000985         WS-SUMMARY-CNT-EDIT
000986         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
000987     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
000988     MOVE WS-FILE-BLOCK-COUNT TO WS-SUMMARY-CNT-EDIT.
000989     STRING 'DECISION BLOCK. . . . . . . . . . . :'
000990         WS-SUMMARY-CNT-EDIT
000991         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
000992     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
000993     MOVE WS-FILE-GROSS-SUM TO WS-SUMMARY-NUM-EDIT.
000994     STRING 'GROSS SERVICE VALUE SUM . . . . . . :'
000995         WS-SUMMARY-NUM-EDIT
000996         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
000997     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
000998     MOVE WS-FILE-NET-SUM TO WS-SUMMARY-NUM-EDIT.
000999     STRING 'COMPUTED NET VALUE SUM. . . . . . . :'
001000         WS-SUMMARY-NUM-EDIT
001001         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001002     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001003     MOVE WS-FILE-ISS-SUM TO WS-SUMMARY-NUM-EDIT.
001004     STRING 'ISS VALUE SUM . . . . . . . . . . . :'
001005         WS-SUMMARY-NUM-EDIT
001006         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001007     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001008     MOVE WS-FILE-ISS-WH-SUM TO WS-SUMMARY-NUM-EDIT.
001009     STRING 'ISS WITHHELD VALUE SUM. . . . . . . :'
001010         WS-SUMMARY-NUM-EDIT
001011         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001012     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001013     MOVE WS-FILE-PIS-SUM TO WS-SUMMARY-NUM-EDIT.
001014     STRING 'PIS WITHHELD SUM. . . . . . . . . . :'
001015         WS-SUMMARY-NUM-EDIT
001016         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001017     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001018     MOVE WS-FILE-COFINS-SUM TO WS-SUMMARY-NUM-EDIT.
001019     STRING 'COFINS WITHHELD SUM . . . . . . . . :'
001020         WS-SUMMARY-NUM-EDIT
001021         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001022     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001023     MOVE WS-FILE-INSS-SUM TO WS-SUMMARY-NUM-EDIT.
001024     STRING 'INSS WITHHELD SUM . . . . . . . . . :'
001025         WS-SUMMARY-NUM-EDIT
001026         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001027     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001028     MOVE WS-FILE-IR-SUM TO WS-SUMMARY-NUM-EDIT.
001029     STRING 'IR WITHHELD SUM . . . . . . . . . . :'
001030         WS-SUMMARY-NUM-EDIT
001031         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001032     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001033     MOVE WS-FILE-CSLL-SUM TO WS-SUMMARY-NUM-EDIT.
001034     STRING 'CSLL WITHHELD SUM . . . . . . . . . :'
001035         WS-SUMMARY-NUM-EDIT
001036         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001037     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001038     MOVE WS-FILE-MISSING-GROSS TO WS-SUMMARY-CNT-EDIT.
001039     STRING 'NOTES MISSING GROSS VALUE . . . . . :'
001040         WS-SUMMARY-CNT-EDIT
001041         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001042     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001043     MOVE WS-FILE-MISSING-COMPTNC TO WS-SUMMARY-CNT-EDIT.
001044     STRING 'NOTES MISSING COMPETENCE. . . . . . :'
001045         WS-SUMMARY-CNT-EDIT
001046         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001047     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001048     MOVE WS-FILE-MISSING-CNAE TO WS-SUMMARY-CNT-EDIT.
001049     STRING 'NOTES MISSING CNAE CODE . . . . . . :'
001050         WS-SUMMARY-CNT-EDIT
001051         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001052     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001053     MOVE WS-FILE-MISSING-CRIT TO WS-SUMMARY-CNT-EDIT.
001054     STRING 'NOTES MISSING CRITICAL FIELD. . . . :'
001055         WS-SUMMARY-CNT-EDIT
001056         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001057     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001058     MOVE WS-FILE-DECL-NET-COUNT TO WS-SUMMARY-CNT-EDIT.
001059     STRING 'NOTES WITH DECLARED NET PRESENT . . :'
001060         WS-SUMMARY-CNT-EDIT
001061         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001062     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001063     MOVE WS-FILE-DIVERGENT-COUNT TO WS-SUMMARY-CNT-EDIT.
001064     STRING 'NOTES WITH NET DIVERGENCE . . . . . :'
001065         WS-SUMMARY-CNT-EDIT
001066         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001067     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001068     MOVE WS-FILE-CNAE-OK-COUNT TO WS-SUMMARY-CNT-EDIT.
001069     STRING 'NOTES WITH CNAE OK. . . . . . . . . :'
001070         WS-SUMMARY-CNT-EDIT
001071         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001072     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001073     MOVE WS-FILE-CNAE-ALERT-COUNT TO WS-SUMMARY-CNT-EDIT.
001074     STRING 'NOTES WITH CNAE ALERT . . . . . . . :'
001075         WS-SUMMARY-CNT-EDIT
001076         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001077     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001078     MOVE WS-FILE-CNAE-UNKN-COUNT TO WS-SUMMARY-CNT-EDIT.
001079     STRING 'NOTES WITH CNAE UNKNOWN . . . . . . :'
001080         WS-SUMMARY-CNT-EDIT
001081         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001082     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001083     MOVE WS-BATCH-FILES-OK TO WS-SUMMARY-CNT-EDIT.
001084     STRING 'FILES COMPLETED OK. . . . . . . . . :'
001085         WS-SUMMARY-CNT-EDIT
001086         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001087     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001088     MOVE WS-BATCH-FILES-ERROR TO WS-SUMMARY-CNT-EDIT.
001089     STRING 'FILES ENDED IN ERROR. . . . . . . . :'
001090         WS-SUMMARY-CNT-EDIT
001091         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
001092     PERFORM 4010-WRITE-ONE-SUMMARY-LINE.
001093 4099-WRITE-SUMMARY-EXIT.
001094     EXIT.
001095****************************************************************
001096*       4010-WRITE-ONE-SUMMARY-LINE                             *
001097****************************************************************
001098 4010-WRITE-ONE-SUMMARY-LINE.
001099     WRITE NFSE-SUMMARY-REC FROM WS-SUMMARY-LINE.
001100     IF NOT SUMMARY-FILE-OK
001101         DISPLAY 'FENFSEBT - SUMMARY FILE WRITE ERROR, STATUS '
001102             WS-SUMMARY-FILE-STATUS
001103         GO TO EOJ9900-ABEND
001104     END-IF.
001105     MOVE SPACES TO WS-SUMMARY-LINE.
001106 EJECT
001107****************************************************************
001108*       EOJ9000-CLOSE-FILES -- NORMAL END-OF-JOB                *
001109****************************************************************
001110 EOJ9000-CLOSE-FILES.
001111     CLOSE NOTE-FILE NFSE-DETAIL-FILE NFSE-SUMMARY-FILE.
001112     ADD 1 TO WS-BATCH-FILES-OK.
001113 EOJ9099-CLOSE-FILES-EXIT.
001114     EXIT.
001115****************************************************************
001116*       EOJ9900-ABEND -- ABNORMAL END-OF-JOB, RETURN CODE 16    *
001117****************************************************************
001118 EOJ9900-ABEND.
001119     DISPLAY 'FENFSEBT - JOB ABENDING, RETURN CODE 16'.
001120     ADD 1 TO WS-BATCH-FILES-ERROR.
001121     MOVE 16 TO RETURN-CODE.
001122     STOP RUN.
001123 3100-COMPUTE-COLUMN-LENGTHS.
001124     MOVE DT-NOTE-NUMBER TO WS-TRIM-SOURCE.
001125     PERFORM 1700-COMPUTE-TRIM-LEN
001126         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001127     MOVE WS-TRIM-LEN TO WS-COL-LEN (1).
001128     MOVE DT-ISSUE-DATE TO WS-TRIM-SOURCE.
001129     PERFORM 1700-COMPUTE-TRIM-LEN
001130         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001131     MOVE WS-TRIM-LEN TO WS-COL-LEN (2).
001132     MOVE DT-SUPPLIER-ID-FMT TO WS-TRIM-SOURCE.
001133     PERFORM 1700-COMPUTE-TRIM-LEN
001134         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001135     MOVE WS-TRIM-LEN TO WS-COL-LEN (3).
001136     MOVE DT-COMPETENCE TO WS-TRIM-SOURCE.
001137     PERFORM 1700-COMPUTE-TRIM-LEN
001138         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001139     MOVE WS-TRIM-LEN TO WS-COL-LEN (4).
001140     MOVE DT-CNAE TO WS-TRIM-SOURCE.
001141     PERFORM 1700-COMPUTE-TRIM-LEN
001142         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001143     MOVE WS-TRIM-LEN TO WS-COL-LEN (5).
001144     MOVE DT-CNAE-STATUS TO WS-TRIM-SOURCE.
001145     PERFORM 1700-COMPUTE-TRIM-LEN
001146         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001147     MOVE WS-TRIM-LEN TO WS-COL-LEN (6).
001148     MOVE DT-CNAE-REASON TO WS-TRIM-SOURCE.
001149     PERFORM 1700-COMPUTE-TRIM-LEN
001150         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001151     MOVE WS-TRIM-LEN TO WS-COL-LEN (7).
001152     MOVE DT-MATCHED-LABEL TO WS-TRIM-SOURCE.
001153     PERFORM 1700-COMPUTE-TRIM-LEN
001154         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001155     MOVE WS-TRIM-LEN TO WS-COL-LEN (8).
001156     MOVE DT-SEVERITY TO WS-TRIM-SOURCE.
001157     PERFORM 1700-COMPUTE-TRIM-LEN
001158         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001159     MOVE WS-TRIM-LEN TO WS-COL-LEN (9).
001160     MOVE DT-GROSS-VALUE TO WS-TRIM-SOURCE.
001161     PERFORM 1700-COMPUTE-TRIM-LEN
001162         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001163     MOVE WS-TRIM-LEN TO WS-COL-LEN (10).
001164     MOVE DT-DESCRIPTION TO WS-TRIM-SOURCE.
001165     PERFORM 1700-COMPUTE-TRIM-LEN
001166         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001167     MOVE WS-TRIM-LEN TO WS-COL-LEN (11).
001168     MOVE DT-ISS-WITHHELD-FLAG TO WS-TRIM-SOURCE.
001169     PERFORM 1700-COMPUTE-TRIM-LEN
001170         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001171     MOVE WS-TRIM-LEN TO WS-COL-LEN (12).
001172     MOVE DT-TAX-BASE TO WS-TRIM-SOURCE.
001173     PERFORM 1700-COMPUTE-TRIM-LEN
001174         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001175     MOVE WS-TRIM-LEN TO WS-COL-LEN (13).
001176     MOVE DT-TAX-RATE TO WS-TRIM-SOURCE.
001177     PERFORM 1700-COMPUTE-TRIM-LEN
001178         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001179     MOVE WS-TRIM-LEN TO WS-COL-LEN (14).
001180     MOVE DT-ISS-VALUE TO WS-TRIM-SOURCE.
001181     PERFORM 1700-COMPUTE-TRIM-LEN
001182         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001183     MOVE WS-TRIM-LEN TO WS-COL-LEN (15).
001184     MOVE DT-ISS-WITHHELD-VALUE TO WS-TRIM-SOURCE.
001185     PERFORM 1700-COMPUTE-TRIM-LEN
001186         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001187     MOVE WS-TRIM-LEN TO WS-COL-LEN (16).
001188     MOVE DT-DEDUCTIONS-VALUE TO WS-TRIM-SOURCE.
001189     PERFORM 1700-COMPUTE-TRIM-LEN
001190         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001191     MOVE WS-TRIM-LEN TO WS-COL-LEN (17).
001192     MOVE DT-PIS-VALUE TO WS-TRIM-SOURCE.
001193     PERFORM 1700-COMPUTE-TRIM-LEN
001194         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001195     MOVE WS-TRIM-LEN TO WS-COL-LEN (18).
001196     MOVE DT-COFINS-VALUE TO WS-TRIM-SOURCE.
001197     PERFORM 1700-COMPUTE-TRIM-LEN
001198         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001199     MOVE WS-TRIM-LEN TO WS-COL-LEN (19).
001200     MOVE DT-INSS-VALUE TO WS-TRIM-SOURCE.
001201     PERFORM 1700-COMPUTE-TRIM-LEN
001202         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001203     MOVE WS-TRIM-LEN TO WS-COL-LEN (20).
001204     MOVE DT-IR-VALUE TO WS-TRIM-SOURCE.
001205     PERFORM 1700-COMPUTE-TRIM-LEN
001206         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001207     MOVE WS-TRIM-LEN TO WS-COL-LEN (21).
001208     MOVE DT-CSLL-VALUE TO WS-TRIM-SOURCE.
001209     PERFORM 1700-COMPUTE-TRIM-LEN
001210         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001211     MOVE WS-TRIM-LEN TO WS-COL-LEN (22).
001212     MOVE DT-OTHER-RETENTIONS TO WS-TRIM-SOURCE.
001213     PERFORM 1700-COMPUTE-TRIM-LEN
001214         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001215     MOVE WS-TRIM-LEN TO WS-COL-LEN (23).
001216     MOVE DT-DISC-UNCOND TO WS-TRIM-SOURCE.
001217     PERFORM 1700-COMPUTE-TRIM-LEN
001218         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001219     MOVE WS-TRIM-LEN TO WS-COL-LEN (24).
001220     MOVE DT-DISC-COND TO WS-TRIM-SOURCE.
001221     PERFORM 1700-COMPUTE-TRIM-LEN
001222         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001223     MOVE WS-TRIM-LEN TO WS-COL-LEN (25).
001224     MOVE DT-DECLARED-NET TO WS-TRIM-SOURCE.
001225     PERFORM 1700-COMPUTE-TRIM-LEN
001226         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001227     MOVE WS-TRIM-LEN TO WS-COL-LEN (26).
001228     MOVE DT-COMPUTED-NET TO WS-TRIM-SOURCE.
001229     PERFORM 1700-COMPUTE-TRIM-LEN
001230         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001231     MOVE WS-TRIM-LEN TO WS-COL-LEN (27).
001232     MOVE DT-DECISION TO WS-TRIM-SOURCE.
001233     PERFORM 1700-COMPUTE-TRIM-LEN
001234         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001235     MOVE WS-TRIM-LEN TO WS-COL-LEN (28).
001236     MOVE DT-REASON-CODES TO WS-TRIM-SOURCE.
001237     PERFORM 1700-COMPUTE-TRIM-LEN
001238         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
001239     MOVE WS-TRIM-LEN TO WS-COL-LEN (29).
001240 3199-COMPUTE-COLUMN-LENGTHS-EXIT.
001241     EXIT.
001242 3200-ASSEMBLE-DETAIL-LINE.
001243     MOVE 1 TO WS-STRING-PTR.
001244     MOVE SPACES TO DT-DETAIL-LINE.
001245     IF WS-COL-LEN (1) > 0
001246         STRING DT-NOTE-NUMBER (1:WS-COL-LEN (1))
001247             DELIMITED BY SIZE
001248             INTO DT-DETAIL-LINE
001249             WITH POINTER WS-STRING-PTR
001250     END-IF
001251     STRING ';' DELIMITED BY SIZE
001252         INTO DT-DETAIL-LINE
001253         WITH POINTER WS-STRING-PTR.
001254     IF WS-COL-LEN (2) > 0
001255         STRING DT-ISSUE-DATE (1:WS-COL-LEN (2))
001256             DELIMITED BY SIZE
001257             INTO DT-DETAIL-LINE
001258             WITH POINTER WS-STRING-PTR
001259     END-IF
001260     STRING ';' DELIMITED BY SIZE
001261         INTO DT-DETAIL-LINE
001262         WITH POINTER WS-STRING-PTR.
001263     IF WS-COL-LEN (3) > 0
001264         STRING DT-SUPPLIER-ID-FMT (1:WS-COL-LEN (3))
001265             DELIMITED BY SIZE
001266             INTO DT-DETAIL-LINE
001267             WITH POINTER WS-STRING-PTR
001268     END-IF
001269     STRING ';' DELIMITED BY SIZE
001270         INTO DT-DETAIL-LINE
001271         WITH POINTER WS-STRING-PTR.
001272     IF WS-COL-LEN (4) > 0
001273         STRING DT-COMPETENCE (1:WS-COL-LEN (4))
001274             DELIMITED BY SIZE
001275             INTO DT-DETAIL-LINE
001276             WITH POINTER WS-STRING-PTR
001277     END-IF
001278     STRING ';' DELIMITED BY SIZE
001279         INTO DT-DETAIL-LINE
001280         WITH POINTER WS-STRING-PTR.
001281     IF WS-COL-LEN (5) > 0
001282         STRING DT-CNAE (1:WS-COL-LEN (5))
001283             DELIMITED BY SIZE
001284             INTO DT-DETAIL-LINE
001285             WITH POINTER WS-STRING-PTR
001286     END-IF
001287     STRING ';' DELIMITED BY SIZE
001288         INTO DT-DETAIL-LINE
001289         WITH POINTER WS-STRING-PTR.
001290     IF WS-COL-LEN (6) > 0
001291         STRING DT-CNAE-STATUS (1:WS-COL-LEN (6))
001292             DELIMITED BY SIZE
001293             INTO DT-DETAIL-LINE
001294             WITH POINTER WS-STRING-PTR
001295     END-IF
001296     STRING ';' DELIMITED BY SIZE
001297         INTO DT-DETAIL-LINE
001298         WITH POINTER WS-STRING-PTR.
001299     IF WS-COL-LEN (7) > 0
001300         STRING DT-CNAE-REASON (1:WS-COL-LEN (7))
001301             DELIMITED BY SIZE
001302             INTO DT-DETAIL-LINE
001303             WITH POINTER WS-STRING-PTR
001304     END-IF
001305     STRING ';' DELIMITED BY SIZE
001306         INTO DT-DETAIL-LINE
001307         WITH POINTER WS-STRING-PTR.
001308     IF WS-COL-LEN (8) > 0
001309         STRING DT-MATCHED-LABEL (1:WS-COL-LEN (8))
001310             DELIMITED BY SIZE
001311             INTO DT-DETAIL-LINE
001312             WITH POINTER WS-STRING-PTR
001313     END-IF
001314     STRING ';' DELIMITED BY SIZE
001315         INTO DT-DETAIL-LINE
001316         WITH POINTER WS-STRING-PTR.
001317     IF WS-COL-LEN (9) > 0
001318         STRING DT-SEVERITY (1:WS-COL-LEN (9))
001319             DELIMITED BY SIZE
001320             INTO DT-DETAIL-LINE
001321             WITH POINTER WS-STRING-PTR
001322     END-IF
001323     STRING ';' DELIMITED BY SIZE
001324         INTO DT-DETAIL-LINE
001325         WITH POINTER WS-STRING-PTR.
001326     IF WS-COL-LEN (10) > 0
001327         STRING DT-GROSS-VALUE (1:WS-COL-LEN (10))
001328             DELIMITED BY SIZE
001329             INTO DT-DETAIL-LINE
001330             WITH POINTER WS-STRING-PTR
001331     END-IF
001332     STRING ';' DELIMITED BY SIZE
001333         INTO DT-DETAIL-LINE
001334         WITH POINTER WS-STRING-PTR.
001335     IF WS-COL-LEN (11) > 0
001336         STRING DT-DESCRIPTION (1:WS-COL-LEN (11))
001337             DELIMITED BY SIZE
001338             INTO DT-DETAIL-LINE
001339             WITH POINTER WS-STRING-PTR
001340     END-IF
001341     STRING ';' DELIMITED BY SIZE
001342         INTO DT-DETAIL-LINE
001343         WITH POINTER WS-STRING-PTR.
001344     IF WS-COL-LEN (12) > 0
001345         STRING DT-ISS-WITHHELD-FLAG (1:WS-COL-LEN (12))
001346             DELIMITED BY SIZE
001347             INTO DT-DETAIL-LINE
001348             WITH POINTER WS-STRING-PTR
001349     END-IF
001350     STRING ';' DELIMITED BY SIZE
001351         INTO DT-DETAIL-LINE
001352         WITH POINTER WS-STRING-PTR.
001353     IF WS-COL-LEN (13) > 0
001354         STRING DT-TAX-BASE (1:WS-COL-LEN (13))
001355             DELIMITED BY SIZE
001356             INTO DT-DETAIL-LINE
001357             WITH POINTER WS-STRING-PTR
001358     END-IF
001359     STRING ';' DELIMITED BY SIZE
001360         INTO DT-DETAIL-LINE
001361         WITH POINTER WS-STRING-PTR.
001362     IF WS-COL-LEN (14) > 0
001363         STRING DT-TAX-RATE (1:WS-COL-LEN (14))
001364             DELIMITED BY SIZE
001365             INTO DT-DETAIL-LINE
001366             WITH POINTER WS-STRING-PTR
001367     END-IF
001368     STRING ';' DELIMITED BY SIZE
001369         INTO DT-DETAIL-LINE
001370         WITH POINTER WS-STRING-PTR.
001371     IF WS-COL-LEN (15) > 0
001372         STRING DT-ISS-VALUE (1:WS-COL-LEN (15))
001373             DELIMITED BY SIZE
001374             INTO DT-DETAIL-LINE
001375             WITH POINTER WS-STRING-PTR
001376     END-IF
001377     STRING ';' DELIMITED BY SIZE
001378         INTO DT-DETAIL-LINE
001379         WITH POINTER WS-STRING-PTR.
001380     IF WS-COL-LEN (16) > 0
001381         STRING DT-ISS-WITHHELD-VALUE (1:WS-COL-LEN (16))
001382             DELIMITED BY SIZE
001383             INTO DT-DETAIL-LINE
001384             WITH POINTER WS-STRING-PTR
001385     END-IF
001386     STRING ';' DELIMITED BY SIZE
001387         INTO DT-DETAIL-LINE
001388         WITH POINTER WS-STRING-PTR.
001389     IF WS-COL-LEN (17) > 0
001390         STRING DT-DEDUCTIONS-VALUE (1:WS-COL-LEN (17))
001391             DELIMITED BY SIZE
001392             INTO DT-DETAIL-LINE
001393             WITH POINTER WS-STRING-PTR
001394     END-IF
001395     STRING ';' DELIMITED BY SIZE
001396         INTO DT-DETAIL-LINE
001397         WITH POINTER WS-STRING-PTR.
001398     IF WS-COL-LEN (18) > 0
001399         STRING DT-PIS-VALUE (1:WS-COL-LEN (18))
001400             DELIMITED BY SIZE
001401             INTO DT-DETAIL-LINE
001402             WITH POINTER WS-STRING-PTR
001403     END-IF
001404     STRING ';' DELIMITED BY SIZE
001405         INTO DT-DETAIL-LINE
001406         WITH POINTER WS-STRING-PTR.
001407     IF WS-COL-LEN (19) > 0
001408         STRING DT-COFINS-VALUE (1:WS-COL-LEN (19))
001409             DELIMITED BY SIZE
001410             INTO DT-DETAIL-LINE
001411             WITH POINTER WS-STRING-PTR
001412     END-IF
001413     STRING ';' DELIMITED BY SIZE
001414         INTO DT-DETAIL-LINE
001415         WITH POINTER WS-STRING-PTR.
001416     IF WS-COL-LEN (20) > 0
001417         STRING DT-INSS-VALUE (1:WS-COL-LEN (20))
001418             DELIMITED BY SIZE
001419             INTO DT-DETAIL-LINE
001420             WITH POINTER WS-STRING-PTR
001421     END-IF
001422     STRING ';' DELIMITED BY SIZE
001423         INTO DT-DETAIL-LINE
001424         WITH POINTER WS-STRING-PTR.
001425     IF WS-COL-LEN (21) > 0
001426         STRING DT-IR-VALUE (1:WS-COL-LEN (21))
001427             DELIMITED BY SIZE
001428             INTO DT-DETAIL-LINE
001429             WITH POINTER WS-STRING-PTR
001430     END-IF
001431     STRING ';' DELIMITED BY SIZE
001432         INTO DT-DETAIL-LINE
001433         WITH POINTER WS-STRING-PTR.
001434     IF WS-COL-LEN (22) > 0
001435         STRING DT-CSLL-VALUE (1:WS-COL-LEN (22))
001436             DELIMITED BY SIZE
001437             INTO DT-DETAIL-LINE
001438             WITH POINTER WS-STRING-PTR
001439     END-IF
001440     STRING ';' DELIMITED BY SIZE
001441         INTO DT-DETAIL-LINE
001442         WITH POINTER WS-STRING-PTR.
001443     IF WS-COL-LEN (23) > 0
001444         STRING DT-OTHER-RETENTIONS (1:WS-COL-LEN (23))
001445             DELIMITED BY SIZE
001446             INTO DT-DETAIL-LINE
001447             WITH POINTER WS-STRING-PTR
001448     END-IF
001449     STRING ';' DELIMITED BY SIZE
001450         INTO DT-DETAIL-LINE
001451         WITH POINTER WS-STRING-PTR.
001452     IF WS-COL-LEN (24) > 0
001453         STRING DT-DISC-UNCOND (1:WS-COL-LEN (24))
001454             DELIMITED BY SIZE
001455             INTO DT-DETAIL-LINE
001456             WITH POINTER WS-STRING-PTR
001457     END-IF
001458     STRING ';' DELIMITED BY SIZE
001459         INTO DT-DETAIL-LINE
001460         WITH POINTER WS-STRING-PTR.
001461     IF WS-COL-LEN (25) > 0
001462         STRING DT-DISC-COND (1:WS-COL-LEN (25))
001463             DELIMITED BY SIZE
001464             INTO DT-DETAIL-LINE
001465             WITH POINTER WS-STRING-PTR
001466     END-IF
001467     STRING ';' DELIMITED BY SIZE
001468         INTO DT-DETAIL-LINE
001469         WITH POINTER WS-STRING-PTR.
001470     IF WS-COL-LEN (26) > 0
001471         STRING DT-DECLARED-NET (1:WS-COL-LEN (26))
001472             DELIMITED BY SIZE
001473             INTO DT-DETAIL-LINE
001474             WITH POINTER WS-STRING-PTR
001475     END-IF
001476     STRING ';' DELIMITED BY SIZE
001477         INTO DT-DETAIL-LINE
001478         WITH POINTER WS-STRING-PTR.
001479     IF WS-COL-LEN (27) > 0
001480         STRING DT-COMPUTED-NET (1:WS-COL-LEN (27))
001481             DELIMITED BY SIZE
001482             INTO DT-DETAIL-LINE
001483             WITH POINTER WS-STRING-PTR
001484     END-IF
001485     STRING ';' DELIMITED BY SIZE
001486         INTO DT-DETAIL-LINE
001487         WITH POINTER WS-STRING-PTR.
001488     IF WS-COL-LEN (28) > 0
001489         STRING DT-DECISION (1:WS-COL-LEN (28))
001490             DELIMITED BY SIZE
001491             INTO DT-DETAIL-LINE
001492             WITH POINTER WS-STRING-PTR
001493     END-IF
001494     STRING ';' DELIMITED BY SIZE
001495         INTO DT-DETAIL-LINE
001496         WITH POINTER WS-STRING-PTR.
001497     IF WS-COL-LEN (29) > 0
001498         STRING DT-REASON-CODES (1:WS-COL-LEN (29))
001499             DELIMITED BY SIZE
001500             INTO DT-DETAIL-LINE
001501             WITH POINTER WS-STRING-PTR
001502     END-IF
001503     .
001504 3299-ASSEMBLE-DETAIL-LINE-EXIT.
001505     EXIT.
001506 3300-WRITE-DETAIL-LINE.
001507     MOVE WS-NOTE-NUMBER TO DT-NOTE-NUMBER.
001508     MOVE WS-ISSUE-DATE TO DT-ISSUE-DATE.
001509     MOVE WS-SUPPLIER-ID-FMT TO DT-SUPPLIER-ID-FMT.
001510     MOVE WS-COMPETENCE TO DT-COMPETENCE.
001511     MOVE WS-CNAE-CODE TO DT-CNAE.
001512     MOVE WS-CNAE-STATUS TO DT-CNAE-STATUS.
001513     MOVE WS-CNAE-REASON TO DT-CNAE-REASON.
001514     MOVE WS-CNAE-LABEL TO DT-MATCHED-LABEL.
001515     MOVE WS-CNAE-SEVERITY TO DT-SEVERITY.
001516     MOVE WS-DESCRIPTION-SUMMARY TO DT-DESCRIPTION.
001517     MOVE NFS-ISS-WITHHELD-FLAG TO DT-ISS-WITHHELD-FLAG.
001518     MOVE WS-DECISION TO DT-DECISION.
001519     MOVE WS-REASON-JOINED TO DT-REASON-CODES.
001520     IF WS-GROSS-IS-PRESENT
001521         MOVE WS-GROSS-VALUE TO WS-EDIT-MONEY
001522         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001523         MOVE 15 TO WS-EDIT-WIDTH
001524         PERFORM 1750-LEFT-TRIM-EDIT
001525             THRU 1759-LEFT-TRIM-EDIT-EXIT
001526         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001527             TO DT-GROSS-VALUE
001528     ELSE
001529         MOVE SPACES TO DT-GROSS-VALUE
001530     END-IF.
001531     IF NFS-TAX-BASE-PRES = 'Y'
001532         MOVE NFS-TAX-BASE TO WS-EDIT-MONEY
001533         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001534         MOVE 15 TO WS-EDIT-WIDTH
001535         PERFORM 1750-LEFT-TRIM-EDIT
001536             THRU 1759-LEFT-TRIM-EDIT-EXIT
001537         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001538             TO DT-TAX-BASE
001539     ELSE
001540         MOVE SPACES TO DT-TAX-BASE
001541     END-IF.
001542     IF NFS-ISS-VALUE-PRES = 'Y'
001543         MOVE NFS-ISS-VALUE TO WS-EDIT-MONEY
001544         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001545         MOVE 15 TO WS-EDIT-WIDTH
001546         PERFORM 1750-LEFT-TRIM-EDIT
001547             THRU 1759-LEFT-TRIM-EDIT-EXIT
001548         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001549             TO DT-ISS-VALUE
001550     ELSE
001551         MOVE SPACES TO DT-ISS-VALUE
001552     END-IF.
001553     IF NFS-ISS-WITHHELD-VAL-PRES = 'Y'
001554         MOVE NFS-ISS-WITHHELD-VALUE TO WS-EDIT-MONEY
001555         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001556         MOVE 15 TO WS-EDIT-WIDTH
001557         PERFORM 1750-LEFT-TRIM-EDIT
001558             THRU 1759-LEFT-TRIM-EDIT-EXIT
001559         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001560             TO DT-ISS-WITHHELD-VALUE
001561     ELSE
001562         MOVE SPACES TO DT-ISS-WITHHELD-VALUE
001563     END-IF.
001564     IF NFS-DEDUCTIONS-VAL-PRES = 'Y'
001565         MOVE NFS-DEDUCTIONS-VALUE TO WS-EDIT-MONEY
001566         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001567         MOVE 15 TO WS-EDIT-WIDTH
001568         PERFORM 1750-LEFT-TRIM-EDIT
001569             THRU 1759-LEFT-TRIM-EDIT-EXIT
001570         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001571             TO DT-DEDUCTIONS-VALUE
001572     ELSE
001573         MOVE SPACES TO DT-DEDUCTIONS-VALUE
001574     END-IF.
001575     IF NFS-PIS-VALUE-PRES = 'Y'
001576         MOVE NFS-PIS-VALUE TO WS-EDIT-MONEY
001577         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001578         MOVE 15 TO WS-EDIT-WIDTH
001579         PERFORM 1750-LEFT-TRIM-EDIT
001580             THRU 1759-LEFT-TRIM-EDIT-EXIT
001581         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001582             TO DT-PIS-VALUE
001583     ELSE
001584         MOVE SPACES TO DT-PIS-VALUE
001585     END-IF.
001586     IF NFS-COFINS-VALUE-PRES = 'Y'
001587         MOVE NFS-COFINS-VALUE TO WS-EDIT-MONEY
001588         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001589         MOVE 15 TO WS-EDIT-WIDTH
001590         PERFORM 1750-LEFT-TRIM-EDIT
001591             THRU 1759-LEFT-TRIM-EDIT-EXIT
001592         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001593             TO DT-COFINS-VALUE
001594     ELSE
001595         MOVE SPACES TO DT-COFINS-VALUE
001596     END-IF.
001597     IF NFS-INSS-VALUE-PRES = 'Y'
001598         MOVE NFS-INSS-VALUE TO WS-EDIT-MONEY
001599         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001600         MOVE 15 TO WS-EDIT-WIDTH
001601         PERFORM 1750-LEFT-TRIM-EDIT
001602             THRU 1759-LEFT-TRIM-EDIT-EXIT
001603         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001604             TO DT-INSS-VALUE
001605     ELSE
001606         MOVE SPACES TO DT-INSS-VALUE
001607     END-IF.
001608     IF NFS-IR-VALUE-PRES = 'Y'
001609         MOVE NFS-IR-VALUE TO WS-EDIT-MONEY
001610         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001611         MOVE 15 TO WS-EDIT-WIDTH
001612         PERFORM 1750-LEFT-TRIM-EDIT
001613             THRU 1759-LEFT-TRIM-EDIT-EXIT
001614         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001615             TO DT-IR-VALUE
001616     ELSE
001617         MOVE SPACES TO DT-IR-VALUE
001618     END-IF.
001619     IF NFS-CSLL-VALUE-PRES = 'Y'
001620         MOVE NFS-CSLL-VALUE TO WS-EDIT-MONEY
001621         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001622         MOVE 15 TO WS-EDIT-WIDTH
001623         PERFORM 1750-LEFT-TRIM-EDIT
001624             THRU 1759-LEFT-TRIM-EDIT-EXIT
001625         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001626             TO DT-CSLL-VALUE
001627     ELSE
001628         MOVE SPACES TO DT-CSLL-VALUE
001629     END-IF.
001630     IF NFS-OTHER-RETENTIONS-PRES = 'Y'
001631         MOVE NFS-OTHER-RETENTIONS TO WS-EDIT-MONEY
001632         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001633         MOVE 15 TO WS-EDIT-WIDTH
001634         PERFORM 1750-LEFT-TRIM-EDIT
001635             THRU 1759-LEFT-TRIM-EDIT-EXIT
001636         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001637             TO DT-OTHER-RETENTIONS
001638     ELSE
001639         MOVE SPACES TO DT-OTHER-RETENTIONS
001640     END-IF.
001641     IF NFS-DISC-UNCOND-PRES = 'Y'
001642         MOVE NFS-DISC-UNCOND TO WS-EDIT-MONEY
001643         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001644         MOVE 15 TO WS-EDIT-WIDTH
001645         PERFORM 1750-LEFT-TRIM-EDIT
001646             THRU 1759-LEFT-TRIM-EDIT-EXIT
001647         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001648             TO DT-DISC-UNCOND
001649     ELSE
001650         MOVE SPACES TO DT-DISC-UNCOND
001651     END-IF.
001652     IF NFS-DISC-COND-PRES = 'Y'
001653         MOVE NFS-DISC-COND TO WS-EDIT-MONEY
001654         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001655         MOVE 15 TO WS-EDIT-WIDTH
001656         PERFORM 1750-LEFT-TRIM-EDIT
001657             THRU 1759-LEFT-TRIM-EDIT-EXIT
001658         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001659             TO DT-DISC-COND
001660     ELSE
001661         MOVE SPACES TO DT-DISC-COND
001662     END-IF.
001663     IF NFS-DECLARED-NET-VAL-PRES = 'Y'
001664         MOVE NFS-DECLARED-NET-VALUE TO WS-EDIT-MONEY
001665         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001666         MOVE 15 TO WS-EDIT-WIDTH
001667         PERFORM 1750-LEFT-TRIM-EDIT
001668             THRU 1759-LEFT-TRIM-EDIT-EXIT
001669         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001670             TO DT-DECLARED-NET
001671     ELSE
001672         MOVE SPACES TO DT-DECLARED-NET
001673     END-IF.
001674     IF WS-NET-IS-PRESENT
001675         MOVE WS-COMPUTED-NET TO WS-EDIT-MONEY
001676         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
001677         MOVE 15 TO WS-EDIT-WIDTH
001678         PERFORM 1750-LEFT-TRIM-EDIT
001679             THRU 1759-LEFT-TRIM-EDIT-EXIT
001680         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001681             TO DT-COMPUTED-NET
001682     ELSE
001683         MOVE SPACES TO DT-COMPUTED-NET
001684     END-IF.
001685     IF NFS-TAX-RATE-PRES = 'Y'
001686         MOVE NFS-TAX-RATE TO WS-EDIT-RATE
001687         MOVE WS-EDIT-RATE TO WS-EDIT-MONEY-ALPHA
001688         MOVE 9 TO WS-EDIT-WIDTH
001689         PERFORM 1750-LEFT-TRIM-EDIT
001690             THRU 1759-LEFT-TRIM-EDIT-EXIT
001691         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
001692             TO DT-TAX-RATE
001693     ELSE
001694         MOVE SPACES TO DT-TAX-RATE
001695     END-IF.
001696     PERFORM 3100-COMPUTE-COLUMN-LENGTHS
001697         THRU 3199-COMPUTE-COLUMN-LENGTHS-EXIT.
001698     PERFORM 3200-ASSEMBLE-DETAIL-LINE
001699         THRU 3299-ASSEMBLE-DETAIL-LINE-EXIT.
001700     WRITE NFSE-DETAIL-REC FROM DT-DETAIL-LINE.
001701     IF NOT DETAIL-FILE-OK
001702         GO TO EOJ9900-ABEND
001703     END-IF.
001704 3399-WRITE-DETAIL-LINE-EXIT.
001705     EXIT.
