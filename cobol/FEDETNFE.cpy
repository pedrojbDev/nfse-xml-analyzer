000100********************************************************************
000200*                                                                  *
000300*    FEDETNFE  --  NF-E DETAIL REPORT LINE (OUTPUT)                 *
000400*    R6 LAYOUT -- 33 SEMICOLON-DELIMITED COLUMNS, ONE PER ITEM.    *
000500*    INVOICE HEADER FIELDS ARE REPEATED ON EVERY ITEM LINE OF      *
000600*    THAT INVOICE.  BUILT BY FENFEBAT 2460-WRITE-DETAIL-LINE.      *
000700*                                                                  *
000800*    1990-03-04  RSH  TKT FE-0131  ORIGINAL LAYOUT                  *
000900********************************************************************
001000    05  DE-BATCH-FILE               PIC X(08).
001100    05  DE-FILE-NAME                 PIC X(30).
001200    05  DE-ACCESS-KEY                PIC X(44).
001300    05  DE-INVOICE-NUMBER            PIC X(09).
001400    05  DE-SERIES                    PIC X(03).
001500    05  DE-ISSUE-DATE                PIC X(19).
001600    05  DE-OPERATION-NATURE          PIC X(60).
001700    05  DE-ITEM-SEQ                  PIC X(04).
001800    05  DE-PRODUCT-CODE              PIC X(20).
001900    05  DE-DESCRIPTION               PIC X(80).
002000    05  DE-NCM                       PIC X(08).
002100    05  DE-CFOP                      PIC X(04).
002200    05  DE-UNIT                      PIC X(06).
002300    05  DE-QTY                       PIC X(14).
002400    05  DE-UNIT-PRICE                PIC X(14).
002500    05  DE-ITEM-TOTAL                PIC X(15).
002600    05  DE-ICMS-GROUP                PIC X(10).
002700    05  DE-ICMS-CST                  PIC X(03).
002800    05  DE-ICMS-CSOSN                PIC X(03).
002900    05  DE-ICMS-BASE                 PIC X(15).
003000    05  DE-ICMS-VALUE                PIC X(15).
003100    05  DE-PIS-GROUP                 PIC X(10).
003200    05  DE-PIS-CST                   PIC X(03).
003300    05  DE-PIS-VALUE                 PIC X(15).
003400    05  DE-COFINS-GROUP              PIC X(10).
003500    05  DE-COFINS-CST                PIC X(03).
003600    05  DE-COFINS-VALUE              PIC X(15).
003700    05  DE-CONFIDENCE                PIC X(04).
003800    05  DE-MISSING-FIELDS            PIC X(60).
003900    05  DE-PRODUCT-CLASS             PIC X(15).
004000    05  DE-SUGGESTED-GROUP           PIC X(15).
004100    05  DE-DECISION                  PIC X(06).
004200    05  DE-REASON-CODES              PIC X(120).
004300    05  FILLER                       PIC X(005).
