000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FENFEBAT.
000300 AUTHOR.        R S HOLLOWAY.
000400 INSTALLATION.  FISCAL SYSTEMS GROUP.
000500 DATE-WRITTEN.  09/14/1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  BATCH DRIVER FOR THE NF-E (PRODUTO) INVOICE STREAM.  READS   *
001200*  ONE HEADER RECORD FOLLOWED BY ITS NFH-ITEM-COUNT LINE ITEM   *
001300*  RECORDS, COMPUTES A PER-ITEM CONFIDENCE SCORE, NORMALIZES    *
001400*  EACH ITEM AGAINST THE MANDATORY-FIELD AND ITEM-TOTAL RULES,   *
001500*  CLASSIFIES THE PRODUCT AS MEDICAMENTO OR NOT, RUNS THE        *
001600*  REVIEW/BLOCK DECISION LOGIC AND WRITES ONE DETAIL LINE PER    *
001700*  ITEM PLUS A FINAL BATCH SUMMARY.  ONE RUN OF THIS PROGRAM     *
001800*  HANDLES ONE INVOICE FILE -- THE JCL LOOPS THIS STEP ONCE PER  *
001900*  FILE IN THE BATCH WHEN MORE THAN ONE FILE ARRIVES.            *
002000*                                                              *
002100*J    JCL..                                                    *
002200*  //FENFEBAT EXEC PGM=FENFEBAT                                *
002300*  //FENFEIN  DD  DSN=PROD.FISCAL.NFE.ENTRADA,DISP=SHR         *
002400*  //FENFEOUT DD  DSN=PROD.FISCAL.NFE.DETALHE,DISP=(NEW,CATLG) *
002500*  //FENFESUM DD  DSN=PROD.FISCAL.NFE.RESUMO,DISP=(NEW,CATLG)  *
002600*  //SYSOUT   DD  SYSOUT=*                                     *
002700*                                                              *
002800*P    ENTRY PARAMETERS..                                       *
002900*  NONE.  NO UPSI SWITCHES ARE TESTED AT ENTRY -- UPSI-0 IS A  *
003000*  DEBUG TRACE TOGGLE ONLY, SET ON BY OPERATIONS WHEN A RUN    *
003100*  NEEDS TO BE RE-TRACED.                                      *
003200*                                                              *
003300*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003400*  A NON-ZERO FILE STATUS ON OPEN OR A PERMANENT I/O ERROR ON  *
003500*  READ/WRITE DRIVES THE RUN TO EOJ9900-ABEND WITH RETURN CODE *
003600*  16.  A HEADER RECORD FOLLOWED BY FEWER ITEM RECORDS THAN     *
003700*  NFH-ITEM-COUNT PROMISES IS TREATED AS A PARSE FAILURE AND    *
003800*  COUNTED AS A FILE ERROR, NOT AN ABEND -- SEE 2200-PROCESS-   *
003900*  INVOICE AND 2150-READ-ONE-ITEM.                              *
004000*                                                              *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
004200*  FEMONPAR -- DEFENSIVE RE-VALIDATION OF THE LINE ITEM TOTAL,  *
004300*              IN CASE THE UPSTREAM EXTRACT WAS BUILT FROM THE *
004400*              OLDER TEXT-MODE SUPPLIER FEED.                   *
004500*                                                              *
004600*U    USER CONSTANTS AND TABLES REFERENCED..                   *
004700*  FETHRESH -- ITEM TOTAL TOLERANCE AND FIELD-COUNT CONSTANTS.  *
004800*                                                              *
004900****************************************************************
005000*       L O G   D E   A L T E R A C O E S                      *
005100*                                                              *
005200*    1990-09-14  RSH  TKT FE-0132  ORIGINAL PROGRAM             *
005300*    1992-05-01  RSH  TKT FE-0137  ADDED NON-MEDICATION KEYWORD *
005400*                     SCAN FOR MINERAL-FUELS NCM CHAPTER 27     *
005500*    1995-11-08  JTW  TKT FE-0153  ITEM TOTAL TOLERANCE MOVED   *
005600*                     TO SHARED FETHRESH COPYBOOK               *
005700*    1999-02-17  MCO  TKT FE-0172  YEAR-2000 DATE WINDOW REVIEW *
005800*                     -- ISSUE-DATE IS STORED AS TEXT ONLY, NO  *
005900*                     CENTURY MATH IS DONE BY THIS PROGRAM, NO  *
006000*                     CHANGE REQUIRED                            *
006100*    2002-06-25  MCO  TKT FE-0194  ITEM REASON CODE LIST NOW    *
006200*                     SORTED AND DE-DUPLICATED BEFORE IT IS     *
006300*                     WRITTEN, SAME AS FENFSEBT                 *
006400*    2007-10-03  MCO  TKT FE-0206  SHORT ITEM COUNT ON A HEADER *
006500*                     NOW COUNTED AS A FILE ERROR INSTEAD OF AN *
006600*                     ABEND                                      *
006650*    2009-04-22  RLP  TKT FE-0207  FILE-LEVEL VPROD SUM WAS      *
006660*                     WIRED FROM THE COMPUTED ITEM-TOTAL SUM --  *
006670*                     NOW TAKEN FROM THE HEADER'S DECLARED       *
006680*                     NFH-TOT-VPROD, SAME AS VNF.  ADDED THE     *
006690*                     PER-INVOICE DECLARED-VS-COMPUTED DIFF      *
006695*                     (2226-COMPUTE-VPROD-DIFF)                  *
006696*    2011-07-01  RLP  TKT FE-0218  DROPPED SOURCE-COMPUTER/      *
006697*                     OBJECT-COMPUTER, SAME AS EVERY PROGRAM;    *
006698*                     TKT FE-0219 MOVED WS-FIRSTNB-IDX TO A      *
006699*                     77-LEVEL, IT IS A STANDALONE COUNTER       *
006700****************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
007300                    UPSI-0 ON STATUS IS FE-DEBUG-ON
007400                           OFF STATUS IS FE-DEBUG-OFF.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT INVOICE-FILE      ASSIGN TO FENFEIN
007800         FILE STATUS IS WS-INVOICE-FILE-STATUS.
007900     SELECT NFE-DETAIL-FILE   ASSIGN TO FENFEOUT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-DETAIL-FILE-STATUS.
008200     SELECT NFE-SUMMARY-FILE  ASSIGN TO FENFESUM
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-SUMMARY-FILE-STATUS.
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  INVOICE-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     BLOCK CONTAINS 0 RECORDS.
009100 01  INVOICE-FILE-REC                PIC X(400).
009200 01  INVOICE-HEADER-REC REDEFINES INVOICE-FILE-REC.
009300     COPY FERECNFH.
009400 01  INVOICE-ITEM-REC REDEFINES INVOICE-FILE-REC.
009500     COPY FERECITM.
009600 FD  NFE-DETAIL-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 01  NFE-DETAIL-REC                  PIC X(600).
009900 FD  NFE-SUMMARY-FILE
010000     LABEL RECORDS ARE STANDARD.
010100 01  NFE-SUMMARY-REC                 PIC X(80).
010200 WORKING-STORAGE SECTION.
010210****************************************************************
010220*       STANDALONE COUNTER (TKT FE-0219)                        *
010230****************************************************************
010240 77  WS-FIRSTNB-IDX                 PIC S9(04) COMP.
010300****************************************************************
010400*       WORK AREAS -- FILE STATUS AND RUN SWITCHES              *
010500****************************************************************
010600 01  WS-FILE-STATUSES.
010700     05  WS-INVOICE-FILE-STATUS   PIC X(02).
010800         88  INVOICE-FILE-OK          VALUE '00'.
010900         88  INVOICE-FILE-EOF          VALUE '10'.
011000     05  WS-DETAIL-FILE-STATUS    PIC X(02).
011100         88  DETAIL-FILE-OK            VALUE '00'.
011200     05  WS-SUMMARY-FILE-STATUS   PIC X(02).
011300         88  SUMMARY-FILE-OK           VALUE '00'.
011400 01  WS-SWITCHES.
011500     05  WS-EOF-SWITCH             PIC X(01) VALUE 'N'.
011600         88  NO-MORE-INVOICES          VALUE 'Y'.
011700     05  WS-PARSE-FAIL-SW          PIC X(01).
011800         88  WS-INVOICE-DID-NOT-PARSE      VALUE 'Y'.
011900     05  WS-ITEM-INCOMPLETE-SW     PIC X(01).
012000         88  WS-ITEM-IS-INCOMPLETE     VALUE 'Y'.
012100     05  WS-ITEM-TOTAL-BAD-SW      PIC X(01).
012200         88  WS-ITEM-TOTAL-IS-BAD      VALUE 'Y'.
012300     05  WS-NONMED-SW              PIC X(01).
012400         88  WS-ITEM-IS-NONMED         VALUE 'Y'.
012500     05  WS-REVAL-PRESENT-SW       PIC X(01).
012600         88  WS-REVAL-IS-PRESENT       VALUE 'Y'.
012700****************************************************************
012800*       WORK AREAS -- PER-ITEM CONFIDENCE (U4)                  *
012900****************************************************************
013000 01  WS-ITEM-MISSING-COUNT         PIC S9(02) COMP.
013100 01  WS-ITEM-CONFIDENCE            PIC S9(01)V99.
013200 01  WS-MISSING-TABLE-AREA.
013300     05  WS-MISSING-ENTRY OCCURS 7 TIMES
013400                           PIC X(12).
013500 01  WS-MISSING-JOINED             PIC X(60).
013600 01  WS-MISSING-SUB                PIC S9(02) COMP.
013700****************************************************************
013800*       WORK AREAS -- MONEY RE-DERIVATION VIA FEMONPAR (U8)    *
013900****************************************************************
014000 01  WS-MONEY-TEXT-AREA.
014100     05  WS-MONEY-EDIT-FIELD       PIC Z(9)9.99.
014200     05  WS-MONEY-TEXT             PIC X(40).
014300 01  WS-REVAL-RESULT               PIC S9(11)V99.
014400****************************************************************
014500*       WORK AREAS -- U5 ITEM TOTAL CONSISTENCY CHECK           *
014600****************************************************************
014700 01  WS-EXPECTED-TOTAL             PIC S9(11)V99.
014800 01  WS-TOTAL-DIFF                 PIC S9(11)V99.
014900 01  WS-TOTAL-DIFF-ABS             PIC S9(11)V99.
015000 01  WS-ITEM-TOTAL-PRES-SW         PIC X(01).
015100     88  WS-ITEM-TOTAL-IS-PRESENT      VALUE 'Y'.
015200 01  WS-ITEM-TOTAL-VAL             PIC S9(11)V99.
015300****************************************************************
015400*       WORK AREAS -- U5 CLASSIFICATION                         *
015500****************************************************************
015600 01  WS-PRODUCT-CLASS              PIC X(15).
015700 01  WS-SUGGESTED-GROUP            PIC X(15).
015800 01  WS-DESC-UPPER                 PIC X(80).
015900 01  WS-DESC-LEN                   PIC S9(04) COMP.
016000 01  WS-KW-EVIDENCE-SW             PIC X(01).
016100     88  WS-KW-EVIDENCE-FOUND          VALUE 'Y'.
016200 01  WS-NCM-EVIDENCE-SW            PIC X(01).
016300     88  WS-NCM-EVIDENCE-FOUND         VALUE 'Y'.
016400 01  WS-KW-SUB                     PIC S9(02) COMP.
016500 01  WS-KW-LEN                     PIC S9(02) COMP.
016600 01  WS-KW-MAX-START               PIC S9(04) COMP.
016700 01  WS-KW-SCAN-POS                PIC S9(04) COMP.
016800****************************************************************
016900*       TABLE -- NON-MEDICATION KEYWORD LIST (U5)               *
017000*       'GAS ' CARRIES A DELIBERATE TRAILING BLANK SO IT WILL   *
017100*       NOT MATCH INSIDE GASOLINA -- LENGTHS ARE FIXED, NOT      *
017200*       TRIM-SCANNED, FOR THE SAME REASON (TKT FE-0203).        *
017300****************************************************************
017400 01  WS-NONMED-KEYWORDS.
017500     05  FILLER     PIC X(15) VALUE 'GLP            '.
017600     05  FILLER     PIC X(15) VALUE 'GASOLINA       '.
017700     05  FILLER     PIC X(15) VALUE 'DIESEL         '.
017800     05  FILLER     PIC X(15) VALUE 'ETANOL         '.
017900     05  FILLER     PIC X(15) VALUE 'OLEO           '.
018000     05  FILLER     PIC X(15) VALUE 'LUBRIFICANTE   '.
018100     05  FILLER     PIC X(15) VALUE 'GAS            '.
018200 01  WS-NONMED-KEYWORD-TAB REDEFINES WS-NONMED-KEYWORDS.
018300     05  WS-NONMED-KEYWORD OCCURS 7 TIMES
018400                           PIC X(15).
018500 01  WS-NONMED-KW-LEN-LIST.
018600     05  FILLER                    PIC S9(02) COMP VALUE +3.
018700     05  FILLER                    PIC S9(02) COMP VALUE +8.
018800     05  FILLER                    PIC S9(02) COMP VALUE +6.
018900     05  FILLER                    PIC S9(02) COMP VALUE +6.
019000     05  FILLER                    PIC S9(02) COMP VALUE +4.
019100     05  FILLER                    PIC S9(02) COMP VALUE +12.
019200     05  FILLER                    PIC S9(02) COMP VALUE +4.
019300 01  WS-NONMED-KW-LEN-TAB REDEFINES WS-NONMED-KW-LEN-LIST.
019400     05  WS-NONMED-KEYWORD-LEN OCCURS 7 TIMES
019500                               PIC S9(02) COMP.
019600****************************************************************
019700*       WORK AREAS -- U5/U4 DECISION AND REASON CODE LIST       *
019800****************************************************************
019900 01  WS-ITEM-DECISION              PIC X(06).
020000 01  WS-REASON-TABLE-AREA.
020100     05  WS-REASON-COUNT           PIC S9(02) COMP VALUE ZERO.
020200     05  WS-REASON-ENTRY OCCURS 6 TIMES
020300                         INDEXED BY WS-REASON-NDX.
020400         10  WS-REASON-CODE        PIC X(32).
020500 01  WS-REASON-I                   PIC S9(02) COMP.
020600 01  WS-REASON-J                   PIC S9(02) COMP.
020700 01  WS-REASON-TEMP                PIC X(32).
020800 01  WS-REASON-JOINED              PIC X(200).
020900 01  WS-REASON-PTR                 PIC S9(04) COMP.
021000****************************************************************
021100*       WORK AREAS -- PER-INVOICE ACCUMULATORS (U4)             *
021200****************************************************************
021300 01  WS-INVOICE-TOTALS.
021400     05  WS-INV-ITEM-COUNT         PIC 9(04) COMP.
021500     05  WS-INV-ITEM-NDX           PIC 9(04) COMP.
021600     05  WS-INV-ITEMS-INCOMPLETE   PIC 9(04) COMP.
021700     05  WS-INV-SUM-VPROD          PIC S9(11)V99.
021710     05  WS-INV-DECLARED-VPROD     PIC S9(11)V99.
021720     05  WS-INV-VPROD-DIFF         PIC S9(11)V99.
021730     05  WS-INV-VPROD-DIFF-SW      PIC X(01).
021740         88  WS-INV-VPROD-DIFF-PRESENT VALUE 'Y'.
021800     05  WS-INV-AUTO-COUNT         PIC 9(04) COMP.
021900     05  WS-INV-REVIEW-COUNT       PIC 9(04) COMP.
022000     05  WS-INV-BLOCK-COUNT        PIC 9(04) COMP.
022100     05  WS-INV-MISSING-NCM        PIC 9(04) COMP.
022200     05  WS-INV-MISSING-CFOP       PIC 9(04) COMP.
022300     05  WS-INV-ITEM-TOTAL-BAD     PIC 9(04) COMP.
022400****************************************************************
022500*       WORK AREAS -- PER-FILE ACCUMULATORS (U6)                *
022600****************************************************************
022700 01  WS-FILE-TOTALS.
022800     05  WS-FILE-INV-OK-COUNT      PIC 9(06) COMP.
022900     05  WS-FILE-INV-ERR-COUNT     PIC 9(06) COMP.
023000     05  WS-FILE-ITEM-COUNT        PIC 9(06) COMP.
023100     05  WS-FILE-ITEMS-INCOMPLETE  PIC 9(06) COMP.
023200     05  WS-FILE-VNF-SUM           PIC S9(13)V99.
023300     05  WS-FILE-VPROD-SUM         PIC S9(13)V99.
023400     05  WS-FILE-AUTO-COUNT        PIC 9(06) COMP.
023500     05  WS-FILE-REVIEW-COUNT      PIC 9(06) COMP.
023600     05  WS-FILE-BLOCK-COUNT       PIC 9(06) COMP.
023700     05  WS-FILE-MISSING-NCM       PIC 9(06) COMP.
023800     05  WS-FILE-MISSING-CFOP      PIC 9(06) COMP.
023900     05  WS-FILE-ITEM-TOTAL-BAD    PIC 9(06) COMP.
024000 01  WS-BATCH-TOTALS.
024100     05  WS-BATCH-FILES-OK         PIC 9(06) COMP VALUE ZERO.
024200     05  WS-BATCH-FILES-ERROR      PIC 9(06) COMP VALUE ZERO.
024300****************************************************************
024400*       WORK AREAS -- REDEFINES (HOUSE PATTERN, SEE FEMONPAR/   *
024500*       FECNAEVL/FENFSEBT FOR THE SAME IDIOM).                  *
024600****************************************************************
024700 01  WS-REASON-CAPACITY            PIC 9(8) COMP VALUE 6.
024800 01  FILLER REDEFINES WS-REASON-CAPACITY.
024900     05  FILLER                    PIC X(2).
025000     05  WS-REASON-CAP-DISP        PIC 9(4).
025100 01  WS-TRIM-SOURCE                 PIC X(200).
025200 01  WS-TRIM-CHARS REDEFINES WS-TRIM-SOURCE.
025300     05  WS-TRIM-CHAR OCCURS 200 TIMES
025400                      PIC X(01).
025500 01  WS-TRIM-LEN                    PIC S9(04) COMP.
025600 01  WS-TRIM-SCAN-SW                PIC X(01).
025700     88  WS-TRIM-FOUND-NONBLANK         VALUE 'Y'.
025800 01  WS-DESC-HOLD                   PIC X(80).
025900 01  WS-DESC-CHARS REDEFINES WS-DESC-HOLD.
026000     05  WS-DESC-CHAR OCCURS 80 TIMES
026100                      PIC X(01).
026200****************************************************************
026300*       WORK AREAS -- NUMERIC EDIT / LEFT-TRIM FOR REPORT COLS  *
026400****************************************************************
026500 01  WS-EDIT-AREA.
026600     05  WS-EDIT-MONEY              PIC -(9)9.99.
026700     05  WS-EDIT-QTY                PIC -(9)9.9999.
026800 01  WS-EDIT-MONEY-ALPHA            PIC X(15).
026900 01  WS-EDIT-WIDTH                  PIC S9(04) COMP.
027100 01  WS-SCANNED-SW                  PIC X(01).
027200     88  WS-FOUND-NONBLANK              VALUE 'Y'.
027300****************************************************************
027400*       WORK AREAS -- DETAIL LINE ASSEMBLY (U9/R6)              *
027500****************************************************************
027600 01  WS-DETAIL-FIELDS.
027700     COPY FEDETNFE.
027800 01  DE-DETAIL-LINE                 PIC X(600) VALUE SPACES.
027900 01  WS-COLUMN-LENGTHS.
028000     05  WS-COL-LEN OCCURS 33 TIMES
028100                    PIC S9(04) COMP.
028200 01  WS-STRING-PTR                  PIC S9(04) COMP.
028300****************************************************************
028400*       WORK AREAS -- REPORT HEADING AND SUMMARY LINES          *
028500****************************************************************
028600 01  WS-BATCH-FILE-ID           PIC X(08) VALUE 'NFEBATCH'.
028700 01  WS-BATCH-FILE-NAME         PIC X(30) VALUE 'INVOICE-FILE'.
028800 01  WS-HEADING-LINE                PIC X(600) VALUE SPACES.
028900 01  WS-SUMMARY-LINE                PIC X(80).
029000 01  WS-SUMMARY-NUM-EDIT            PIC -(11)9.99.
029100 01  WS-SUMMARY-CNT-EDIT            PIC ZZZ,ZZ9.
029200****************************************************************
029300*       RULE ENGINE CONSTANTS (SHARED COPYBOOK)                 *
029400****************************************************************
029500 01  WS-THRESHOLDS.
029600     COPY FETHRESH.
029700****************************************************************
029800*       WORK AREAS -- GENERIC TRIM-LEN SCAN INDEX               *
029900****************************************************************
030000 01  WS-TRIM-IDX                    PIC S9(04) COMP.
030100 01  WS-SORT-SWAPS-SW               PIC X(01).
030200     88  WS-MORE-SWAPS-POSSIBLE         VALUE 'Y'.
030300     88  WS-NO-MORE-SWAPS               VALUE 'N'.
030400 01  WS-SORT-SUB                    PIC S9(02) COMP.
030500 PROCEDURE DIVISION.
030600****************************************************************
030700*                        MAINLINE LOGIC                         *
030800****************************************************************
030900 0000-CONTROL-PROCESS.
031000     PERFORM 1000-INITIALIZATION
031100         THRU 1099-INITIALIZATION-EXIT.
031200     PERFORM 1100-OPEN-FILES
031300         THRU 1199-OPEN-FILES-EXIT.
031400     PERFORM 1300-WRITE-HEADING-LINES
031500         THRU 1399-WRITE-HEADING-LINES-EXIT.
031600     PERFORM 2000-MAIN-PROCESS
031700         THRU 2099-MAIN-PROCESS-EXIT
031800         UNTIL NO-MORE-INVOICES.
031900     PERFORM 3000-WRITE-SUMMARY
032000         THRU 3099-WRITE-SUMMARY-EXIT.
032100     PERFORM EOJ9000-CLOSE-FILES
032200         THRU EOJ9099-CLOSE-FILES-EXIT.
032300     GOBACK.
032400****************************************************************
032500*       1000  --  INITIALIZATION                                *
032600****************************************************************
032700 1000-INITIALIZATION.
032800     MOVE ZERO TO WS-FILE-INV-OK-COUNT WS-FILE-INV-ERR-COUNT
032900         WS-FILE-ITEM-COUNT WS-FILE-VNF-SUM WS-FILE-VPROD-SUM
033000         WS-FILE-AUTO-COUNT WS-FILE-REVIEW-COUNT
033100         WS-FILE-BLOCK-COUNT WS-FILE-MISSING-NCM
033200         WS-FILE-MISSING-CFOP WS-FILE-ITEM-TOTAL-BAD
033300         WS-BATCH-FILES-OK WS-BATCH-FILES-ERROR.
033400     MOVE 'N' TO WS-EOF-SWITCH.
033500 1099-INITIALIZATION-EXIT.
033600     EXIT.
033700****************************************************************
033800*       1100  --  OPEN FILES                                    *
033900****************************************************************
034000 1100-OPEN-FILES.
034100     OPEN INPUT  INVOICE-FILE.
034200     IF NOT INVOICE-FILE-OK
034300         DISPLAY 'FENFEBAT - OPEN FAILED ON INVOICE FILE, STATUS '
034400             WS-INVOICE-FILE-STATUS
034500         GO TO EOJ9900-ABEND.
034600     OPEN OUTPUT NFE-DETAIL-FILE.
034700     IF NOT DETAIL-FILE-OK
034800         DISPLAY 'FENFEBAT - OPEN FAILED ON DETAIL FILE, STATUS '
034900             WS-DETAIL-FILE-STATUS
035000         GO TO EOJ9900-ABEND.
035100     OPEN OUTPUT NFE-SUMMARY-FILE.
035200     IF NOT SUMMARY-FILE-OK
035300         DISPLAY 'FENFEBAT - OPEN FAILED ON SUMMARY FILE, STATUS '
035400             WS-SUMMARY-FILE-STATUS
035500         GO TO EOJ9900-ABEND.
035600 1199-OPEN-FILES-EXIT.
035700     EXIT.
035800****************************************************************
035900*       1300  --  DETAIL REPORT HEADING LINE                    *
036000****************************************************************
036100 1300-WRITE-HEADING-LINES.
036200     MOVE SPACES TO WS-HEADING-LINE.
036300     STRING 'BATCH-FILE;FILE-NAME;ACCESS-KEY;INVOICE-NUM;'
036400         'SERIES;ISSUE-DATE;'
036500         'OPERATION-NATURE;ITEM-SEQ;PRODUCT-CODE;DESCRIPTION;'
036600         'NCM;CFOP;UNIT;QTY;UNIT-PRICE;ITEM-TOTAL;ICMS-GROUP;'
036700         'ICMS-CST;ICMS-CSOSN;ICMS-BASE;ICMS-VALUE;PIS-GROUP;'
036800         'PIS-CST;PIS-VALUE;COFINS-GROUP;COFINS-CST;COFINS-VALUE;'
036900         'CONFIDENCE;MISSING-FIELDS;PRODUCT-CLASS;'
037000         'SUGGESTED-GROUP;DECISION;REASON-CODES'
037100         DELIMITED BY SIZE
037200         INTO WS-HEADING-LINE.
037300     WRITE NFE-DETAIL-REC FROM WS-HEADING-LINE.
037400 1399-WRITE-HEADING-LINES-EXIT.
037500     EXIT.
037600****************************************************************
037700*       1700  --  GENERIC TRAILING-SPACE TRIM LENGTH             *
037800*       (SAME IDIOM AS FECNAEVL/FENFSEBT -- SCANS BACKWARD FROM  *
037900*       THE END OF WS-TRIM-SOURCE FOR THE FIRST NON-BLANK.)      *
038000****************************************************************
038100 1700-COMPUTE-TRIM-LEN.
038200     MOVE 200 TO WS-TRIM-LEN.
038300     MOVE 'N' TO WS-TRIM-SCAN-SW.
038400     PERFORM 1710-CHECK-ONE-POSITION
038500         VARYING WS-TRIM-IDX FROM 200 BY -1
038600         UNTIL WS-TRIM-IDX < 1
038700            OR WS-TRIM-FOUND-NONBLANK.
038800     IF NOT WS-TRIM-FOUND-NONBLANK
038900         MOVE ZERO TO WS-TRIM-LEN.
039000 1799-COMPUTE-TRIM-LEN-EXIT.
039100     EXIT.
039200 1710-CHECK-ONE-POSITION.
039300     IF WS-TRIM-CHAR (WS-TRIM-IDX) NOT = SPACE
039400         MOVE WS-TRIM-IDX TO WS-TRIM-LEN
039500         MOVE 'Y' TO WS-TRIM-SCAN-SW.
039600 1719-CHECK-ONE-POSITION-EXIT.
039700     EXIT.
039800****************************************************************
039900*       1750  --  LEFT-JUSTIFY AN EDITED NUMERIC FIELD FOR A    *
040000*       SEMICOLON-DELIMITED REPORT COLUMN (SAME IDIOM AS        *
040100*       FENFSEBT 1750-LEFT-TRIM-EDIT).                          *
040200****************************************************************
040300 1750-LEFT-TRIM-EDIT.
040400     MOVE 1 TO WS-FIRSTNB-IDX.
040500     MOVE 'N' TO WS-SCANNED-SW.
040600     PERFORM 1755-CHECK-ONE-EDIT-POS
040700         VARYING WS-FIRSTNB-IDX FROM 1 BY 1
040800         UNTIL WS-FIRSTNB-IDX > WS-EDIT-WIDTH
040900            OR WS-FOUND-NONBLANK.
041000     IF NOT WS-FOUND-NONBLANK
041100         MOVE WS-EDIT-WIDTH TO WS-FIRSTNB-IDX.
041200 1759-LEFT-TRIM-EDIT-EXIT.
041300     EXIT.
041400 1755-CHECK-ONE-EDIT-POS.
041500     IF WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:1) NOT = SPACE
041600         MOVE 'Y' TO WS-SCANNED-SW.
041700 1758-CHECK-ONE-EDIT-POS-EXIT.
041800     EXIT.
041900EJECT
042000****************************************************************
042100*       2000  --  MAIN PROCESS LOOP, ONE PASS PER INVOICE       *
042200****************************************************************
042300 2000-MAIN-PROCESS.
042400     PERFORM 2100-READ-INVOICE-HEADER
042500         THRU 2199-READ-INVOICE-HEADER-EXIT.
042600     IF NOT NO-MORE-INVOICES
042700         PERFORM 2200-PROCESS-INVOICE
042800             THRU 2299-PROCESS-INVOICE-EXIT
042900     END-IF.
043000 2099-MAIN-PROCESS-EXIT.
043100     EXIT.
043200EJECT
043300****************************************************************
043400*       2100-READ-INVOICE-HEADER                                *
043500****************************************************************
043600 2100-READ-INVOICE-HEADER.
043700     READ INVOICE-FILE.
043800     IF INVOICE-FILE-EOF
043900         SET NO-MORE-INVOICES TO TRUE
044000     ELSE
044100         IF NOT INVOICE-FILE-OK
044200             DISPLAY 'FENFEBAT - INVOICE-FILE READ ERROR, STATUS '
044300                 WS-INVOICE-FILE-STATUS
044400             GO TO EOJ9900-ABEND
044500         END-IF
044600     END-IF.
044700 2199-READ-INVOICE-HEADER-EXIT.
044800     EXIT.
044900EJECT
045000****************************************************************
045100*       2150-READ-ONE-ITEM                                      *
045200****************************************************************
045300 2150-READ-ONE-ITEM.
045400     READ INVOICE-FILE.
045500     IF INVOICE-FILE-EOF
045600         SET WS-INVOICE-DID-NOT-PARSE TO TRUE
045700     ELSE
045800         IF NOT INVOICE-FILE-OK
045900             DISPLAY 'FENFEBAT - INVOICE-FILE READ ERROR, STATUS '
046000                 WS-INVOICE-FILE-STATUS
046100             GO TO EOJ9900-ABEND
046200         END-IF
046300     END-IF.
046400 2199-READ-ONE-ITEM-EXIT.
046500     EXIT.
046600EJECT
046700****************************************************************
046800*       2200-PROCESS-INVOICE -- ORCHESTRATES U4/U5 FOR ONE       *FE-0206 
046900*       INVOICE, THEN ROLLS THE INVOICE RESULT INTO U6 (2500).   *
047000*       A HEADER PROMISING MORE ITEMS THAN THE FILE ACTUALLY     *
047100*       CONTAINS IS A PARSE FAILURE -- THE PARTIAL INVOICE IS    *
047200*       DISCARDED AND COUNTED AS A FILE ERROR (TKT FE-0206).     *
047300****************************************************************
047400 2200-PROCESS-INVOICE.
047500     MOVE 'N' TO WS-PARSE-FAIL-SW.
047600     MOVE ZERO TO WS-INV-ITEMS-INCOMPLETE WS-INV-SUM-VPROD
047700         WS-INV-AUTO-COUNT WS-INV-REVIEW-COUNT
047800         WS-INV-BLOCK-COUNT WS-INV-MISSING-NCM
047900         WS-INV-MISSING-CFOP WS-INV-ITEM-TOTAL-BAD.
048000     MOVE NFH-ITEM-COUNT TO WS-INV-ITEM-COUNT.
048100     PERFORM 2210-PROCESS-ONE-ITEM
048200         THRU 2219-PROCESS-ONE-ITEM-EXIT
048300         VARYING WS-INV-ITEM-NDX FROM 1 BY 1
048400         UNTIL WS-INV-ITEM-NDX > WS-INV-ITEM-COUNT
048500            OR WS-INVOICE-DID-NOT-PARSE.
048600     IF WS-INVOICE-DID-NOT-PARSE
048700         DISPLAY 'FENFEBAT - SHORT ITEM COUNT ON INVOICE '
048800             NFH-ACCESS-KEY
048900         ADD 1 TO WS-FILE-INV-ERR-COUNT
049000     ELSE
049100         ADD 1 TO WS-FILE-INV-OK-COUNT
049150         PERFORM 2226-COMPUTE-VPROD-DIFF
049160             THRU 2227-COMPUTE-VPROD-DIFF-EXIT
049200         PERFORM 2500-ACCUM-BATCH-TOTALS
049300             THRU 2599-ACCUM-BATCH-TOTALS-EXIT
049400     END-IF.
049500 2299-PROCESS-INVOICE-EXIT.
049600     EXIT.
049700EJECT
049800****************************************************************
049900*       2210-PROCESS-ONE-ITEM -- ONE NF-E LINE ITEM, U4 AND U5   *
050000****************************************************************
050100 2210-PROCESS-ONE-ITEM.
050200     PERFORM 2150-READ-ONE-ITEM
050300         THRU 2199-READ-ONE-ITEM-EXIT.
050400     IF WS-INVOICE-DID-NOT-PARSE
050500         GO TO 2219-PROCESS-ONE-ITEM-EXIT
050600     END-IF.
050700     MOVE ZERO TO WS-REASON-COUNT.
050800     PERFORM 2220-COMPUTE-ITEM-CONFIDENCE
050900         THRU 2229-COMPUTE-ITEM-CONFIDENCE-EXIT.
051000     PERFORM 2225-REVALIDATE-ITEM-TOTAL
051100         THRU 2228-REVALIDATE-ITEM-TOTAL-EXIT.
051200     PERFORM 2230-CHECK-MANDATORY-FIELDS
051300         THRU 2234-CHECK-MANDATORY-FIELDS-EXIT.
051400     PERFORM 2235-CHECK-ITEM-TOTAL-CONSISTENCY
051500         THRU 2239-CHECK-ITEM-TOTAL-CONSISTENCY-EXIT.
051600     PERFORM 2240-CLASSIFY-ITEM
051700         THRU 2244-CLASSIFY-ITEM-EXIT.
051800     PERFORM 2250-DECIDE-ITEM
051900         THRU 2254-DECIDE-ITEM-EXIT.
052000     PERFORM 2260-SORT-AND-JOIN-ITEM-REASONS
052100         THRU 2269-SORT-AND-JOIN-ITEM-REASONS-EXIT.
052200     PERFORM 2280-ACCUM-ITEM-TOTALS
052300         THRU 2289-ACCUM-ITEM-TOTALS-EXIT.
052400     PERFORM 2460-WRITE-DETAIL-LINE
052500         THRU 2469-WRITE-DETAIL-LINE-EXIT.
052600 2219-PROCESS-ONE-ITEM-EXIT.
052700     EXIT.
052800EJECT
052900****************************************************************
053000*       2220-COMPUTE-ITEM-CONFIDENCE -- U4, 7-KEY FIELD SET      *
053100****************************************************************
053200 2220-COMPUTE-ITEM-CONFIDENCE.
053300     MOVE ZERO TO WS-ITEM-MISSING-COUNT.
053400     MOVE 'N' TO WS-ITEM-INCOMPLETE-SW.
053500     MOVE SPACES TO WS-MISSING-TABLE-AREA.
053600     IF ITM-PRODUCT-CODE = SPACES
053700         ADD 1 TO WS-ITEM-MISSING-COUNT
053800         MOVE 'PRODUCT_CODE' TO
053900             WS-MISSING-ENTRY (WS-ITEM-MISSING-COUNT)
054000     END-IF.
054100     IF ITM-PRODUCT-DESC = SPACES
054200         ADD 1 TO WS-ITEM-MISSING-COUNT
054300         MOVE 'PRODUCT_DESC' TO
054400             WS-MISSING-ENTRY (WS-ITEM-MISSING-COUNT)
054500     END-IF.
054600     IF ITM-NCM = SPACES
054700         ADD 1 TO WS-ITEM-MISSING-COUNT
054800         MOVE 'NCM' TO WS-MISSING-ENTRY (WS-ITEM-MISSING-COUNT)
054900     END-IF.
055000     IF ITM-CFOP = SPACES
055100         ADD 1 TO WS-ITEM-MISSING-COUNT
055200         MOVE 'CFOP' TO WS-MISSING-ENTRY (WS-ITEM-MISSING-COUNT)
055300     END-IF.
055400     IF ITM-QTY-PRES NOT = 'Y' OR ITM-QTY NOT > ZERO
055500         ADD 1 TO WS-ITEM-MISSING-COUNT
055600         MOVE 'QTY' TO WS-MISSING-ENTRY (WS-ITEM-MISSING-COUNT)
055700     END-IF.
055800     IF ITM-UNIT-PRICE-PRES NOT = 'Y'
055900             OR ITM-UNIT-PRICE NOT > ZERO
056000         ADD 1 TO WS-ITEM-MISSING-COUNT
056100         MOVE 'UNIT_PRICE' TO
056200             WS-MISSING-ENTRY (WS-ITEM-MISSING-COUNT)
056300     END-IF.
056400     IF ITM-ITEM-TOTAL-PRES NOT = 'Y'
056500             OR ITM-ITEM-TOTAL NOT > ZERO
056600         ADD 1 TO WS-ITEM-MISSING-COUNT
056700         MOVE 'ITEM_TOTAL' TO
056800             WS-MISSING-ENTRY (WS-ITEM-MISSING-COUNT)
056900     END-IF.
057000     IF WS-ITEM-MISSING-COUNT > ZERO
057100         SET WS-ITEM-IS-INCOMPLETE TO TRUE
057200     END-IF.
057300     COMPUTE WS-ITEM-CONFIDENCE ROUNDED =
057400         1 - (WS-ITEM-MISSING-COUNT / FT-ITEM-FIELD-COUNT).
057500     MOVE SPACES TO WS-MISSING-JOINED.
057600     MOVE 1 TO WS-REASON-PTR.
057700     PERFORM 2222-JOIN-ONE-MISSING-FIELD
057800         VARYING WS-MISSING-SUB FROM 1 BY 1
057900         UNTIL WS-MISSING-SUB > WS-ITEM-MISSING-COUNT.
058000 2229-COMPUTE-ITEM-CONFIDENCE-EXIT.
058100     EXIT.
058200 2222-JOIN-ONE-MISSING-FIELD.
058300     MOVE WS-MISSING-ENTRY (WS-MISSING-SUB)
058400         TO WS-TRIM-SOURCE (1:12).
058500     MOVE SPACES TO WS-TRIM-SOURCE (13:188).
058600     PERFORM 1700-COMPUTE-TRIM-LEN
058700         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
058800     IF WS-TRIM-LEN > ZERO
058900         STRING WS-MISSING-ENTRY (WS-MISSING-SUB) (1:WS-TRIM-LEN)
059000             DELIMITED BY SIZE INTO WS-MISSING-JOINED
059100             WITH POINTER WS-REASON-PTR
059200     END-IF.
059300     IF WS-MISSING-SUB < WS-ITEM-MISSING-COUNT
059400         STRING ',' DELIMITED BY SIZE INTO WS-MISSING-JOINED
059500             WITH POINTER WS-REASON-PTR
059600     END-IF.
059700EJECT
059800****************************************************************
059900*       2225-REVALIDATE-ITEM-TOTAL -- U8, DEFENSIVE RE-CHECK    *
060000*       OF THE DECLARED LINE TOTAL VIA THE SHARED MONEY TEXT    *
060100*       NORMALIZER (SAME PATTERN AS FENFSEBT 2500).             *
060200****************************************************************
060300 2225-REVALIDATE-ITEM-TOTAL.
060400     MOVE ZERO TO WS-ITEM-TOTAL-VAL.
060500     MOVE 'N' TO WS-ITEM-TOTAL-PRES-SW.
060600     IF ITM-ITEM-TOTAL-PRES = 'Y' AND ITM-ITEM-TOTAL > ZERO
060700         MOVE ITM-ITEM-TOTAL TO WS-MONEY-EDIT-FIELD
060800         MOVE SPACES TO WS-MONEY-TEXT
060900         MOVE WS-MONEY-EDIT-FIELD TO WS-MONEY-TEXT
061000         MOVE ZERO TO WS-REVAL-RESULT
061100         MOVE 'N' TO WS-REVAL-PRESENT-SW
061200         CALL 'FEMONPAR' USING WS-MONEY-TEXT WS-REVAL-RESULT
061300             WS-REVAL-PRESENT-SW
061400         IF WS-REVAL-IS-PRESENT
061500             MOVE WS-REVAL-RESULT TO WS-ITEM-TOTAL-VAL
061600             MOVE 'Y' TO WS-ITEM-TOTAL-PRES-SW
061700         END-IF
061800     END-IF.
061900 2228-REVALIDATE-ITEM-TOTAL-EXIT.
062000     EXIT.
062050EJECT
062060****************************************************************
062070*       2226-COMPUTE-VPROD-DIFF -- U4, DECLARED VS. COMPUTED    * FE-0207 
062080*       PRODUCT TOTAL FOR THIS INVOICE -- ONLY PERFORMED ONCE   *
062090*       ALL ITEMS HAVE BEEN ACCUMULATED INTO WS-INV-SUM-VPROD   *
062095*       (TKT FE-0207).                                          *
062100****************************************************************
062110 2226-COMPUTE-VPROD-DIFF.
062120     MOVE ZERO TO WS-INV-DECLARED-VPROD WS-INV-VPROD-DIFF.
062130     MOVE 'N' TO WS-INV-VPROD-DIFF-SW.
062140     IF NFH-TOT-VPROD-PRES = 'Y'
062150         MOVE NFH-TOT-VPROD TO WS-INV-DECLARED-VPROD
062160         COMPUTE WS-INV-VPROD-DIFF ROUNDED =
062170             WS-INV-SUM-VPROD - WS-INV-DECLARED-VPROD
062180         MOVE 'Y' TO WS-INV-VPROD-DIFF-SW
062190     END-IF.
062195 2227-COMPUTE-VPROD-DIFF-EXIT.
062197     EXIT.
062200EJECT
062300****************************************************************
062400*       2230-CHECK-MANDATORY-FIELDS -- U5 BLANK-FIELD REASONS   *
062450****************************************************************
062500 2230-CHECK-MANDATORY-FIELDS.
062600     IF ITM-PRODUCT-CODE = SPACES
062700         MOVE 'PRODUCT_CODE_MISSING' TO WS-REASON-TEMP
062800         PERFORM 2245-ADD-ITEM-REASON
062900     END-IF.
063000     IF ITM-PRODUCT-DESC = SPACES
063100         MOVE 'PRODUCT_DESC_MISSING' TO WS-REASON-TEMP
063200         PERFORM 2245-ADD-ITEM-REASON
063300     END-IF.
063400     IF ITM-NCM = SPACES
063500         MOVE 'NCM_MISSING' TO WS-REASON-TEMP
063600         PERFORM 2245-ADD-ITEM-REASON
063700     END-IF.
063800     IF ITM-CFOP = SPACES
063900         MOVE 'CFOP_MISSING' TO WS-REASON-TEMP
064000         PERFORM 2245-ADD-ITEM-REASON
064100     END-IF.
064200     IF ITM-QTY-PRES NOT = 'Y' OR ITM-QTY NOT > ZERO
064300             OR ITM-UNIT-PRICE-PRES NOT = 'Y'
064400             OR ITM-UNIT-PRICE NOT > ZERO
064500         MOVE 'QTY_OR_PRICE_MISSING' TO WS-REASON-TEMP
064600         PERFORM 2245-ADD-ITEM-REASON
064700     END-IF.
064800 2234-CHECK-MANDATORY-FIELDS-EXIT.
064900     EXIT.
065000EJECT
065100****************************************************************
065200*       2235-CHECK-ITEM-TOTAL-CONSISTENCY -- U5, EXPECTED =     *
065300*       ROUND(QTY X UNIT PRICE, 2) VS. DECLARED, TOLERANCE      *
065400*       FT-VPROD-TOLERANCE (TKT FE-0203).                       *
065500****************************************************************
065600 2235-CHECK-ITEM-TOTAL-CONSISTENCY.
065700     MOVE 'N' TO WS-ITEM-TOTAL-BAD-SW.
065800     IF ITM-QTY-PRES = 'Y' AND ITM-QTY > ZERO
065900             AND ITM-UNIT-PRICE-PRES = 'Y'
066000             AND ITM-UNIT-PRICE > ZERO
066100             AND WS-ITEM-TOTAL-IS-PRESENT
066200         COMPUTE WS-EXPECTED-TOTAL ROUNDED =
066300             ITM-QTY * ITM-UNIT-PRICE
066400         COMPUTE WS-TOTAL-DIFF ROUNDED =
066500             WS-ITEM-TOTAL-VAL - WS-EXPECTED-TOTAL
066600         MOVE WS-TOTAL-DIFF TO WS-TOTAL-DIFF-ABS
066700         IF WS-TOTAL-DIFF-ABS < ZERO
066800             COMPUTE WS-TOTAL-DIFF-ABS = ZERO - WS-TOTAL-DIFF
066900         END-IF
067000         IF WS-TOTAL-DIFF-ABS > FT-VPROD-TOLERANCE                FE-0153 
067100             SET WS-ITEM-TOTAL-IS-BAD TO TRUE
067200             MOVE 'ITEM_TOTAL_INVALID' TO WS-REASON-TEMP
067300             PERFORM 2245-ADD-ITEM-REASON
067400         END-IF
067500     END-IF.
067600 2239-CHECK-ITEM-TOTAL-CONSISTENCY-EXIT.
067700     EXIT.
067800EJECT
067900****************************************************************
068000*       2240-CLASSIFY-ITEM -- U5 NON-MEDICATION HEURISTIC,      *
068100*       CONSERVATIVE, STRONG SIGNALS ONLY (TKT FE-0203).        *
068200****************************************************************
068300 2240-CLASSIFY-ITEM.
068400     MOVE 'N' TO WS-KW-EVIDENCE-SW.
068500     MOVE 'N' TO WS-NCM-EVIDENCE-SW.
068600     MOVE ITM-PRODUCT-DESC TO WS-DESC-UPPER.
068700     INSPECT WS-DESC-UPPER CONVERTING
068800         'abcdefghijklmnopqrstuvwxyz' TO
068900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
069000     MOVE WS-DESC-UPPER TO WS-TRIM-SOURCE (1:80).
069100     MOVE SPACES TO WS-TRIM-SOURCE (81:120).
069200     PERFORM 1700-COMPUTE-TRIM-LEN
069300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
069400     MOVE WS-TRIM-LEN TO WS-DESC-LEN.
069500     PERFORM 2242-SCAN-FOR-NONMED-KEYWORD
069600         VARYING WS-KW-SUB FROM 1 BY 1
069700         UNTIL WS-KW-SUB > 7
069800            OR WS-KW-EVIDENCE-FOUND.
069900     IF ITM-NCM (1:2) = '27'                                      FE-0137 
070000         SET WS-NCM-EVIDENCE-FOUND TO TRUE
070100     END-IF.
070200     IF WS-KW-EVIDENCE-FOUND
070300         MOVE 'KEYWORD_NON_MEDICAMENTO' TO WS-REASON-TEMP
070400         PERFORM 2245-ADD-ITEM-REASON
070500     END-IF.
070600     IF WS-NCM-EVIDENCE-FOUND
070700         MOVE 'NCM_NON_MEDICAMENTO' TO WS-REASON-TEMP
070800         PERFORM 2245-ADD-ITEM-REASON
070900     END-IF.
071000     IF WS-KW-EVIDENCE-FOUND OR WS-NCM-EVIDENCE-FOUND
071100         MOVE 'NAO_MEDICAMENTO' TO WS-PRODUCT-CLASS
071200         MOVE 'OUTROS' TO WS-SUGGESTED-GROUP
071300         SET WS-ITEM-IS-NONMED TO TRUE
071400         MOVE 'CLASS_CONFLICT_MEDICAMENTO' TO WS-REASON-TEMP
071500         PERFORM 2245-ADD-ITEM-REASON
071600     ELSE
071700         MOVE 'MEDICAMENTO' TO WS-PRODUCT-CLASS
071800         MOVE 'MEDICAMENTO' TO WS-SUGGESTED-GROUP
071900         MOVE 'N' TO WS-NONMED-SW
072000         MOVE 'DEFAULT_CLASS_MEDICAMENTO' TO WS-REASON-TEMP
072100         PERFORM 2245-ADD-ITEM-REASON
072200     END-IF.
072300 2244-CLASSIFY-ITEM-EXIT.
072400     EXIT.
072500 2242-SCAN-FOR-NONMED-KEYWORD.
072600     MOVE WS-NONMED-KEYWORD-LEN (WS-KW-SUB) TO WS-KW-LEN.
072700     COMPUTE WS-KW-MAX-START = WS-DESC-LEN - WS-KW-LEN + 1.
072800     IF WS-KW-LEN > ZERO AND WS-KW-MAX-START > ZERO
072900         PERFORM 2243-TRY-ONE-KW-POSITION
073000             VARYING WS-KW-SCAN-POS FROM 1 BY 1
073100             UNTIL WS-KW-SCAN-POS > WS-KW-MAX-START
073200                OR WS-KW-EVIDENCE-FOUND
073300     END-IF.
073400 2243-TRY-ONE-KW-POSITION.
073500     IF WS-DESC-UPPER (WS-KW-SCAN-POS:WS-KW-LEN) =
073600             WS-NONMED-KEYWORD (WS-KW-SUB) (1:WS-KW-LEN)
073700         SET WS-KW-EVIDENCE-FOUND TO TRUE
073800     END-IF.
073900 2249-TRY-ONE-KW-POSITION-EXIT.
074000     EXIT.
074100EJECT
074200****************************************************************
074300*       2245-ADD-ITEM-REASON -- APPEND ONE REASON CODE TO THE   *
074400*       WORKING TABLE (NO -EXIT PARAGRAPH, SAME HOUSE IDIOM AS  *
074500*       FENFSEBT 2910-ADD-REASON).                              *
074600****************************************************************
074700 2245-ADD-ITEM-REASON.
074800     ADD 1 TO WS-REASON-COUNT.
074900     MOVE WS-REASON-TEMP TO WS-REASON-CODE (WS-REASON-COUNT).
075000EJECT
075100****************************************************************
075200*       2250-DECIDE-ITEM -- U5 DECISION, BLOCK DOMINATES        *
075300*       REVIEW -- THIS MVP NEVER EMITS AUTO FOR GOODS ITEMS.    *
075400****************************************************************
075500 2250-DECIDE-ITEM.
075600     MOVE 'REVIEW' TO WS-ITEM-DECISION.
075700     IF ITM-NCM = SPACES OR ITM-CFOP = SPACES
075800             OR ITM-PRODUCT-CODE = SPACES
075900             OR ITM-PRODUCT-DESC = SPACES
076000         MOVE 'BLOCK' TO WS-ITEM-DECISION
076100     END-IF.
076200 2254-DECIDE-ITEM-EXIT.
076300     EXIT.
076400EJECT
076500****************************************************************
076600*       2260  --  SORT THE REASON TABLE ALPHABETICALLY, DROP    *
076700*       ADJACENT DUPLICATES, JOIN WITH '|' (SAME BUBBLE/DEDUP/  *
076800*       JOIN IDIOM AS FENFSEBT 2920-SORT-AND-JOIN-REASONS).     *
076900****************************************************************
077000 2260-SORT-AND-JOIN-ITEM-REASONS.
077100     MOVE 'Y' TO WS-SORT-SWAPS-SW.
077200     PERFORM 2261-BUBBLE-ONE-REASON-PASS
077300         UNTIL WS-NO-MORE-SWAPS
077400            OR WS-REASON-COUNT < 2.
077500     PERFORM 2263-DEDUP-ONE-PASS
077600         VARYING WS-SORT-SUB FROM 1 BY 1
077700         UNTIL WS-SORT-SUB > WS-REASON-COUNT.
077800     MOVE SPACES TO WS-REASON-JOINED.
077900     MOVE 1 TO WS-REASON-PTR.
078000     PERFORM 2271-APPEND-REASON
078100         VARYING WS-SORT-SUB FROM 1 BY 1
078200         UNTIL WS-SORT-SUB > WS-REASON-COUNT.
078300 2269-SORT-AND-JOIN-ITEM-REASONS-EXIT.
078400     EXIT.
078500 2261-BUBBLE-ONE-REASON-PASS.
078600     MOVE 'N' TO WS-SORT-SWAPS-SW.
078700     PERFORM 2262-COMPARE-ADJACENT-REASONS
078800         VARYING WS-SORT-SUB FROM 1 BY 1
078900         UNTIL WS-SORT-SUB > WS-REASON-COUNT - 1.
079000 2262-COMPARE-ADJACENT-REASONS.
079100     IF WS-REASON-CODE (WS-SORT-SUB) >
079200             WS-REASON-CODE (WS-SORT-SUB + 1)
079300         MOVE WS-REASON-CODE (WS-SORT-SUB) TO WS-REASON-TEMP
079400         MOVE WS-REASON-CODE (WS-SORT-SUB + 1)
079500             TO WS-REASON-CODE (WS-SORT-SUB)
079600         MOVE WS-REASON-TEMP TO WS-REASON-CODE (WS-SORT-SUB + 1)
079700         MOVE 'Y' TO WS-SORT-SWAPS-SW
079800     END-IF.
079900 2263-DEDUP-ONE-PASS.                                             FE-0194 
080000     IF WS-SORT-SUB < WS-REASON-COUNT
080100         IF WS-REASON-CODE (WS-SORT-SUB) =
080200                 WS-REASON-CODE (WS-SORT-SUB + 1)
080300             PERFORM 2266-SHIFT-DOWN-ONE
080400                 VARYING WS-REASON-I FROM WS-SORT-SUB BY 1
080500                 UNTIL WS-REASON-I > WS-REASON-COUNT - 1
080600             SUBTRACT 1 FROM WS-REASON-COUNT
080700         END-IF
080800     END-IF.
080900 2266-SHIFT-DOWN-ONE.                                             FE-0194 
081000     MOVE WS-REASON-CODE (WS-REASON-I + 1)
081100         TO WS-REASON-CODE (WS-REASON-I).
081200 2271-APPEND-REASON.
081300     MOVE WS-REASON-CODE (WS-SORT-SUB) TO WS-TRIM-SOURCE (1:32).
081400     MOVE SPACES TO WS-TRIM-SOURCE (33:168).
081500     PERFORM 1700-COMPUTE-TRIM-LEN
081600         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
081700     IF WS-TRIM-LEN > ZERO
081800         STRING WS-REASON-CODE (WS-SORT-SUB) (1:WS-TRIM-LEN)
081900             DELIMITED BY SIZE INTO WS-REASON-JOINED
082000             WITH POINTER WS-REASON-PTR
082100     END-IF.
082200     IF WS-SORT-SUB < WS-REASON-COUNT
082300         STRING '|' DELIMITED BY SIZE INTO WS-REASON-JOINED
082400             WITH POINTER WS-REASON-PTR
082500     END-IF.
082600EJECT
082700****************************************************************
082800*       2280-ACCUM-ITEM-TOTALS -- ROLLS THIS ITEM'S RESULT      *
082900*       INTO THE INVOICE-LEVEL WORKING FIELDS ONLY -- U6 (2500) *
083000*       IS THE ONLY PLACE THESE ROLL UP TO THE FILE LEVEL.      *
083100****************************************************************
083200 2280-ACCUM-ITEM-TOTALS.
083300     IF WS-ITEM-IS-INCOMPLETE
083400         ADD 1 TO WS-INV-ITEMS-INCOMPLETE
083500     END-IF.
083600     IF WS-ITEM-TOTAL-IS-PRESENT
083700         ADD WS-ITEM-TOTAL-VAL TO WS-INV-SUM-VPROD
083800     END-IF.
083900     IF ITM-NCM = SPACES
084000         ADD 1 TO WS-INV-MISSING-NCM
084100     END-IF.
084200     IF ITM-CFOP = SPACES
084300         ADD 1 TO WS-INV-MISSING-CFOP
084400     END-IF.
084500     IF WS-ITEM-TOTAL-IS-BAD
084600         ADD 1 TO WS-INV-ITEM-TOTAL-BAD
084700     END-IF.
084800     EVALUATE WS-ITEM-DECISION
084900         WHEN 'AUTO'
085000             ADD 1 TO WS-INV-AUTO-COUNT
085100         WHEN 'REVIEW'
085200             ADD 1 TO WS-INV-REVIEW-COUNT
085300         WHEN 'BLOCK'
085400             ADD 1 TO WS-INV-BLOCK-COUNT
085500     END-EVALUATE.
085600 2289-ACCUM-ITEM-TOTALS-EXIT.
085700     EXIT.
085800EJECT
085900****************************************************************
086000*       2450-COMPUTE-COLUMN-LENGTHS -- R6 DETAIL LINE, 33       *
086100*       SEMICOLON-DELIMITED COLUMNS (SAME IDIOM AS FENFSEBT     *
086200*       3100-COMPUTE-COLUMN-LENGTHS).                           *
086300****************************************************************
086400 2450-COMPUTE-COLUMN-LENGTHS.
086500     MOVE DE-BATCH-FILE TO WS-TRIM-SOURCE (1:8).
086600     MOVE SPACES TO WS-TRIM-SOURCE (9:192).
086700     PERFORM 1700-COMPUTE-TRIM-LEN
086800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
086900     MOVE WS-TRIM-LEN TO WS-COL-LEN (1).
087000     MOVE DE-FILE-NAME TO WS-TRIM-SOURCE (1:30).
087100     MOVE SPACES TO WS-TRIM-SOURCE (31:170).
087200     PERFORM 1700-COMPUTE-TRIM-LEN
087300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
087400     MOVE WS-TRIM-LEN TO WS-COL-LEN (2).
087500     MOVE DE-ACCESS-KEY TO WS-TRIM-SOURCE (1:44).
087600     MOVE SPACES TO WS-TRIM-SOURCE (45:156).
087700     PERFORM 1700-COMPUTE-TRIM-LEN
087800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
087900     MOVE WS-TRIM-LEN TO WS-COL-LEN (3).
088000     MOVE DE-INVOICE-NUMBER TO WS-TRIM-SOURCE (1:9).
088100     MOVE SPACES TO WS-TRIM-SOURCE (10:191).
088200     PERFORM 1700-COMPUTE-TRIM-LEN
088300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
088400     MOVE WS-TRIM-LEN TO WS-COL-LEN (4).
088500     MOVE DE-SERIES TO WS-TRIM-SOURCE (1:3).
088600     MOVE SPACES TO WS-TRIM-SOURCE (4:197).
088700     PERFORM 1700-COMPUTE-TRIM-LEN
088800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
088900     MOVE WS-TRIM-LEN TO WS-COL-LEN (5).
089000     MOVE DE-ISSUE-DATE TO WS-TRIM-SOURCE (1:19).
089100     MOVE SPACES TO WS-TRIM-SOURCE (20:181).
089200     PERFORM 1700-COMPUTE-TRIM-LEN
089300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
089400     MOVE WS-TRIM-LEN TO WS-COL-LEN (6).
089500     MOVE DE-OPERATION-NATURE TO WS-TRIM-SOURCE (1:60).
089600     MOVE SPACES TO WS-TRIM-SOURCE (61:140).
089700     PERFORM 1700-COMPUTE-TRIM-LEN
089800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
089900     MOVE WS-TRIM-LEN TO WS-COL-LEN (7).
090000     MOVE DE-ITEM-SEQ TO WS-TRIM-SOURCE (1:4).
090100     MOVE SPACES TO WS-TRIM-SOURCE (5:196).
090200     PERFORM 1700-COMPUTE-TRIM-LEN
090300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
090400     MOVE WS-TRIM-LEN TO WS-COL-LEN (8).
090500     MOVE DE-PRODUCT-CODE TO WS-TRIM-SOURCE (1:20).
090600     MOVE SPACES TO WS-TRIM-SOURCE (21:180).
090700     PERFORM 1700-COMPUTE-TRIM-LEN
090800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
090900     MOVE WS-TRIM-LEN TO WS-COL-LEN (9).
091000     MOVE DE-DESCRIPTION TO WS-TRIM-SOURCE (1:80).
091100     MOVE SPACES TO WS-TRIM-SOURCE (81:120).
091200     PERFORM 1700-COMPUTE-TRIM-LEN
091300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
091400     MOVE WS-TRIM-LEN TO WS-COL-LEN (10).
091500     MOVE DE-NCM TO WS-TRIM-SOURCE (1:8).
091600     MOVE SPACES TO WS-TRIM-SOURCE (9:192).
091700     PERFORM 1700-COMPUTE-TRIM-LEN
091800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
091900     MOVE WS-TRIM-LEN TO WS-COL-LEN (11).
092000     MOVE DE-CFOP TO WS-TRIM-SOURCE (1:4).
092100     MOVE SPACES TO WS-TRIM-SOURCE (5:196).
092200     PERFORM 1700-COMPUTE-TRIM-LEN
092300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
092400     MOVE WS-TRIM-LEN TO WS-COL-LEN (12).
092500     MOVE DE-UNIT TO WS-TRIM-SOURCE (1:6).
092600     MOVE SPACES TO WS-TRIM-SOURCE (7:194).
092700     PERFORM 1700-COMPUTE-TRIM-LEN
092800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
092900     MOVE WS-TRIM-LEN TO WS-COL-LEN (13).
093000     MOVE DE-QTY TO WS-TRIM-SOURCE (1:14).
093100     MOVE SPACES TO WS-TRIM-SOURCE (15:186).
093200     PERFORM 1700-COMPUTE-TRIM-LEN
093300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
093400     MOVE WS-TRIM-LEN TO WS-COL-LEN (14).
093500     MOVE DE-UNIT-PRICE TO WS-TRIM-SOURCE (1:14).
093600     MOVE SPACES TO WS-TRIM-SOURCE (15:186).
093700     PERFORM 1700-COMPUTE-TRIM-LEN
093800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
093900     MOVE WS-TRIM-LEN TO WS-COL-LEN (15).
094000     MOVE DE-ITEM-TOTAL TO WS-TRIM-SOURCE (1:15).
094100     MOVE SPACES TO WS-TRIM-SOURCE (16:185).
094200     PERFORM 1700-COMPUTE-TRIM-LEN
094300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
094400     MOVE WS-TRIM-LEN TO WS-COL-LEN (16).
094500     MOVE DE-ICMS-GROUP TO WS-TRIM-SOURCE (1:10).
094600     MOVE SPACES TO WS-TRIM-SOURCE (11:190).
094700     PERFORM 1700-COMPUTE-TRIM-LEN
094800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
094900     MOVE WS-TRIM-LEN TO WS-COL-LEN (17).
095000     MOVE DE-ICMS-CST TO WS-TRIM-SOURCE (1:3).
095100     MOVE SPACES TO WS-TRIM-SOURCE (4:197).
095200     PERFORM 1700-COMPUTE-TRIM-LEN
095300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
095400     MOVE WS-TRIM-LEN TO WS-COL-LEN (18).
095500     MOVE DE-ICMS-CSOSN TO WS-TRIM-SOURCE (1:3).
095600     MOVE SPACES TO WS-TRIM-SOURCE (4:197).
095700     PERFORM 1700-COMPUTE-TRIM-LEN
095800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
095900     MOVE WS-TRIM-LEN TO WS-COL-LEN (19).
096000     MOVE DE-ICMS-BASE TO WS-TRIM-SOURCE (1:15).
096100     MOVE SPACES TO WS-TRIM-SOURCE (16:185).
096200     PERFORM 1700-COMPUTE-TRIM-LEN
096300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
096400     MOVE WS-TRIM-LEN TO WS-COL-LEN (20).
096500     MOVE DE-ICMS-VALUE TO WS-TRIM-SOURCE (1:15).
096600     MOVE SPACES TO WS-TRIM-SOURCE (16:185).
096700     PERFORM 1700-COMPUTE-TRIM-LEN
096800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
096900     MOVE WS-TRIM-LEN TO WS-COL-LEN (21).
097000     MOVE DE-PIS-GROUP TO WS-TRIM-SOURCE (1:10).
097100     MOVE SPACES TO WS-TRIM-SOURCE (11:190).
097200     PERFORM 1700-COMPUTE-TRIM-LEN
097300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
097400     MOVE WS-TRIM-LEN TO WS-COL-LEN (22).
097500     MOVE DE-PIS-CST TO WS-TRIM-SOURCE (1:3).
097600     MOVE SPACES TO WS-TRIM-SOURCE (4:197).
097700     PERFORM 1700-COMPUTE-TRIM-LEN
097800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
097900     MOVE WS-TRIM-LEN TO WS-COL-LEN (23).
098000     MOVE DE-PIS-VALUE TO WS-TRIM-SOURCE (1:15).
098100     MOVE SPACES TO WS-TRIM-SOURCE (16:185).
098200     PERFORM 1700-COMPUTE-TRIM-LEN
098300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
098400     MOVE WS-TRIM-LEN TO WS-COL-LEN (24).
098500     MOVE DE-COFINS-GROUP TO WS-TRIM-SOURCE (1:10).
098600     MOVE SPACES TO WS-TRIM-SOURCE (11:190).
098700     PERFORM 1700-COMPUTE-TRIM-LEN
098800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
098900     MOVE WS-TRIM-LEN TO WS-COL-LEN (25).
099000     MOVE DE-COFINS-CST TO WS-TRIM-SOURCE (1:3).
099100     MOVE SPACES TO WS-TRIM-SOURCE (4:197).
099200     PERFORM 1700-COMPUTE-TRIM-LEN
099300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
099400     MOVE WS-TRIM-LEN TO WS-COL-LEN (26).
099500     MOVE DE-COFINS-VALUE TO WS-TRIM-SOURCE (1:15).
099600     MOVE SPACES TO WS-TRIM-SOURCE (16:185).
099700     PERFORM 1700-COMPUTE-TRIM-LEN
099800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
099900     MOVE WS-TRIM-LEN TO WS-COL-LEN (27).
100000     MOVE DE-CONFIDENCE TO WS-TRIM-SOURCE (1:4).
100100     MOVE SPACES TO WS-TRIM-SOURCE (5:196).
100200     PERFORM 1700-COMPUTE-TRIM-LEN
100300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
100400     MOVE WS-TRIM-LEN TO WS-COL-LEN (28).
100500     MOVE DE-MISSING-FIELDS TO WS-TRIM-SOURCE (1:60).
100600     MOVE SPACES TO WS-TRIM-SOURCE (61:140).
100700     PERFORM 1700-COMPUTE-TRIM-LEN
100800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
100900     MOVE WS-TRIM-LEN TO WS-COL-LEN (29).
101000     MOVE DE-PRODUCT-CLASS TO WS-TRIM-SOURCE (1:15).
101100     MOVE SPACES TO WS-TRIM-SOURCE (16:185).
101200     PERFORM 1700-COMPUTE-TRIM-LEN
101300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
101400     MOVE WS-TRIM-LEN TO WS-COL-LEN (30).
101500     MOVE DE-SUGGESTED-GROUP TO WS-TRIM-SOURCE (1:15).
101600     MOVE SPACES TO WS-TRIM-SOURCE (16:185).
101700     PERFORM 1700-COMPUTE-TRIM-LEN
101800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
101900     MOVE WS-TRIM-LEN TO WS-COL-LEN (31).
102000     MOVE DE-DECISION TO WS-TRIM-SOURCE (1:6).
102100     MOVE SPACES TO WS-TRIM-SOURCE (7:194).
102200     PERFORM 1700-COMPUTE-TRIM-LEN
102300         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
102400     MOVE WS-TRIM-LEN TO WS-COL-LEN (32).
102500     MOVE DE-REASON-CODES TO WS-TRIM-SOURCE (1:120).
102600     MOVE SPACES TO WS-TRIM-SOURCE (121:80).
102700     PERFORM 1700-COMPUTE-TRIM-LEN
102800         THRU 1799-COMPUTE-TRIM-LEN-EXIT.
102900     MOVE WS-TRIM-LEN TO WS-COL-LEN (33).
103000 2459-COMPUTE-COLUMN-LENGTHS-EXIT.
103100     EXIT.
103200EJECT
103300****************************************************************
103400*       2455-ASSEMBLE-DETAIL-LINE -- STRING EACH POPULATED      *
103500*       COLUMN INTO DE-DETAIL-LINE, ONE ';' AFTER EACH ONE.     *
103600****************************************************************
103700 2455-ASSEMBLE-DETAIL-LINE.
103800     MOVE 1 TO WS-STRING-PTR.
103900     MOVE SPACES TO DE-DETAIL-LINE.
104000     IF WS-COL-LEN (1) > 0
104100         STRING DE-BATCH-FILE (1:WS-COL-LEN (1)) DELIMITED BY SIZE
104200             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
104300     END-IF
104400     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
104500         WITH POINTER WS-STRING-PTR.
104600     IF WS-COL-LEN (2) > 0
104700         STRING DE-FILE-NAME (1:WS-COL-LEN (2)) DELIMITED BY SIZE
104800             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
104900     END-IF
105000     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
105100         WITH POINTER WS-STRING-PTR.
105200     IF WS-COL-LEN (3) > 0
105300         STRING DE-ACCESS-KEY (1:WS-COL-LEN (3)) DELIMITED BY SIZE
105400             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
105500     END-IF
105600     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
105700         WITH POINTER WS-STRING-PTR.
105800     IF WS-COL-LEN (4) > 0
105900         STRING DE-INVOICE-NUMBER (1:WS-COL-LEN (4))
106000             DELIMITED BY SIZE
106100             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
106200     END-IF
106300     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
106400         WITH POINTER WS-STRING-PTR.
106500     IF WS-COL-LEN (5) > 0
106600         STRING DE-SERIES (1:WS-COL-LEN (5)) DELIMITED BY SIZE
106700             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
106800     END-IF
106900     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
107000         WITH POINTER WS-STRING-PTR.
107100     IF WS-COL-LEN (6) > 0
107200         STRING DE-ISSUE-DATE (1:WS-COL-LEN (6)) DELIMITED BY SIZE
107300             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
107400     END-IF
107500     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
107600         WITH POINTER WS-STRING-PTR.
107700     IF WS-COL-LEN (7) > 0
107800         STRING DE-OPERATION-NATURE (1:WS-COL-LEN (7))
107900             DELIMITED BY SIZE
108000             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
108100     END-IF
108200     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
108300         WITH POINTER WS-STRING-PTR.
108400     IF WS-COL-LEN (8) > 0
108500         STRING DE-ITEM-SEQ (1:WS-COL-LEN (8)) DELIMITED BY SIZE
108600             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
108700     END-IF
108800     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
108900         WITH POINTER WS-STRING-PTR.
109000     IF WS-COL-LEN (9) > 0
109100         STRING DE-PRODUCT-CODE (1:WS-COL-LEN (9))
109200             DELIMITED BY SIZE
109300             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
109400     END-IF
109500     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
109600         WITH POINTER WS-STRING-PTR.
109700     IF WS-COL-LEN (10) > 0
109800         STRING DE-DESCRIPTION (1:WS-COL-LEN (10))
109900             DELIMITED BY SIZE
110000             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
110100     END-IF
110200     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
110300         WITH POINTER WS-STRING-PTR.
110400     IF WS-COL-LEN (11) > 0
110500         STRING DE-NCM (1:WS-COL-LEN (11)) DELIMITED BY SIZE
110600             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
110700     END-IF
110800     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
110900         WITH POINTER WS-STRING-PTR.
111000     IF WS-COL-LEN (12) > 0
111100         STRING DE-CFOP (1:WS-COL-LEN (12)) DELIMITED BY SIZE
111200             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
111300     END-IF
111400     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
111500         WITH POINTER WS-STRING-PTR.
111600     IF WS-COL-LEN (13) > 0
111700         STRING DE-UNIT (1:WS-COL-LEN (13)) DELIMITED BY SIZE
111800             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
111900     END-IF
112000     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
112100         WITH POINTER WS-STRING-PTR.
112200     IF WS-COL-LEN (14) > 0
112300         STRING DE-QTY (1:WS-COL-LEN (14)) DELIMITED BY SIZE
112400             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
112500     END-IF
112600     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
112700         WITH POINTER WS-STRING-PTR.
112800     IF WS-COL-LEN (15) > 0
112900         STRING DE-UNIT-PRICE (1:WS-COL-LEN (15))
113000             DELIMITED BY SIZE
113100             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
113200     END-IF
113300     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
113400         WITH POINTER WS-STRING-PTR.
113500     IF WS-COL-LEN (16) > 0
113600         STRING DE-ITEM-TOTAL (1:WS-COL-LEN (16))
113700             DELIMITED BY SIZE
113800             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
113900     END-IF
114000     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
114100         WITH POINTER WS-STRING-PTR.
114200     IF WS-COL-LEN (17) > 0
114300         STRING DE-ICMS-GROUP (1:WS-COL-LEN (17))
114400             DELIMITED BY SIZE
114500             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
114600     END-IF
114700     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
114800         WITH POINTER WS-STRING-PTR.
114900     IF WS-COL-LEN (18) > 0
115000         STRING DE-ICMS-CST (1:WS-COL-LEN (18)) DELIMITED BY SIZE
115100             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
115200     END-IF
115300     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
115400         WITH POINTER WS-STRING-PTR.
115500     IF WS-COL-LEN (19) > 0
115600         STRING DE-ICMS-CSOSN (1:WS-COL-LEN (19))
115700             DELIMITED BY SIZE
115800             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
115900     END-IF
116000     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
116100         WITH POINTER WS-STRING-PTR.
116200     IF WS-COL-LEN (20) > 0
116300         STRING DE-ICMS-BASE (1:WS-COL-LEN (20)) DELIMITED BY SIZE
116400             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
116500     END-IF
116600     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
116700         WITH POINTER WS-STRING-PTR.
116800     IF WS-COL-LEN (21) > 0
116900         STRING DE-ICMS-VALUE (1:WS-COL-LEN (21))
117000             DELIMITED BY SIZE
117100             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
117200     END-IF
117300     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
117400         WITH POINTER WS-STRING-PTR.
117500     IF WS-COL-LEN (22) > 0
117600         STRING DE-PIS-GROUP (1:WS-COL-LEN (22)) DELIMITED BY SIZE
117700             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
117800     END-IF
117900     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
118000         WITH POINTER WS-STRING-PTR.
118100     IF WS-COL-LEN (23) > 0
118200         STRING DE-PIS-CST (1:WS-COL-LEN (23)) DELIMITED BY SIZE
118300             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
118400     END-IF
118500     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
118600         WITH POINTER WS-STRING-PTR.
118700     IF WS-COL-LEN (24) > 0
118800         STRING DE-PIS-VALUE (1:WS-COL-LEN (24)) DELIMITED BY SIZE
118900             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
119000     END-IF
119100     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
119200         WITH POINTER WS-STRING-PTR.
119300     IF WS-COL-LEN (25) > 0
119400         STRING DE-COFINS-GROUP (1:WS-COL-LEN (25))
119500             DELIMITED BY SIZE
119600             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
119700     END-IF
119800     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
119900         WITH POINTER WS-STRING-PTR.
120000     IF WS-COL-LEN (26) > 0
120100         STRING DE-COFINS-CST (1:WS-COL-LEN (26))
120200             DELIMITED BY SIZE
120300             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
120400     END-IF
120500     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
120600         WITH POINTER WS-STRING-PTR.
120700     IF WS-COL-LEN (27) > 0
120800         STRING DE-COFINS-VALUE (1:WS-COL-LEN (27))
120900             DELIMITED BY SIZE
121000             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
121100     END-IF
121200     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
121300         WITH POINTER WS-STRING-PTR.
121400     IF WS-COL-LEN (28) > 0
121500         STRING DE-CONFIDENCE (1:WS-COL-LEN (28))
121600             DELIMITED BY SIZE
121700             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
121800     END-IF
121900     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
122000         WITH POINTER WS-STRING-PTR.
122100     IF WS-COL-LEN (29) > 0
122200         STRING DE-MISSING-FIELDS (1:WS-COL-LEN (29))
122300             DELIMITED BY SIZE
122400             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
122500     END-IF
122600     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
122700         WITH POINTER WS-STRING-PTR.
122800     IF WS-COL-LEN (30) > 0
122900         STRING DE-PRODUCT-CLASS (1:WS-COL-LEN (30))
123000             DELIMITED BY SIZE
123100             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
123200     END-IF
123300     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
123400         WITH POINTER WS-STRING-PTR.
123500     IF WS-COL-LEN (31) > 0
123600         STRING DE-SUGGESTED-GROUP (1:WS-COL-LEN (31))
123700             DELIMITED BY SIZE
123800             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
123900     END-IF
124000     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
124100         WITH POINTER WS-STRING-PTR.
124200     IF WS-COL-LEN (32) > 0
124300         STRING DE-DECISION (1:WS-COL-LEN (32)) DELIMITED BY SIZE
124400             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
124500     END-IF
124600     STRING ';' DELIMITED BY SIZE INTO DE-DETAIL-LINE
124700         WITH POINTER WS-STRING-PTR.
124800     IF WS-COL-LEN (33) > 0
124900         STRING DE-REASON-CODES (1:WS-COL-LEN (33))
125000             DELIMITED BY SIZE
125100             INTO DE-DETAIL-LINE WITH POINTER WS-STRING-PTR
125200     END-IF.
125300 2459-ASSEMBLE-DETAIL-LINE-EXIT.
125400     EXIT.
125500EJECT
125600****************************************************************
125700*       2460-WRITE-DETAIL-LINE -- BUILDS THE R6 OUTPUT RECORD   *
125800*       FROM THE CURRENT HEADER/ITEM GROUP AND THIS ITEM'S      *
125900*       NORMALIZATION RESULTS, THEN WRITES ONE LINE (U9).       *
126000****************************************************************
126100 2460-WRITE-DETAIL-LINE.
126200     MOVE WS-BATCH-FILE-ID TO DE-BATCH-FILE.
126300     MOVE WS-BATCH-FILE-NAME TO DE-FILE-NAME.
126400     MOVE NFH-ACCESS-KEY TO DE-ACCESS-KEY.
126500     IF NFH-INVOICE-NUMBER-PRES = 'Y'
126600         MOVE NFH-INVOICE-NUMBER TO DE-INVOICE-NUMBER
126700     ELSE
126800         MOVE SPACES TO DE-INVOICE-NUMBER
126900     END-IF.
127000     IF NFH-SERIES-PRES = 'Y'
127100         MOVE NFH-SERIES TO DE-SERIES
127200     ELSE
127300         MOVE SPACES TO DE-SERIES
127400     END-IF.
127500     MOVE NFH-ISSUE-DATE TO DE-ISSUE-DATE.
127600     MOVE NFH-OPERATION-NATURE TO DE-OPERATION-NATURE.
127700     MOVE ITM-ITEM-SEQ TO DE-ITEM-SEQ.
127800     MOVE ITM-PRODUCT-CODE TO DE-PRODUCT-CODE.
127900     MOVE ITM-PRODUCT-DESC TO DE-DESCRIPTION.
128000     MOVE ITM-NCM TO DE-NCM.
128100     MOVE ITM-CFOP TO DE-CFOP.
128200     MOVE ITM-UNIT TO DE-UNIT.
128300     IF ITM-QTY-PRES = 'Y'
128400         MOVE ITM-QTY TO WS-EDIT-QTY
128500         MOVE WS-EDIT-QTY TO WS-EDIT-MONEY-ALPHA
128600         MOVE 15 TO WS-EDIT-WIDTH
128700         PERFORM 1750-LEFT-TRIM-EDIT THRU 1759-LEFT-TRIM-EDIT-EXIT
128800         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:) TO DE-QTY
128900     ELSE
129000         MOVE SPACES TO DE-QTY
129100     END-IF.
129200     IF ITM-UNIT-PRICE-PRES = 'Y'
129300         MOVE ITM-UNIT-PRICE TO WS-EDIT-QTY
129400         MOVE WS-EDIT-QTY TO WS-EDIT-MONEY-ALPHA
129500         MOVE 15 TO WS-EDIT-WIDTH
129600         PERFORM 1750-LEFT-TRIM-EDIT THRU 1759-LEFT-TRIM-EDIT-EXIT
129700         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
129800             TO DE-UNIT-PRICE
129900     ELSE
130000         MOVE SPACES TO DE-UNIT-PRICE
130100     END-IF.
130200     IF WS-ITEM-TOTAL-IS-PRESENT
130300         MOVE WS-ITEM-TOTAL-VAL TO WS-EDIT-MONEY
130400         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
130500         MOVE 15 TO WS-EDIT-WIDTH
130600         PERFORM 1750-LEFT-TRIM-EDIT THRU 1759-LEFT-TRIM-EDIT-EXIT
130700         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
130800             TO DE-ITEM-TOTAL
130900     ELSE
131000         MOVE SPACES TO DE-ITEM-TOTAL
131100     END-IF.
131200     MOVE ITM-ICMS-GROUP TO DE-ICMS-GROUP.
131300     MOVE ITM-ICMS-CST TO DE-ICMS-CST.
131400     MOVE ITM-ICMS-CSOSN TO DE-ICMS-CSOSN.
131500     IF ITM-ICMS-BASE-PRES = 'Y'
131600         MOVE ITM-ICMS-BASE TO WS-EDIT-MONEY
131700         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
131800         MOVE 15 TO WS-EDIT-WIDTH
131900         PERFORM 1750-LEFT-TRIM-EDIT THRU 1759-LEFT-TRIM-EDIT-EXIT
132000         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
132100             TO DE-ICMS-BASE
132200     ELSE
132300         MOVE SPACES TO DE-ICMS-BASE
132400     END-IF.
132500     IF ITM-ICMS-VALUE-PRES = 'Y'
132600         MOVE ITM-ICMS-VALUE TO WS-EDIT-MONEY
132700         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
132800         MOVE 15 TO WS-EDIT-WIDTH
132900         PERFORM 1750-LEFT-TRIM-EDIT THRU 1759-LEFT-TRIM-EDIT-EXIT
133000         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
133100             TO DE-ICMS-VALUE
133200     ELSE
133300         MOVE SPACES TO DE-ICMS-VALUE
133400     END-IF.
133500     MOVE ITM-PIS-GROUP TO DE-PIS-GROUP.
133600     MOVE ITM-PIS-CST TO DE-PIS-CST.
133700     IF ITM-PIS-VALUE-PRES = 'Y'
133800         MOVE ITM-PIS-VALUE TO WS-EDIT-MONEY
133900         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
134000         MOVE 15 TO WS-EDIT-WIDTH
134100         PERFORM 1750-LEFT-TRIM-EDIT THRU 1759-LEFT-TRIM-EDIT-EXIT
134200         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
134300             TO DE-PIS-VALUE
134400     ELSE
134500         MOVE SPACES TO DE-PIS-VALUE
134600     END-IF.
134700     MOVE ITM-COFINS-GROUP TO DE-COFINS-GROUP.
134800     MOVE ITM-COFINS-CST TO DE-COFINS-CST.
134900     IF ITM-COFINS-VALUE-PRES = 'Y'
135000         MOVE ITM-COFINS-VALUE TO WS-EDIT-MONEY
135100         MOVE WS-EDIT-MONEY TO WS-EDIT-MONEY-ALPHA
135200         MOVE 15 TO WS-EDIT-WIDTH
135300         PERFORM 1750-LEFT-TRIM-EDIT THRU 1759-LEFT-TRIM-EDIT-EXIT
135400         MOVE WS-EDIT-MONEY-ALPHA (WS-FIRSTNB-IDX:)
135500             TO DE-COFINS-VALUE
135600     ELSE
135700         MOVE SPACES TO DE-COFINS-VALUE
135800     END-IF.
135900     MOVE WS-ITEM-CONFIDENCE TO DE-CONFIDENCE.
136000     MOVE WS-MISSING-JOINED (1:60) TO DE-MISSING-FIELDS.
136100     MOVE WS-PRODUCT-CLASS TO DE-PRODUCT-CLASS.
136200     MOVE WS-SUGGESTED-GROUP TO DE-SUGGESTED-GROUP.
136300     MOVE WS-ITEM-DECISION TO DE-DECISION.
136400     MOVE WS-REASON-JOINED (1:120) TO DE-REASON-CODES.
136500     PERFORM 2450-COMPUTE-COLUMN-LENGTHS
136600         THRU 2459-COMPUTE-COLUMN-LENGTHS-EXIT.
136700     PERFORM 2455-ASSEMBLE-DETAIL-LINE
136800         THRU 2459-ASSEMBLE-DETAIL-LINE-EXIT.
136900     WRITE NFE-DETAIL-REC FROM DE-DETAIL-LINE.
137000     IF NOT DETAIL-FILE-OK
137100         DISPLAY 'FENFEBAT - DETAIL FILE WRITE ERROR, STATUS '
137200             WS-DETAIL-FILE-STATUS
137300         GO TO EOJ9900-ABEND
137400     END-IF.
137500 2469-WRITE-DETAIL-LINE-EXIT.
137600     EXIT.
137700EJECT
137800****************************************************************
137900*       2500-ACCUM-BATCH-TOTALS -- U6, ROLLS ONE SUCCESSFULLY   *
138000*       PARSED INVOICE'S RESULTS INTO THE FILE-LEVEL TOTALS.    *
138100*       ONLY PERFORMED FOR INVOICES THAT DID NOT FAIL TO PARSE. *
138200****************************************************************
138300 2500-ACCUM-BATCH-TOTALS.
138400     ADD WS-INV-ITEM-COUNT TO WS-FILE-ITEM-COUNT.
138500     ADD WS-INV-ITEMS-INCOMPLETE TO WS-FILE-ITEMS-INCOMPLETE.
138600     IF NFH-TOT-VNF-PRES = 'Y'
138700         ADD NFH-TOT-VNF TO WS-FILE-VNF-SUM
138800     END-IF.
138900     IF NFH-TOT-VPROD-PRES = 'Y'                                  FE-0207 
138910         ADD NFH-TOT-VPROD TO WS-FILE-VPROD-SUM
138920     END-IF.
139000     ADD WS-INV-AUTO-COUNT TO WS-FILE-AUTO-COUNT.
139100     ADD WS-INV-REVIEW-COUNT TO WS-FILE-REVIEW-COUNT.
139200     ADD WS-INV-BLOCK-COUNT TO WS-FILE-BLOCK-COUNT.
139300     ADD WS-INV-MISSING-NCM TO WS-FILE-MISSING-NCM.
139400     ADD WS-INV-MISSING-CFOP TO WS-FILE-MISSING-CFOP.
139500     ADD WS-INV-ITEM-TOTAL-BAD TO WS-FILE-ITEM-TOTAL-BAD.
139600 2599-ACCUM-BATCH-TOTALS-EXIT.
139700     EXIT.
139800EJECT
139900****************************************************************
140000*       3000-WRITE-SUMMARY -- R7 BATCH SUMMARY REPORT (U6)      *
140100*       CONTROL-TOTAL PAGE OF THE RUN (SAME LABELED-LINE         *
140200*       IDIOM AS FENFSEBT 4000-WRITE-SUMMARY).                  *
140300****************************************************************
140400 3000-WRITE-SUMMARY.
140500     MOVE WS-FILE-INV-OK-COUNT TO WS-SUMMARY-CNT-EDIT.
140600     STRING 'INVOICES COMPLETED OK . . . . . . . :'
140700         WS-SUMMARY-CNT-EDIT
140800         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
140900     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
141000     MOVE WS-FILE-INV-ERR-COUNT TO WS-SUMMARY-CNT-EDIT.
141100     STRING 'INVOICES ENDED IN ERROR . . . . . . :'
141200         WS-SUMMARY-CNT-EDIT
141300         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
141400     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
141500     MOVE WS-FILE-ITEM-COUNT TO WS-SUMMARY-CNT-EDIT.
141600     STRING 'TOTAL ITEMS PROCESSED . . . . . . . :'
141700         WS-SUMMARY-CNT-EDIT
141800         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
141900     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
142000     MOVE WS-FILE-ITEMS-INCOMPLETE TO WS-SUMMARY-CNT-EDIT.
142100     STRING 'ITEMS INCOMPLETE. . . . . . . . . . :'
142200         WS-SUMMARY-CNT-EDIT
142300         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
142400     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
142500     MOVE WS-FILE-AUTO-COUNT TO WS-SUMMARY-CNT-EDIT.
142600     STRING 'DECISION AUTO . . . . . . . . . . . :'
142700         WS-SUMMARY-CNT-EDIT
142800         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
142900     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
143000     MOVE WS-FILE-REVIEW-COUNT TO WS-SUMMARY-CNT-EDIT.
143100     STRING 'DECISION REVIEW . . . . . . . . . . :'
143200         WS-SUMMARY-CNT-EDIT
143300         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
143400     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
143500     MOVE WS-FILE-BLOCK-COUNT TO WS-SUMMARY-CNT-EDIT.
143600     STRING 'DECISION BLOCK. . . . . . . . . . . :'
143700         WS-SUMMARY-CNT-EDIT
143800         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
143900     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
144000     MOVE WS-FILE-VNF-SUM TO WS-SUMMARY-NUM-EDIT.
144100     STRING 'DECLARED INVOICE VALUE SUM . . . . :'
144200         WS-SUMMARY-NUM-EDIT
144300         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
144400     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
144500     MOVE WS-FILE-VPROD-SUM TO WS-SUMMARY-NUM-EDIT.
144600     STRING 'DECLARED PRODUCT VALUE SUM . . . . :'
144700         WS-SUMMARY-NUM-EDIT
144800         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
144900     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
145000     MOVE WS-FILE-MISSING-NCM TO WS-SUMMARY-CNT-EDIT.
145100     STRING 'ITEMS MISSING NCM CODE. . . . . . . :'
145200         WS-SUMMARY-CNT-EDIT
145300         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
145400     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
145500     MOVE WS-FILE-MISSING-CFOP TO WS-SUMMARY-CNT-EDIT.
145600     STRING 'ITEMS MISSING CFOP CODE . . . . . . :'
145700         WS-SUMMARY-CNT-EDIT
145800         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
145900     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
146000     MOVE WS-FILE-ITEM-TOTAL-BAD TO WS-SUMMARY-CNT-EDIT.
146100     STRING 'ITEMS WITH ITEM TOTAL INVALID . . . :'
146200         WS-SUMMARY-CNT-EDIT
146300         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
146400     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
146500     MOVE WS-BATCH-FILES-OK TO WS-SUMMARY-CNT-EDIT.
146600     STRING 'FILES COMPLETED OK. . . . . . . . . :'
146700         WS-SUMMARY-CNT-EDIT
146800         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
146900     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
147000     MOVE WS-BATCH-FILES-ERROR TO WS-SUMMARY-CNT-EDIT.
147100     STRING 'FILES ENDED IN ERROR. . . . . . . . :'
147200         WS-SUMMARY-CNT-EDIT
147300         DELIMITED BY SIZE INTO WS-SUMMARY-LINE.
147400     PERFORM 3010-WRITE-ONE-SUMMARY-LINE.
147500 3099-WRITE-SUMMARY-EXIT.
147600     EXIT.
147700****************************************************************
147800*       3010-WRITE-ONE-SUMMARY-LINE                             *
147900****************************************************************
148000 3010-WRITE-ONE-SUMMARY-LINE.
148100     WRITE NFE-SUMMARY-REC FROM WS-SUMMARY-LINE.
148200     IF NOT SUMMARY-FILE-OK
148300         DISPLAY 'FENFEBAT - SUMMARY FILE WRITE ERROR, STATUS '
148400             WS-SUMMARY-FILE-STATUS
148500         GO TO EOJ9900-ABEND
148600     END-IF.
148700     MOVE SPACES TO WS-SUMMARY-LINE.
148800EJECT
148900****************************************************************
149000*       EOJ9000-CLOSE-FILES -- NORMAL END-OF-JOB                *
149100****************************************************************
149200 EOJ9000-CLOSE-FILES.
149300     CLOSE INVOICE-FILE NFE-DETAIL-FILE NFE-SUMMARY-FILE.
149400     ADD 1 TO WS-BATCH-FILES-OK.
149500 EOJ9099-CLOSE-FILES-EXIT.
149600     EXIT.
149700****************************************************************
149800*       EOJ9900-ABEND -- ABNORMAL END-OF-JOB, RETURN CODE 16    *
149900****************************************************************
150000 EOJ9900-ABEND.
150100     DISPLAY 'FENFEBAT - JOB ABENDING, RETURN CODE 16'.
150200     ADD 1 TO WS-BATCH-FILES-ERROR.
150300     MOVE 16 TO RETURN-CODE.
150400     STOP RUN.
